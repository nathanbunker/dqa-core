000010******************************************************************
000020* COPYBOOK        VXUMSG                                        *
000030* DESCRIPTION      FLATTENED RECORD LAYOUT FOR ONE INBOUND VXU   *
000040*                  IMMUNIZATION UPDATE MESSAGE, AS EDITED BY THE *
000050*                  DQA VALIDATOR SUITE.  ONE PATIENT, UP TO      *
000060*                  VXU-MAX-KIN NEXT-OF-KIN AND VXU-MAX-VAX       *
000070*                  VACCINATION/DOSE RECORDS, PLUS THE            *
000080*                  ACCUMULATED POTENTIAL-ISSUE FINDINGS LIST.    *
000090*                  COBOL HAS NO NATIVE REPEATING-GROUP WIRE      *
000100*                  FORMAT SO EACH REPEATING HL7 GROUP IS CARRIED *
000110*                  HERE AS A FIXED OCCURS TABLE.                 *
000120* MAINTENANCE HISTORY                                            *
000130*  05/14/99  RTC  ORIGINAL FLATTENED LAYOUT FOR DQAEDIT PROJECT  *
000140*  11/02/01  KLW  ADDED OBSERVATION AND VIS SUB-GROUPS   TKT4471 *
000150*  03/19/04  RTC  WIDENED NEXT-OF-KIN TABLE TO 3 OCCURS  TKT5820 *
000160******************************************************************
000170 01  VXU-MESSAGE-RECEIVED.
000180     05  VXU-RECEIVED-DATE           PIC 9(08).
000190     05  VXU-RECEIVED-TIME           PIC 9(06).
000200     05  VXU-MESSAGE-KEY             PIC X(50).
000210******************************************************************
000220*    MESSAGE-HEADER  (HL7 MSH SEGMENT FIELDS)                   *
000230******************************************************************
000240     05  VXU-HEADER.
000250         10  HDR-RECEIVING-APPLICATION   PIC X(50).
000260         10  HDR-RECEIVING-FACILITY      PIC X(50).
000270         10  HDR-SENDING-APPLICATION     PIC X(50).
000280         10  HDR-ACK-TYPE-APPLICATION.
000290             15  CODE-RECEIVED-VALUE     PIC X(50).
000300             15  CODE-RECEIVED-TEXT      PIC X(30).
000310             15  CODE-STATUS             PIC X(01).
000320                 88  CODE-STAT-VALID       VALUE "V".
000330                 88  CODE-STAT-INVALID     VALUE "I".
000340                 88  CODE-STAT-UNRECOG     VALUE "U".
000350                 88  CODE-STAT-DEPRECATED  VALUE "D".
000360                 88  CODE-STAT-IGNORED     VALUE "G".
000370             15  CODE-NORMALIZED-VALUE   PIC X(50).
000380         10  HDR-ACK-TYPE-ACCEPT.
000390             15  CODE-RECEIVED-VALUE     PIC X(50).
000400             15  CODE-RECEIVED-TEXT      PIC X(30).
000410             15  CODE-STATUS             PIC X(01).
000420                 88  CODE-STAT-VALID       VALUE "V".
000430                 88  CODE-STAT-INVALID     VALUE "I".
000440                 88  CODE-STAT-UNRECOG     VALUE "U".
000450                 88  CODE-STAT-DEPRECATED  VALUE "D".
000460                 88  CODE-STAT-IGNORED     VALUE "G".
000470             15  CODE-NORMALIZED-VALUE   PIC X(50).
000480         10  HDR-MESSAGE-CONTROL-ID      PIC X(50).
000490         10  HDR-MESSAGE-DATE            PIC 9(08).
000500         10  HDR-MESSAGE-TIME            PIC 9(06).
000510         10  HDR-MESSAGE-TYPE            PIC X(10).
000520         10  HDR-MESSAGE-TRIGGER         PIC X(10).
000530         10  HDR-MESSAGE-VERSION         PIC X(10).
000540         10  HDR-MESSAGE-STRUCTURE       PIC X(10).
000550         10  HDR-PROCESSING-STATUS.
000560             15  CODE-RECEIVED-VALUE     PIC X(50).
000570             15  CODE-RECEIVED-TEXT      PIC X(30).
000580             15  CODE-STATUS             PIC X(01).
000590                 88  CODE-STAT-VALID       VALUE "V".
000600                 88  CODE-STAT-INVALID     VALUE "I".
000610                 88  CODE-STAT-UNRECOG     VALUE "U".
000620                 88  CODE-STAT-DEPRECATED  VALUE "D".
000630                 88  CODE-STAT-IGNORED     VALUE "G".
000640             15  CODE-NORMALIZED-VALUE   PIC X(50).
000650         10  HDR-COUNTRY.
000660             15  CODE-RECEIVED-VALUE     PIC X(50).
000670             15  CODE-RECEIVED-TEXT      PIC X(30).
000680             15  CODE-STATUS             PIC X(01).
000690                 88  CODE-STAT-VALID       VALUE "V".
000700                 88  CODE-STAT-INVALID     VALUE "I".
000710                 88  CODE-STAT-UNRECOG     VALUE "U".
000720                 88  CODE-STAT-DEPRECATED  VALUE "D".
000730                 88  CODE-STAT-IGNORED     VALUE "G".
000740             15  CODE-NORMALIZED-VALUE   PIC X(50).
000750         10  HDR-CHARACTER-SET.
000760             15  CODE-RECEIVED-VALUE     PIC X(50).
000770             15  CODE-RECEIVED-TEXT      PIC X(30).
000780             15  CODE-STATUS             PIC X(01).
000790                 88  CODE-STAT-VALID       VALUE "V".
000800                 88  CODE-STAT-INVALID     VALUE "I".
000810                 88  CODE-STAT-UNRECOG     VALUE "U".
000820                 88  CODE-STAT-DEPRECATED  VALUE "D".
000830                 88  CODE-STAT-IGNORED     VALUE "G".
000840             15  CODE-NORMALIZED-VALUE   PIC X(50).
000850         10  HDR-CHARACTER-SET-ALT.
000860             15  CODE-RECEIVED-VALUE     PIC X(50).
000870             15  CODE-RECEIVED-TEXT      PIC X(30).
000880             15  CODE-STATUS             PIC X(01).
000890                 88  CODE-STAT-VALID       VALUE "V".
000900                 88  CODE-STAT-INVALID     VALUE "I".
000910                 88  CODE-STAT-UNRECOG     VALUE "U".
000920                 88  CODE-STAT-DEPRECATED  VALUE "D".
000930                 88  CODE-STAT-IGNORED     VALUE "G".
000940             15  CODE-NORMALIZED-VALUE   PIC X(50).
000950         10  FILLER                      PIC X(10).
000960******************************************************************
000970*    PATIENT DEMOGRAPHICS                                       *
000980******************************************************************
000990     05  VXU-PATIENT.
001000         10  PAT-NAME.
001010             15  NAME-FIRST              PIC X(50).
001020             15  NAME-LAST               PIC X(50).
001030             15  NAME-MIDDLE             PIC X(50).
001040             15  NAME-SUFFIX             PIC X(10).
001050             15  NAME-TYPE.
001060                 20  CODE-RECEIVED-VALUE PIC X(50).
001070                 20  CODE-RECEIVED-TEXT  PIC X(30).
001080                 20  CODE-STATUS         PIC X(01).
001090                     88  CODE-STAT-VALID       VALUE "V".
001100                     88  CODE-STAT-INVALID     VALUE "I".
001110                     88  CODE-STAT-UNRECOG     VALUE "U".
001120                     88  CODE-STAT-DEPRECATED  VALUE "D".
001130                     88  CODE-STAT-IGNORED     VALUE "G".
001140                 20  CODE-NORMALIZED-VALUE PIC X(50).
001150         10  PAT-ALIAS-FIRST             PIC X(50).
001160         10  PAT-ALIAS-LAST              PIC X(50).
001170         10  PAT-BIRTH-DATE              PIC 9(08).
001180         10  PAT-BIRTH-MULTIPLE          PIC X(01).
001190         10  PAT-BIRTH-ORDER.
001200             15  CODE-RECEIVED-VALUE     PIC X(50).
001210             15  CODE-RECEIVED-TEXT      PIC X(30).
001220             15  CODE-STATUS             PIC X(01).
001230                 88  CODE-STAT-VALID       VALUE "V".
001240                 88  CODE-STAT-INVALID     VALUE "I".
001250                 88  CODE-STAT-UNRECOG     VALUE "U".
001260                 88  CODE-STAT-DEPRECATED  VALUE "D".
001270                 88  CODE-STAT-IGNORED     VALUE "G".
001280             15  CODE-NORMALIZED-VALUE   PIC X(50).
001290         10  PAT-BIRTH-PLACE             PIC X(50).
001300         10  PAT-SEX.
001310             15  CODE-RECEIVED-VALUE     PIC X(50).
001320             15  CODE-RECEIVED-TEXT      PIC X(30).
001330             15  CODE-STATUS             PIC X(01).
001340                 88  CODE-STAT-VALID       VALUE "V".
001350                 88  CODE-STAT-INVALID     VALUE "I".
001360                 88  CODE-STAT-UNRECOG     VALUE "U".
001370                 88  CODE-STAT-DEPRECATED  VALUE "D".
001380                 88  CODE-STAT-IGNORED     VALUE "G".
001390             15  CODE-NORMALIZED-VALUE   PIC X(50).
001400         10  PAT-ETHNICITY.
001410             15  CODE-RECEIVED-VALUE     PIC X(50).
001420             15  CODE-RECEIVED-TEXT      PIC X(30).
001430             15  CODE-STATUS             PIC X(01).
001440                 88  CODE-STAT-VALID       VALUE "V".
001450                 88  CODE-STAT-INVALID     VALUE "I".
001460                 88  CODE-STAT-UNRECOG     VALUE "U".
001470                 88  CODE-STAT-DEPRECATED  VALUE "D".
001480                 88  CODE-STAT-IGNORED     VALUE "G".
001490             15  CODE-NORMALIZED-VALUE   PIC X(50).
001500         10  PAT-RACE.
001510             15  CODE-RECEIVED-VALUE     PIC X(50).
001520             15  CODE-RECEIVED-TEXT      PIC X(30).
001530             15  CODE-STATUS             PIC X(01).
001540                 88  CODE-STAT-VALID       VALUE "V".
001550                 88  CODE-STAT-INVALID     VALUE "I".
001560                 88  CODE-STAT-UNRECOG     VALUE "U".
001570                 88  CODE-STAT-DEPRECATED  VALUE "D".
001580                 88  CODE-STAT-IGNORED     VALUE "G".
001590             15  CODE-NORMALIZED-VALUE   PIC X(50).
001600         10  PAT-ADDRESS.
001610             15  ADDR-ADDRESS-ID         PIC 9(09).
001620             15  ADDR-POSITION-ID        PIC 9(04).
001630             15  ADDR-SKIPPED-FLAG       PIC X(01).
001640             15  ADDR-STREET             PIC X(50).
001650             15  ADDR-STREET2            PIC X(50).
001660             15  ADDR-CITY               PIC X(30).
001670             15  ADDR-STATE.
001680                 20  CODE-RECEIVED-VALUE PIC X(50).
001690                 20  CODE-RECEIVED-TEXT  PIC X(30).
001700                 20  CODE-STATUS         PIC X(01).
001710                     88  CODE-STAT-VALID       VALUE "V".
001720                     88  CODE-STAT-INVALID     VALUE "I".
001730                     88  CODE-STAT-UNRECOG     VALUE "U".
001740                     88  CODE-STAT-DEPRECATED  VALUE "D".
001750                     88  CODE-STAT-IGNORED     VALUE "G".
001760                 20  CODE-NORMALIZED-VALUE PIC X(50).
001770             15  ADDR-ZIP                PIC X(10).
001780             15  ADDR-COUNTY-PARISH.
001790                 20  CODE-RECEIVED-VALUE PIC X(50).
001800                 20  CODE-RECEIVED-TEXT  PIC X(30).
001810                 20  CODE-STATUS         PIC X(01).
001820                     88  CODE-STAT-VALID       VALUE "V".
001830                     88  CODE-STAT-INVALID     VALUE "I".
001840                     88  CODE-STAT-UNRECOG     VALUE "U".
001850                     88  CODE-STAT-DEPRECATED  VALUE "D".
001860                     88  CODE-STAT-IGNORED     VALUE "G".
001870                 20  CODE-NORMALIZED-VALUE PIC X(50).
001880             15  ADDR-COUNTRY.
001890                 20  CODE-RECEIVED-VALUE PIC X(50).
001900                 20  CODE-RECEIVED-TEXT  PIC X(30).
001910                 20  CODE-STATUS         PIC X(01).
001920                     88  CODE-STAT-VALID       VALUE "V".
001930                     88  CODE-STAT-INVALID     VALUE "I".
001940                     88  CODE-STAT-UNRECOG     VALUE "U".
001950                     88  CODE-STAT-DEPRECATED  VALUE "D".
001960                     88  CODE-STAT-IGNORED     VALUE "G".
001970                 20  CODE-NORMALIZED-VALUE PIC X(50).
001980             15  ADDR-ADDRESS-TYPE.
001990                 20  CODE-RECEIVED-VALUE PIC X(50).
002000                 20  CODE-RECEIVED-TEXT  PIC X(30).
002010                 20  CODE-STATUS         PIC X(01).
002020                     88  CODE-STAT-VALID       VALUE "V".
002030                     88  CODE-STAT-INVALID     VALUE "I".
002040                     88  CODE-STAT-UNRECOG     VALUE "U".
002050                     88  CODE-STAT-DEPRECATED  VALUE "D".
002060                     88  CODE-STAT-IGNORED     VALUE "G".
002070                 20  CODE-NORMALIZED-VALUE PIC X(50).
002080         10  PAT-MOTHER-MAIDEN-NAME      PIC X(50).
002090         10  PAT-ID-MEDICAID-NUMBER      PIC X(09).
002100         10  PAT-ID-SSN-NUMBER           PIC X(09).
002110         10  PAT-ID-REGISTRY-NUMBER      PIC X(50).
002120         10  PAT-ID-SUBMITTER-NUMBER     PIC X(50).
002130         10  PAT-ID-SUBMITTER-AUTHORITY.
002140             15  CODE-RECEIVED-VALUE     PIC X(50).
002150             15  CODE-RECEIVED-TEXT      PIC X(30).
002160             15  CODE-STATUS             PIC X(01).
002170                 88  CODE-STAT-VALID       VALUE "V".
002180                 88  CODE-STAT-INVALID     VALUE "I".
002190                 88  CODE-STAT-UNRECOG     VALUE "U".
002200                 88  CODE-STAT-DEPRECATED  VALUE "D".
002210                 88  CODE-STAT-IGNORED     VALUE "G".
002220             15  CODE-NORMALIZED-VALUE   PIC X(50).
002230         10  PAT-ID-SUBMITTER-TYPE.
002240             15  CODE-RECEIVED-VALUE     PIC X(50).
002250             15  CODE-RECEIVED-TEXT      PIC X(30).
002260             15  CODE-STATUS             PIC X(01).
002270                 88  CODE-STAT-VALID       VALUE "V".
002280                 88  CODE-STAT-INVALID     VALUE "I".
002290                 88  CODE-STAT-UNRECOG     VALUE "U".
002300                 88  CODE-STAT-DEPRECATED  VALUE "D".
002310                 88  CODE-STAT-IGNORED     VALUE "G".
002320             15  CODE-NORMALIZED-VALUE   PIC X(50).
002330         10  PAT-PHONE.
002340             15  PHONE-COUNTRY-CODE      PIC X(03).
002350             15  PHONE-AREA-CODE         PIC X(03).
002360             15  PHONE-LOCAL-NUMBER      PIC X(20).
002370             15  PHONE-FULL-NUMBER       PIC X(30).
002380             15  PHONE-TEL-USE-CODE.
002390                 20  CODE-RECEIVED-VALUE PIC X(50).
002400                 20  CODE-RECEIVED-TEXT  PIC X(30).
002410                 20  CODE-STATUS         PIC X(01).
002420                     88  CODE-STAT-VALID       VALUE "V".
002430                     88  CODE-STAT-INVALID     VALUE "I".
002440                     88  CODE-STAT-UNRECOG     VALUE "U".
002450                     88  CODE-STAT-DEPRECATED  VALUE "D".
002460                     88  CODE-STAT-IGNORED     VALUE "G".
002470                 20  CODE-NORMALIZED-VALUE PIC X(50).
002480             15  PHONE-TEL-EQUIP-CODE.
002490                 20  CODE-RECEIVED-VALUE PIC X(50).
002500                 20  CODE-RECEIVED-TEXT  PIC X(30).
002510                 20  CODE-STATUS         PIC X(01).
002520                     88  CODE-STAT-VALID       VALUE "V".
002530                     88  CODE-STAT-INVALID     VALUE "I".
002540                     88  CODE-STAT-UNRECOG     VALUE "U".
002550                     88  CODE-STAT-DEPRECATED  VALUE "D".
002560                     88  CODE-STAT-IGNORED     VALUE "G".
002570                 20  CODE-NORMALIZED-VALUE PIC X(50).
002580         10  PAT-FACILITY-NAME           PIC X(50).
002590         10  PAT-FACILITY-ID.
002600             15  CODE-RECEIVED-VALUE     PIC X(50).
002610             15  CODE-RECEIVED-TEXT      PIC X(30).
002620             15  CODE-STATUS             PIC X(01).
002630                 88  CODE-STAT-VALID       VALUE "V".
002640                 88  CODE-STAT-INVALID     VALUE "I".
002650                 88  CODE-STAT-UNRECOG     VALUE "U".
002660                 88  CODE-STAT-DEPRECATED  VALUE "D".
002670                 88  CODE-STAT-IGNORED     VALUE "G".
002680             15  CODE-NORMALIZED-VALUE   PIC X(50).
002690         10  PAT-PRIMARY-LANGUAGE.
002700             15  CODE-RECEIVED-VALUE     PIC X(50).
002710             15  CODE-RECEIVED-TEXT      PIC X(30).
002720             15  CODE-STATUS             PIC X(01).
002730                 88  CODE-STAT-VALID       VALUE "V".
002740                 88  CODE-STAT-INVALID     VALUE "I".
002750                 88  CODE-STAT-UNRECOG     VALUE "U".
002760                 88  CODE-STAT-DEPRECATED  VALUE "D".
002770                 88  CODE-STAT-IGNORED     VALUE "G".
002780             15  CODE-NORMALIZED-VALUE   PIC X(50).
002790         10  PAT-PHYSICIAN-ID.
002800             15  CODE-RECEIVED-VALUE     PIC X(50).
002810             15  CODE-RECEIVED-TEXT      PIC X(30).
002820             15  CODE-STATUS             PIC X(01).
002830                 88  CODE-STAT-VALID       VALUE "V".
002840                 88  CODE-STAT-INVALID     VALUE "I".
002850                 88  CODE-STAT-UNRECOG     VALUE "U".
002860                 88  CODE-STAT-DEPRECATED  VALUE "D".
002870                 88  CODE-STAT-IGNORED     VALUE "G".
002880             15  CODE-NORMALIZED-VALUE   PIC X(50).
002890         10  PAT-PHYSICIAN-NAME          PIC X(50).
002900         10  PAT-PROTECTION-CODE.
002910             15  CODE-RECEIVED-VALUE     PIC X(50).
002920             15  CODE-RECEIVED-TEXT      PIC X(30).
002930             15  CODE-STATUS             PIC X(01).
002940                 88  CODE-STAT-VALID       VALUE "V".
002950                 88  CODE-STAT-INVALID     VALUE "I".
002960                 88  CODE-STAT-UNRECOG     VALUE "U".
002970                 88  CODE-STAT-DEPRECATED  VALUE "D".
002980                 88  CODE-STAT-IGNORED     VALUE "G".
002990             15  CODE-NORMALIZED-VALUE   PIC X(50).
003000         10  PAT-PUBLICITY-CODE.
003010             15  CODE-RECEIVED-VALUE     PIC X(50).
003020             15  CODE-RECEIVED-TEXT      PIC X(30).
003030             15  CODE-STATUS             PIC X(01).
003040                 88  CODE-STAT-VALID       VALUE "V".
003050                 88  CODE-STAT-INVALID     VALUE "I".
003060                 88  CODE-STAT-UNRECOG     VALUE "U".
003070                 88  CODE-STAT-DEPRECATED  VALUE "D".
003080                 88  CODE-STAT-IGNORED     VALUE "G".
003090             15  CODE-NORMALIZED-VALUE   PIC X(50).
003100         10  PAT-FINANCIAL-ELIGIBILITY.
003110             15  CODE-RECEIVED-VALUE     PIC X(50).
003120             15  CODE-RECEIVED-TEXT      PIC X(30).
003130             15  CODE-STATUS             PIC X(01).
003140                 88  CODE-STAT-VALID       VALUE "V".
003150                 88  CODE-STAT-INVALID     VALUE "I".
003160                 88  CODE-STAT-UNRECOG     VALUE "U".
003170                 88  CODE-STAT-DEPRECATED  VALUE "D".
003180                 88  CODE-STAT-IGNORED     VALUE "G".
003190             15  CODE-NORMALIZED-VALUE   PIC X(50).
003200         10  PAT-FINANCIAL-ELIGIBILITY-DATE PIC 9(08).
003210         10  PAT-DEATH-INDICATOR         PIC X(01).
003220         10  PAT-DEATH-DATE              PIC 9(08).
003230         10  PAT-SYSTEM-CREATION-DATE    PIC 9(08).
003240         10  PAT-UNDER-AGED-FLAG         PIC X(01).
003250             88  PAT-IS-UNDER-AGED       VALUE "Y".
003260         10  PAT-RESPONSIBLE-PARTY-PTR   PIC 9(04).
003270             88  PAT-RESP-PARTY-UNSET    VALUE ZERO.
003280         10  PAT-IMMUNITY-COUNT          PIC 9(02).
003290         10  PAT-IMMUNITY OCCURS 5 TIMES
003300                       INDEXED BY IMTY-IDX.
003310             15  IMTY-CODE.
003320                 20  CODE-RECEIVED-VALUE PIC X(50).
003330                 20  CODE-RECEIVED-TEXT  PIC X(30).
003340                 20  CODE-STATUS         PIC X(01).
003350                     88  CODE-STAT-VALID       VALUE "V".
003360                     88  CODE-STAT-INVALID     VALUE "I".
003370                     88  CODE-STAT-UNRECOG     VALUE "U".
003380                     88  CODE-STAT-DEPRECATED  VALUE "D".
003390                     88  CODE-STAT-IGNORED     VALUE "G".
003400                 20  CODE-NORMALIZED-VALUE PIC X(50).
003410         10  FILLER                      PIC X(15).
003420******************************************************************
003430*    NEXT-OF-KIN  (UP TO VXU-MAX-KIN PER MESSAGE)                *
003440******************************************************************
003450     05  VXU-KIN-COUNT                   PIC 9(02).
003460     05  VXU-NEXT-OF-KIN OCCURS 3 TIMES
003470                   INDEXED BY KIN-IDX.
003480         10  KIN-POSITION-ID             PIC 9(04).
003490         10  KIN-SKIPPED-FLAG            PIC X(01).
003500         10  KIN-NAME.
003510             15  NAME-FIRST              PIC X(50).
003520             15  NAME-LAST               PIC X(50).
003530             15  NAME-MIDDLE             PIC X(50).
003540             15  NAME-SUFFIX             PIC X(10).
003550             15  NAME-TYPE.
003560                 20  CODE-RECEIVED-VALUE PIC X(50).
003570                 20  CODE-RECEIVED-TEXT  PIC X(30).
003580                 20  CODE-STATUS         PIC X(01).
003590                     88  CODE-STAT-VALID       VALUE "V".
003600                     88  CODE-STAT-INVALID     VALUE "I".
003610                     88  CODE-STAT-UNRECOG     VALUE "U".
003620                     88  CODE-STAT-DEPRECATED  VALUE "D".
003630                     88  CODE-STAT-IGNORED     VALUE "G".
003640                 20  CODE-NORMALIZED-VALUE PIC X(50).
003650         10  KIN-ADDRESS.
003660             15  ADDR-ADDRESS-ID         PIC 9(09).
003670             15  ADDR-POSITION-ID        PIC 9(04).
003680             15  ADDR-SKIPPED-FLAG       PIC X(01).
003690             15  ADDR-STREET             PIC X(50).
003700             15  ADDR-STREET2            PIC X(50).
003710             15  ADDR-CITY               PIC X(30).
003720             15  ADDR-STATE.
003730                 20  CODE-RECEIVED-VALUE PIC X(50).
003740                 20  CODE-RECEIVED-TEXT  PIC X(30).
003750                 20  CODE-STATUS         PIC X(01).
003760                     88  CODE-STAT-VALID       VALUE "V".
003770                     88  CODE-STAT-INVALID     VALUE "I".
003780                     88  CODE-STAT-UNRECOG     VALUE "U".
003790                     88  CODE-STAT-DEPRECATED  VALUE "D".
003800                     88  CODE-STAT-IGNORED     VALUE "G".
003810                 20  CODE-NORMALIZED-VALUE PIC X(50).
003820             15  ADDR-ZIP                PIC X(10).
003830             15  ADDR-COUNTY-PARISH.
003840                 20  CODE-RECEIVED-VALUE PIC X(50).
003850                 20  CODE-RECEIVED-TEXT  PIC X(30).
003860                 20  CODE-STATUS         PIC X(01).
003870                     88  CODE-STAT-VALID       VALUE "V".
003880                     88  CODE-STAT-INVALID     VALUE "I".
003890                     88  CODE-STAT-UNRECOG     VALUE "U".
003900                     88  CODE-STAT-DEPRECATED  VALUE "D".
003910                     88  CODE-STAT-IGNORED     VALUE "G".
003920                 20  CODE-NORMALIZED-VALUE PIC X(50).
003930             15  ADDR-COUNTRY.
003940                 20  CODE-RECEIVED-VALUE PIC X(50).
003950                 20  CODE-RECEIVED-TEXT  PIC X(30).
003960                 20  CODE-STATUS         PIC X(01).
003970                     88  CODE-STAT-VALID       VALUE "V".
003980                     88  CODE-STAT-INVALID     VALUE "I".
003990                     88  CODE-STAT-UNRECOG     VALUE "U".
004000                     88  CODE-STAT-DEPRECATED  VALUE "D".
004010                     88  CODE-STAT-IGNORED     VALUE "G".
004020                 20  CODE-NORMALIZED-VALUE PIC X(50).
004030             15  ADDR-ADDRESS-TYPE.
004040                 20  CODE-RECEIVED-VALUE PIC X(50).
004050                 20  CODE-RECEIVED-TEXT  PIC X(30).
004060                 20  CODE-STATUS         PIC X(01).
004070                     88  CODE-STAT-VALID       VALUE "V".
004080                     88  CODE-STAT-INVALID     VALUE "I".
004090                     88  CODE-STAT-UNRECOG     VALUE "U".
004100                     88  CODE-STAT-DEPRECATED  VALUE "D".
004110                     88  CODE-STAT-IGNORED     VALUE "G".
004120                 20  CODE-NORMALIZED-VALUE PIC X(50).
004130         10  KIN-PHONE.
004140             15  PHONE-COUNTRY-CODE      PIC X(03).
004150             15  PHONE-AREA-CODE         PIC X(03).
004160             15  PHONE-LOCAL-NUMBER      PIC X(20).
004170             15  PHONE-FULL-NUMBER       PIC X(30).
004180             15  PHONE-TEL-USE-CODE.
004190                 20  CODE-RECEIVED-VALUE PIC X(50).
004200                 20  CODE-RECEIVED-TEXT  PIC X(30).
004210                 20  CODE-STATUS         PIC X(01).
004220                     88  CODE-STAT-VALID       VALUE "V".
004230                     88  CODE-STAT-INVALID     VALUE "I".
004240                     88  CODE-STAT-UNRECOG     VALUE "U".
004250                     88  CODE-STAT-DEPRECATED  VALUE "D".
004260                     88  CODE-STAT-IGNORED     VALUE "G".
004270                 20  CODE-NORMALIZED-VALUE PIC X(50).
004280             15  PHONE-TEL-EQUIP-CODE.
004290                 20  CODE-RECEIVED-VALUE PIC X(50).
004300                 20  CODE-RECEIVED-TEXT  PIC X(30).
004310                 20  CODE-STATUS         PIC X(01).
004320                     88  CODE-STAT-VALID       VALUE "V".
004330                     88  CODE-STAT-INVALID     VALUE "I".
004340                     88  CODE-STAT-UNRECOG     VALUE "U".
004350                     88  CODE-STAT-DEPRECATED  VALUE "D".
004360                     88  CODE-STAT-IGNORED     VALUE "G".
004370                 20  CODE-NORMALIZED-VALUE PIC X(50).
004380         10  KIN-RELATIONSHIP-CODE.
004390             15  CODE-RECEIVED-VALUE     PIC X(50).
004400             15  CODE-RECEIVED-TEXT      PIC X(30).
004410             15  CODE-STATUS             PIC X(01).
004420                 88  CODE-STAT-VALID       VALUE "V".
004430                 88  CODE-STAT-INVALID     VALUE "I".
004440                 88  CODE-STAT-UNRECOG     VALUE "U".
004450                 88  CODE-STAT-DEPRECATED  VALUE "D".
004460                 88  CODE-STAT-IGNORED     VALUE "G".
004470             15  CODE-NORMALIZED-VALUE   PIC X(50).
004480         10  KIN-IS-RESP-PARTY-FLAG      PIC X(01).
004490             88  KIN-IS-RESPONSIBLE-PARTY VALUE "Y".
004500         10  FILLER                      PIC X(10).
004510******************************************************************
004520*    VACCINATION / DOSE  (UP TO VXU-MAX-VAX PER MESSAGE)         *
004530******************************************************************
004540     05  VXU-VAX-COUNT                   PIC 9(02).
004550     05  VXU-VACCINATION OCCURS 5 TIMES
004560                   INDEXED BY VAX-IDX.
004570         10  VAX-POSITION-ID             PIC 9(04).
004580         10  VAX-SKIPPED-FLAG            PIC X(01).
004590         10  VAX-ACTION-CODE.
004600             15  CODE-RECEIVED-VALUE     PIC X(50).
004610             15  CODE-RECEIVED-TEXT      PIC X(30).
004620             15  CODE-STATUS             PIC X(01).
004630                 88  CODE-STAT-VALID       VALUE "V".
004640                 88  CODE-STAT-INVALID     VALUE "I".
004650                 88  CODE-STAT-UNRECOG     VALUE "U".
004660                 88  CODE-STAT-DEPRECATED  VALUE "D".
004670                 88  CODE-STAT-IGNORED     VALUE "G".
004680             15  CODE-NORMALIZED-VALUE   PIC X(50).
004690         10  VAX-COMPLETION-CODE.
004700             15  CODE-RECEIVED-VALUE     PIC X(50).
004710             15  CODE-RECEIVED-TEXT      PIC X(30).
004720             15  CODE-STATUS             PIC X(01).
004730                 88  CODE-STAT-VALID       VALUE "V".
004740                 88  CODE-STAT-INVALID     VALUE "I".
004750                 88  CODE-STAT-UNRECOG     VALUE "U".
004760                 88  CODE-STAT-DEPRECATED  VALUE "D".
004770                 88  CODE-STAT-IGNORED     VALUE "G".
004780             15  CODE-NORMALIZED-VALUE   PIC X(50).
004790         10  VAX-ADMINISTERED-FLAG       PIC X(01).
004800             88  VAX-IS-ADMINISTERED     VALUE "Y".
004810         10  VAX-ADMIN-OR-HIST-FLAG      PIC X(01).
004820             88  VAX-IS-ADMIN-OR-HIST    VALUE "Y".
004830         10  VAX-INFORMATION-SOURCE-CODE.
004840             15  CODE-RECEIVED-VALUE     PIC X(50).
004850             15  CODE-RECEIVED-TEXT      PIC X(30).
004860             15  CODE-STATUS             PIC X(01).
004870                 88  CODE-STAT-VALID       VALUE "V".
004880                 88  CODE-STAT-INVALID     VALUE "I".
004890                 88  CODE-STAT-UNRECOG     VALUE "U".
004900                 88  CODE-STAT-DEPRECATED  VALUE "D".
004910                 88  CODE-STAT-IGNORED     VALUE "G".
004920             15  CODE-NORMALIZED-VALUE   PIC X(50).
004930         10  VAX-ADMIN-CPT-CODE.
004940             15  CODE-RECEIVED-VALUE     PIC X(50).
004950             15  CODE-RECEIVED-TEXT      PIC X(30).
004960             15  CODE-STATUS             PIC X(01).
004970                 88  CODE-STAT-VALID       VALUE "V".
004980                 88  CODE-STAT-INVALID     VALUE "I".
004990                 88  CODE-STAT-UNRECOG     VALUE "U".
005000                 88  CODE-STAT-DEPRECATED  VALUE "D".
005010                 88  CODE-STAT-IGNORED     VALUE "G".
005020             15  CODE-NORMALIZED-VALUE   PIC X(50).
005030         10  VAX-ADMIN-CVX-CODE.
005040             15  CODE-RECEIVED-VALUE     PIC X(50).
005050             15  CODE-RECEIVED-TEXT      PIC X(30).
005060             15  CODE-STATUS             PIC X(01).
005070                 88  CODE-STAT-VALID       VALUE "V".
005080                 88  CODE-STAT-INVALID     VALUE "I".
005090                 88  CODE-STAT-UNRECOG     VALUE "U".
005100                 88  CODE-STAT-DEPRECATED  VALUE "D".
005110                 88  CODE-STAT-IGNORED     VALUE "G".
005120             15  CODE-NORMALIZED-VALUE   PIC X(50).
005130         10  VAX-EFFECTIVE-CVX-CODE      PIC X(03).
005140         10  VAX-USE-CPT-INSTEAD-FLAG    PIC X(01).
005150             88  VAX-USE-CPT-INSTEAD-OF-CVX VALUE "Y".
005160         10  VAX-ADMIN-DATE              PIC 9(08).
005170         10  VAX-ADMIN-DATE-END          PIC 9(08).
005180         10  VAX-SYSTEM-ENTRY-DATE       PIC 9(08).
005190         10  VAX-EXPIRATION-DATE         PIC 9(08).
005200         10  VAX-LOT-NUMBER              PIC X(20).
005210         10  VAX-MANUFACTURER-CODE.
005220             15  CODE-RECEIVED-VALUE     PIC X(50).
005230             15  CODE-RECEIVED-TEXT      PIC X(30).
005240             15  CODE-STATUS             PIC X(01).
005250                 88  CODE-STAT-VALID       VALUE "V".
005260                 88  CODE-STAT-INVALID     VALUE "I".
005270                 88  CODE-STAT-UNRECOG     VALUE "U".
005280                 88  CODE-STAT-DEPRECATED  VALUE "D".
005290                 88  CODE-STAT-IGNORED     VALUE "G".
005300             15  CODE-NORMALIZED-VALUE   PIC X(50).
005310         10  VAX-PRODUCT-CODE.
005320             15  CODE-RECEIVED-VALUE     PIC X(50).
005330             15  CODE-RECEIVED-TEXT      PIC X(30).
005340             15  CODE-STATUS             PIC X(01).
005350                 88  CODE-STAT-VALID       VALUE "V".
005360                 88  CODE-STAT-INVALID     VALUE "I".
005370                 88  CODE-STAT-UNRECOG     VALUE "U".
005380                 88  CODE-STAT-DEPRECATED  VALUE "D".
005390                 88  CODE-STAT-IGNORED     VALUE "G".
005400             15  CODE-NORMALIZED-VALUE   PIC X(50).
005410         10  VAX-AMOUNT                  PIC 9(03)V9.
005420         10  VAX-AMOUNT-VALUED-FLAG      PIC X(01).
005430             88  VAX-AMOUNT-IS-VALUED    VALUE "Y".
005440         10  VAX-AMOUNT-UNIT-CODE.
005450             15  CODE-RECEIVED-VALUE     PIC X(50).
005460             15  CODE-RECEIVED-TEXT      PIC X(30).
005470             15  CODE-STATUS             PIC X(01).
005480                 88  CODE-STAT-VALID       VALUE "V".
005490                 88  CODE-STAT-INVALID     VALUE "I".
005500                 88  CODE-STAT-UNRECOG     VALUE "U".
005510                 88  CODE-STAT-DEPRECATED  VALUE "D".
005520                 88  CODE-STAT-IGNORED     VALUE "G".
005530             15  CODE-NORMALIZED-VALUE   PIC X(50).
005540         10  VAX-BODY-ROUTE-CODE.
005550             15  CODE-RECEIVED-VALUE     PIC X(50).
005560             15  CODE-RECEIVED-TEXT      PIC X(30).
005570             15  CODE-STATUS             PIC X(01).
005580                 88  CODE-STAT-VALID       VALUE "V".
005590                 88  CODE-STAT-INVALID     VALUE "I".
005600                 88  CODE-STAT-UNRECOG     VALUE "U".
005610                 88  CODE-STAT-DEPRECATED  VALUE "D".
005620                 88  CODE-STAT-IGNORED     VALUE "G".
005630             15  CODE-NORMALIZED-VALUE   PIC X(50).
005640         10  VAX-BODY-SITE-CODE.
005650             15  CODE-RECEIVED-VALUE     PIC X(50).
005660             15  CODE-RECEIVED-TEXT      PIC X(30).
005670             15  CODE-STATUS             PIC X(01).
005680                 88  CODE-STAT-VALID       VALUE "V".
005690                 88  CODE-STAT-INVALID     VALUE "I".
005700                 88  CODE-STAT-UNRECOG     VALUE "U".
005710                 88  CODE-STAT-DEPRECATED  VALUE "D".
005720                 88  CODE-STAT-IGNORED     VALUE "G".
005730             15  CODE-NORMALIZED-VALUE   PIC X(50).
005740         10  VAX-CONFIDENTIALITY-CODE.
005750             15  CODE-RECEIVED-VALUE     PIC X(50).
005760             15  CODE-RECEIVED-TEXT      PIC X(30).
005770             15  CODE-STATUS             PIC X(01).
005780                 88  CODE-STAT-VALID       VALUE "V".
005790                 88  CODE-STAT-INVALID     VALUE "I".
005800                 88  CODE-STAT-UNRECOG     VALUE "U".
005810                 88  CODE-STAT-DEPRECATED  VALUE "D".
005820                 88  CODE-STAT-IGNORED     VALUE "G".
005830             15  CODE-NORMALIZED-VALUE   PIC X(50).
005840         10  VAX-ORDERED-BY-CODE.
005850             15  CODE-RECEIVED-VALUE     PIC X(50).
005860             15  CODE-RECEIVED-TEXT      PIC X(30).
005870             15  CODE-STATUS             PIC X(01).
005880                 88  CODE-STAT-VALID       VALUE "V".
005890                 88  CODE-STAT-INVALID     VALUE "I".
005900                 88  CODE-STAT-UNRECOG     VALUE "U".
005910                 88  CODE-STAT-DEPRECATED  VALUE "D".
005920                 88  CODE-STAT-IGNORED     VALUE "G".
005930             15  CODE-NORMALIZED-VALUE   PIC X(50).
005940         10  VAX-ENTERED-BY-CODE.
005950             15  CODE-RECEIVED-VALUE     PIC X(50).
005960             15  CODE-RECEIVED-TEXT      PIC X(30).
005970             15  CODE-STATUS             PIC X(01).
005980                 88  CODE-STAT-VALID       VALUE "V".
005990                 88  CODE-STAT-INVALID     VALUE "I".
006000                 88  CODE-STAT-UNRECOG     VALUE "U".
006010                 88  CODE-STAT-DEPRECATED  VALUE "D".
006020                 88  CODE-STAT-IGNORED     VALUE "G".
006030             15  CODE-NORMALIZED-VALUE   PIC X(50).
006040         10  VAX-GIVEN-BY-NUMBER         PIC X(20).
006050         10  VAX-GIVEN-BY-NAME-FIRST     PIC X(50).
006060         10  VAX-GIVEN-BY-NAME-LAST      PIC X(50).
006070         10  VAX-FACILITY-ID-NUMBER      PIC X(20).
006080         10  VAX-FACILITY-NAME           PIC X(50).
006090         10  VAX-REFUSAL-CODE.
006100             15  CODE-RECEIVED-VALUE     PIC X(50).
006110             15  CODE-RECEIVED-TEXT      PIC X(30).
006120             15  CODE-STATUS             PIC X(01).
006130                 88  CODE-STAT-VALID       VALUE "V".
006140                 88  CODE-STAT-INVALID     VALUE "I".
006150                 88  CODE-STAT-UNRECOG     VALUE "U".
006160                 88  CODE-STAT-DEPRECATED  VALUE "D".
006170                 88  CODE-STAT-IGNORED     VALUE "G".
006180             15  CODE-NORMALIZED-VALUE   PIC X(50).
006190         10  VAX-FINANCIAL-ELIGIBILITY-CODE PIC X(10).
006200         10  VAX-FINANCIAL-ELIGIBILITY.
006210             15  CODE-RECEIVED-VALUE     PIC X(50).
006220             15  CODE-RECEIVED-TEXT      PIC X(30).
006230             15  CODE-STATUS             PIC X(01).
006240                 88  CODE-STAT-VALID       VALUE "V".
006250                 88  CODE-STAT-INVALID     VALUE "I".
006260                 88  CODE-STAT-UNRECOG     VALUE "U".
006270                 88  CODE-STAT-DEPRECATED  VALUE "D".
006280                 88  CODE-STAT-IGNORED     VALUE "G".
006290             15  CODE-NORMALIZED-VALUE   PIC X(50).
006300         10  VAX-ADMINISTERED-SCORE      PIC S9(03).
006310         10  VAX-OBSERVATION-COUNT       PIC 9(02).
006320         10  VAX-OBSERVATION OCCURS 5 TIMES
006330                       INDEXED BY OBS-IDX.
006340             15  OBS-VALUE-TYPE-CODE.
006350                 20  CODE-RECEIVED-VALUE PIC X(50).
006360                 20  CODE-RECEIVED-TEXT  PIC X(30).
006370                 20  CODE-STATUS         PIC X(01).
006380                     88  CODE-STAT-VALID       VALUE "V".
006390                     88  CODE-STAT-INVALID     VALUE "I".
006400                     88  CODE-STAT-UNRECOG     VALUE "U".
006410                     88  CODE-STAT-DEPRECATED  VALUE "D".
006420                     88  CODE-STAT-IGNORED     VALUE "G".
006430                 20  CODE-NORMALIZED-VALUE PIC X(50).
006440             15  OBS-IDENTIFIER-CODE     PIC X(10).
006450             15  OBS-SUB-ID              PIC X(10).
006460             15  OBS-VALUE               PIC X(50).
006470             15  OBS-SKIPPED-FLAG        PIC X(01).
006480         10  VAX-VIS-COUNT               PIC 9(02).
006490         10  VAX-VACCINATION-VIS OCCURS 3 TIMES
006500                       INDEXED BY VIS-IDX.
006510             15  VIS-POSITION-ID         PIC 9(04).
006520             15  VIS-CVX-CODE.
006530                 20  CODE-RECEIVED-VALUE PIC X(50).
006540                 20  CODE-RECEIVED-TEXT  PIC X(30).
006550                 20  CODE-STATUS         PIC X(01).
006560                     88  CODE-STAT-VALID       VALUE "V".
006570                     88  CODE-STAT-INVALID     VALUE "I".
006580                     88  CODE-STAT-UNRECOG     VALUE "U".
006590                     88  CODE-STAT-DEPRECATED  VALUE "D".
006600                     88  CODE-STAT-IGNORED     VALUE "G".
006610                 20  CODE-NORMALIZED-VALUE PIC X(50).
006620             15  VIS-DOCUMENT-CODE       PIC X(10).
006630             15  VIS-PUBLISHED-DATE      PIC 9(08).
006640             15  VIS-PRESENTED-DATE      PIC 9(08).
006650         10  FILLER                      PIC X(10).
006660******************************************************************
006670*    ISSUES-FOUND  (ACCUMULATED POTENTIAL-ISSUE FINDINGS)        *
006680******************************************************************
006690     05  VXU-ISSUE-COUNT                 PIC 9(03).
006700     05  VXU-ISSUES-FOUND OCCURS 100 TIMES
006710                   INDEXED BY ISS-IDX.
006720         10  ISS-ISSUE-CODE              PIC X(60).
006730         10  ISS-ISSUE-TYPE              PIC X(01).
006740             88  ISS-TYPE-MISSING        VALUE "M".
006750             88  ISS-TYPE-INVALID        VALUE "I".
006760             88  ISS-TYPE-UNRECOGNIZED   VALUE "U".
006770             88  ISS-TYPE-DEPRECATED     VALUE "D".
006780             88  ISS-TYPE-IGNORED        VALUE "G".
006790             88  ISS-TYPE-INCOMPLETE     VALUE "C".
006800         10  ISS-FIELD-NAME              PIC X(60).
006810         10  ISS-POSITION-ID             PIC 9(04).
006820         10  ISS-RELATED-CODE-VALUE      PIC X(50).
006830     05  FILLER                          PIC X(20).
