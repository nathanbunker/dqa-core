000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    STRLTH.
000030 AUTHOR.        JON SAYLES.
000040 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000050 DATE-WRITTEN.  01/01/08.
000060 DATE-COMPILED.
000070 SECURITY.      NON-CONFIDENTIAL.
000080*REMARKS.
000090*    TRAILING-SPACE TRIM-LENGTH ROUTINE.  CALLED FROM DQAEDIT'S
000100*    NAME-CLEANUP PARAGRAPHS (330-336) ONCE PER NAME FIELD TO
000110*    FIND HOW MANY BYTES OF TEXT1 PRECEDE THE FIRST RUN OF
000120*    TRAILING SPACES (LOW-VALUES ARE TREATED THE SAME AS SPACES,
000130*    SINCE SOME UPSTREAM VXU FEEDS PAD SHORT FIELDS WITH BINARY
000140*    ZEROS INSTEAD OF SPACES).  THE LENGTH FOUND IS ADDED INTO
000150*    RETURN-LTH - THE CALLER IS RESPONSIBLE FOR ZEROING IT FIRST
000160*    IF A FRESH LENGTH RATHER THAN A RUNNING TOTAL IS WANTED.
000170*
000180*    CHANGE LOG
000190*    ----------------------------------------------------------
000200*    01/01/08  JS   0063  ORIGINAL.
000210*    02/09/08  JS   0002  Y2K REMEDIATION REVIEW - NO DATE FIELDS
000220*                         IN THIS PROGRAM, NOTHING TO REMEDIATE.
000230*    11/02/01  KLW  4471  ADDED THE LOW-VALUES CHECK ALONGSIDE
000240*                         SPACES AFTER A BAD VXU FEED CAME IN
000250*                         WITH NUL-PADDED PATIENT NAME FIELDS AND
000260*                         STRLTH RETURNED THE FULL 255 EVERY TIME.
000270*
000280 ENVIRONMENT DIVISION.
000290 CONFIGURATION SECTION.
000300 SOURCE-COMPUTER.  IBM-390.
000310 OBJECT-COMPUTER.  IBM-390.
000320 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
000330 INPUT-OUTPUT SECTION.
000340*
000350 DATA DIVISION.
000360 FILE SECTION.
000370*
000380 WORKING-STORAGE SECTION.
000390 01  WS-SCAN-WORK.
000400     05  WS-LENGTH-FOUND              PIC S9(04) COMP.
000410     05  WS-SUB-1                     PIC S9(04) COMP.
000420     05  FILLER                       PIC X(08).
000430*
000440******************************************************************
000450*    WS-SCAN-WORK-ALT - RAW-BYTE VIEW OF WS-SCAN-WORK, CARRIED
000460*    SOLELY SO AN ABEND DUMP OF THIS PROGRAM SHOWS THE WORK
000470*    COUNTERS AS A FLAT BYTE STRING RATHER THAN TWO SEPARATE
000480*    COMP HALFWORDS.  NOT REFERENCED IN PROCEDURE.
000490******************************************************************
000500 01  WS-SCAN-WORK-ALT REDEFINES WS-SCAN-WORK.
000510     05  WS-SCAN-WORK-BYTES           PIC X(10).
000520*
000530 01  WS-SWITCHES.
000540     05  WS-FOUND-SW                  PIC X(01) VALUE "N".
000550         88  WS-NON-SPACE-FOUND       VALUE "Y".
000560     05  FILLER                       PIC X(08).
000570*
000580******************************************************************
000590*    WS-SWITCHES-ALT - RAW-BYTE VIEW OF WS-SWITCHES, SAME ABEND-
000600*    DUMP-READABILITY HABIT AS WS-SCAN-WORK-ALT ABOVE.  NOT
000610*    REFERENCED IN PROCEDURE.
000620******************************************************************
000630 01  WS-SWITCHES-ALT REDEFINES WS-SWITCHES.
000640     05  WS-SWITCHES-BYTE             PIC X(09).
000650*
000660******************************************************************
000670*    WS-CALL-COUNT - RUNNING COUNT OF CALLS TO THIS ROUTINE FOR
000680*    THE LIFE OF THE JOB STEP.  STANDALONE 77-LEVEL SINCE IT DOES
000690*    NOT BELONG TO ANY OF THE WORK GROUPS ABOVE - SHOWS UP IN AN
000700*    ABEND DUMP AS A QUICK CHECK ON HOW FAR THE CALLING PROGRAM
000710*    GOT BEFORE IT WENT DOWN.
000720******************************************************************
000730 77  WS-CALL-COUNT                   PIC 9(07) COMP VALUE ZERO.
000740*
000750 LINKAGE SECTION.
000760 01  TEXT1                            PIC X(255).
000770*
000780******************************************************************
000790*    TEXT1-ALT - BYTE-TABLE VIEW OF THE CALLER'S TEXT1 FIELD SO
000800*    100-SCAN-BACKWARD CAN WALK IT ONE BYTE AT A TIME WITHOUT AN
000810*    INTRINSIC FUNCTION.
000820******************************************************************
000830 01  TEXT1-ALT REDEFINES TEXT1.
000840     05  TEXT1-BYTE OCCURS 255 TIMES  PIC X(01).
000850*
000860 01  RETURN-LTH                       PIC S9(04).
000870*
000880 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
000890*
000900 000-FIND-LENGTH.
000910     ADD 1 TO WS-CALL-COUNT.
000920     MOVE ZERO TO WS-LENGTH-FOUND.
000930     MOVE 255 TO WS-SUB-1.
000940     MOVE "N" TO WS-FOUND-SW.
000950     PERFORM 100-SCAN-BACKWARD THRU 100-EXIT
000960         UNTIL WS-NON-SPACE-FOUND
000970            OR WS-SUB-1 = ZERO.
000980     IF WS-NON-SPACE-FOUND
000990         MOVE WS-SUB-1 TO WS-LENGTH-FOUND
001000     END-IF.
001010     ADD WS-LENGTH-FOUND TO RETURN-LTH.
001020     GOBACK.
001030*
001040******************************************************************
001050*    100-SCAN-BACKWARD - STEPS TEXT1-BYTE FROM THE LAST POSITION
001060*    TOWARD THE FRONT UNTIL A NON-SPACE, NON-LOW-VALUE BYTE IS
001070*    FOUND (WS-SUB-1 THEN HOLDS THE TRIMMED LENGTH), OR THE FIELD
001080*    RUNS OUT (WS-SUB-1 REACHES ZERO - AN ALL-SPACE FIELD).
001090******************************************************************
001100 100-SCAN-BACKWARD.
001110     IF TEXT1-BYTE (WS-SUB-1) NOT = SPACE
001120        AND TEXT1-BYTE (WS-SUB-1) NOT = LOW-VALUE
001130         SET WS-NON-SPACE-FOUND TO TRUE
001140     ELSE
001150         SUBTRACT 1 FROM WS-SUB-1
001160     END-IF.
001170 100-EXIT.
001180     EXIT.
