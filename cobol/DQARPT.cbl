000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    DQARPT.
000030 AUTHOR.        R T CARVER.
000040 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000050 DATE-WRITTEN.  04/03/00.
000060 DATE-COMPILED.
000070 SECURITY.      NON-CONFIDENTIAL.
000080*REMARKS.
000090*    DQA ISSUE-COUNT-BY-TYPE SUMMARY REPORT.
000100*    READS THE ISSU-OUT FILE DQAEDIT PRODUCES (ONE ROW PER
000110*    POTENTIAL ISSUE RAISED AGAINST A VXU MESSAGE) AND PRINTS
000120*    ONE CONTROL-BREAK LINE PER ISSUE-TYPE (MISSING/INVALID/
000130*    UNRECOGNIZED/DEPRECATED/IGNORED/INCOMPLETE) SHOWING HOW
000140*    MANY ROWS OF THAT TYPE CAME OUT OF THE RUN, PLUS A GRAND
000150*    TOTAL LINE.  RUN AS A SEPARATE STEP AFTER DQAEDIT IN THE
000160*    NIGHTLY DQA JOBSTREAM.
000170*
000180*    ISSU-OUT IS NOT SORTED BY ISSUE-TYPE, SO THE BREAK IS TAKEN
000190*    ON AN IN-MEMORY ACCUMULATOR TABLE (ONE SLOT PER TYPE) BUILT
000200*    WHILE THE FILE IS READ, RATHER THAN A TRUE SEQUENTIAL
000210*    CONTROL BREAK - SEE WS-TYPE-COUNTS BELOW.
000220*
000230*    INPUT  FILES - ISSU-OUT   ONE ROW PER POTENTIAL ISSUE
000240*    OUTPUT FILES - RPT-OUT    ISSUE-COUNT-BY-TYPE SUMMARY REPORT
000250*                   SYSOUT     ABEND MESSAGES
000260*
000270*    CHANGE LOG
000280*    ----------------------------------------------------------
000290*    04/03/00  RTC  0026  ORIGINAL - ISSUE-COUNT-BY-TYPE SUMMARY,
000300*                         COMPANION STEP TO DQAEDIT (TKT2231).
000310*                         PAGE-HEADER/COLUMN-HEADER LAYOUT CARRIED
000320*                         OVER FROM THE OLD PATLIST REPORT STEP.
000330*    02/09/01  RTC  0002  Y2K REMEDIATION REVIEW - HDR-DATE IS
000340*                         CCYYMMDD FROM FUNCTION CURRENT-DATE,
000350*                         NO WINDOWING LOGIC ON THIS PROGRAM.
000360*    11/02/01  KLW  0041  ADDED "C" - INCOMPLETE - AS A SEVENTH
000370*                         BREAK TYPE WHEN ISSUOUT.cpy GREW THE
000380*                         PHONE-INCOMPLETE ISSUE TYPE (TKT4471).
000390*    09/17/15  KLW  0081  MINOR - GRAND TOTAL LINE NOW CROSS-
000400*                         FOOTS AGAINST WS-ROWS-READ AND ABENDS
000410*                         ON A MISMATCH, SAME HABIT AS DQAEDIT'S
000420*                         OWN 999-CLEANUP BALANCE CHECK.
000430*
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SOURCE-COMPUTER.  IBM-390.
000470 OBJECT-COMPUTER.  IBM-390.
000480 SPECIAL-NAMES.    C01 IS NEXT-PAGE.
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510     SELECT ISSU-OUT    ASSIGN TO UT-S-ISSUOUT
000520                        FILE STATUS IS ISSUOUT-STATUS.
000530     SELECT RPT-OUT     ASSIGN TO UT-S-RPTOUT
000540                        FILE STATUS IS RPTOUT-STATUS.
000550     SELECT SYSOUT      ASSIGN TO UT-S-SYSOUT
000560                        FILE STATUS IS SYSOUT-STATUS.
000570*
000580 DATA DIVISION.
000590 FILE SECTION.
000600 FD  ISSU-OUT
000610     RECORDING MODE IS F
000620     LABEL RECORDS ARE STANDARD.
000630 01  ISSU-OUT-REC                     PIC X(254).
000640*
000650 FD  RPT-OUT
000660     RECORDING MODE IS F
000670     LABEL RECORDS ARE STANDARD.
000680 01  RPT-OUT-REC                      PIC X(132).
000690*
000700 FD  SYSOUT
000710     RECORDING MODE IS F
000720     LABEL RECORDS ARE STANDARD.
000730 01  SYSOUT-REC                       PIC X(132).
000740*
000750 WORKING-STORAGE SECTION.
000760 01  WS-FILE-STATUSES.
000770     05  ISSUOUT-STATUS               PIC X(02) VALUE SPACES.
000780         88  ISSUOUT-OK               VALUE "00".
000790         88  ISSUOUT-EOF              VALUE "10".
000800     05  RPTOUT-STATUS                PIC X(02) VALUE SPACES.
000810         88  RPTOUT-OK                VALUE "00".
000820     05  SYSOUT-STATUS                PIC X(02) VALUE SPACES.
000830         88  SYSOUT-OK                VALUE "00".
000840     05  FILLER                       PIC X(08).
000850*
000860 01  WS-SWITCHES.
000870     05  WS-EOF-SW                    PIC X(01) VALUE "N".
000880         88  WS-AT-END-OF-ISSUOUT     VALUE "Y".
000890     05  FILLER                       PIC X(09).
000900*
000910 01  WS-COUNTERS.
000920     05  WS-ROWS-READ                 PIC 9(07) COMP.
000930     05  WS-ROWS-CROSS-FOOT           PIC 9(07) COMP.
000940     05  WS-LINES-ON-PAGE             PIC 9(02) COMP.
000950     05  WS-PAGE-NUMBER               PIC 9(03) COMP.
000960     05  WS-TYPE-IDX                  PIC 9(02) COMP.
000970     05  FILLER                       PIC X(08).
000980*
000990******************************************************************
001000*    WS-TYPE-COUNTS - ONE ACCUMULATOR SLOT PER ISSUE-TYPE 88-LEVEL
001010*    CARRIED ON ISSUOUT.cpy.  SLOT ORDER BELOW IS THE ORDER THE
001020*    DETAIL LINES PRINT IN, NOT THE ORDER TYPES APPEAR ON THE FILE.
001030******************************************************************
001040 01  WS-TYPE-COUNTS.
001050     05  WS-TYPE-COUNT OCCURS 7 TIMES INDEXED BY TYPE-IDX
001060                       PIC 9(07) COMP.
001070     05  FILLER                       PIC X(04).
001080*
001090 01  WS-TYPE-COUNTS-ALT REDEFINES WS-TYPE-COUNTS.
001100     05  WS-TC-MISSING                PIC 9(07) COMP.
001110     05  WS-TC-INVALID                PIC 9(07) COMP.
001120     05  WS-TC-UNRECOGNIZED           PIC 9(07) COMP.
001130     05  WS-TC-DEPRECATED             PIC 9(07) COMP.
001140     05  WS-TC-IGNORED                PIC 9(07) COMP.
001150     05  WS-TC-INCOMPLETE             PIC 9(07) COMP.
001160     05  WS-TC-UNKNOWN                PIC 9(07) COMP.
001170*
001180 01  WS-CURRENT-DATE-FIELDS.
001190     05  WS-CURRENT-DATE.
001200         10  WS-CURRENT-YEAR          PIC 9(04).
001210         10  WS-CURRENT-MONTH         PIC 9(02).
001220         10  WS-CURRENT-DAY           PIC 9(02).
001230     05  WS-CURRENT-TIME.
001240         10  WS-CURRENT-HOUR          PIC 9(02).
001250         10  WS-CURRENT-MINUTE        PIC 9(02).
001260         10  WS-CURRENT-SECOND        PIC 9(02).
001270         10  WS-CURRENT-MS            PIC 9(02).
001280     05  WS-DIFF-FROM-GMT             PIC S9(04).
001290     05  FILLER                       PIC X(04).
001300*
001310******************************************************************
001320*    WS-CURRENT-DATE-X - CCYYMMDD/HHMMSS PICTURE VIEW OF THE SAME
001330*    BYTES AS WS-CURRENT-DATE-FIELDS, SO A SINGLE MOVE CAN PLACE
001340*    THE RUN DATE ON THE HEADER LINE'S HDR-DATE GROUP IF THE
001350*    PAGE-HEADER LAYOUT IS EVER CHANGED TO A PLAIN 8-DIGIT DATE.
001360*    NOT REFERENCED IN PROCEDURE TODAY.
001370******************************************************************
001380 01  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE-FIELDS.
001390     05  WS-CURRENT-DATE-8            PIC 9(08).
001400     05  WS-CURRENT-TIME-6            PIC 9(06).
001410     05  FILLER                       PIC X(06).
001420*
001430 01  WS-HDR-REC.
001440     05  FILLER                       PIC X(01) VALUE SPACES.
001450     05  HDR-DATE.
001460         10  HDR-CCYY                 PIC 9(04).
001470         10  FILLER                   PIC X(01) VALUE "-".
001480         10  HDR-MM                   PIC 9(02).
001490         10  FILLER                   PIC X(01) VALUE "-".
001500         10  HDR-DD                   PIC 9(02).
001510     05  FILLER                       PIC X(10) VALUE SPACES.
001520     05  FILLER                       PIC X(52) VALUE
001530          "DQA VACCINATION VALIDATOR - ISSUE COUNT BY TYPE".
001540     05  FILLER                       PIC X(19) VALUE
001550          "PAGE NUMBER:".
001560     05  HDR-PAGE-NBR-O               PIC ZZ9.
001570*
001580 01  WS-COLM-HDR-REC.
001590     05  FILLER                       PIC X(10) VALUE "ISSUE".
001600     05  FILLER                       PIC X(20) VALUE "TYPE".
001610     05  FILLER                       PIC X(20) VALUE "ROW COUNT".
001620     05  FILLER                       PIC X(82) VALUE SPACES.
001630*
001640 01  WS-DETAIL-REC.
001650     05  FILLER                       PIC X(02) VALUE SPACES.
001660     05  DTL-TYPE-CODE-O              PIC X(01).
001670     05  FILLER                       PIC X(03) VALUE SPACES.
001680     05  DTL-TYPE-TEXT-O              PIC X(24).
001690     05  FILLER                       PIC X(04) VALUE SPACES.
001700     05  DTL-COUNT-O                  PIC ZZZ,ZZ9.
001710     05  FILLER                       PIC X(91) VALUE SPACES.
001720*
001730******************************************************************
001740*    WS-DETAIL-REC-X - RAW-BYTE VIEW OF WS-DETAIL-REC FOR AN
001750*    ABEND DUMP TO SHOW THE PRINT LINE AS ONE STRING RATHER THAN
001760*    ITS EDITED SUB-FIELDS.  NOT REFERENCED IN PROCEDURE.
001770******************************************************************
001780 01  WS-DETAIL-REC-X REDEFINES WS-DETAIL-REC.
001790     05  WS-DETAIL-REC-BYTES          PIC X(132).
001800*
001810 01  WS-TOTAL-REC.
001820     05  FILLER                       PIC X(02) VALUE SPACES.
001830     05  FILLER                       PIC X(28) VALUE
001840          "TOTAL ISSUES ALL TYPES:".
001850     05  TOT-COUNT-O                  PIC ZZZ,ZZ9.
001860     05  FILLER                       PIC X(95) VALUE SPACES.
001870*
001880 01  WS-BLANK-LINE.
001890     05  FILLER                       PIC X(132) VALUE SPACES.
001900*
001910     COPY ABNDREC.
001920*
001930     COPY ISSUOUT.
001940*
001950 PROCEDURE DIVISION.
001960******************************************************************
001970*    100-MAINLINE-CONTROL - OPEN, READ/TALLY EVERY ISSU-OUT ROW,
001980*    PRINT THE SEVEN TYPE LINES AND THE GRAND TOTAL, CLOSE.  A
001990*    STRAIGHT READ-UNTIL-EOF LOOP - THIS STEP DOES NOT NEED A
002000*    SEQUENTIAL CONTROL BREAK SINCE THE TALLY IS KEPT IN THE
002010*    WS-TYPE-COUNTS TABLE RATHER THAN ON A CHANGE OF KEY.
002020******************************************************************
002030 100-MAINLINE-CONTROL.
002040     MOVE "100-MAINLINE-CONTROL" TO PARA-NAME.
002050     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002060     PERFORM 200-READ-AND-TALLY THRU 200-EXIT
002070         UNTIL WS-AT-END-OF-ISSUOUT.
002080     PERFORM 999-CLEANUP THRU 999-EXIT.
002090     GOBACK.
002100*
002110 000-HOUSEKEEPING.
002120     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002130     DISPLAY "******** BEGIN JOB DQARPT ********".
002140     INITIALIZE WS-COUNTERS, WS-TYPE-COUNTS.
002150*    RUN DATE FOR THE PAGE HEADER ONLY - THIS PROGRAM DOES NO
002160*    DATE ARITHMETIC OF ITS OWN AND CARRIES NO WINDOWING LOGIC.
002170     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-FIELDS.
002180     MOVE WS-CURRENT-YEAR  TO HDR-CCYY.
002190     MOVE WS-CURRENT-MONTH TO HDR-MM.
002200     MOVE WS-CURRENT-DAY   TO HDR-DD.
002210     MOVE 1 TO WS-PAGE-NUMBER.
002220     PERFORM 800-OPEN-FILES THRU 800-EXIT.
002230     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
002240*    PRIME THE READ SO 100'S PERFORM-UNTIL HAS A FIRST ROW TO
002250*    LOOK AT ON ENTRY - SAME PRIMING-READ SHAPE DQAEDIT USES ON
002260*    ITS OWN VXU-IN FILE.
002270     PERFORM 900-READ-ISSUOUT THRU 900-EXIT.
002280 000-EXIT.
002290     EXIT.
002300*
002310******************************************************************
002320*    200-READ-AND-TALLY - BUMPS THE ONE ACCUMULATOR SLOT THAT
002330*    MATCHES THIS ROW'S IO-ISSUE-TYPE, THEN READS THE NEXT ROW.
002340*    AN ISSUE-TYPE BYTE THAT IS NONE OF THE SIX KNOWN LETTERS
002350*    FALLS TO WS-TC-UNKNOWN RATHER THAN ABENDING - A STRAY VALUE
002360*    ON ISSU-OUT SHOULD SHOW UP ON THE REPORT, NOT BLOW THE STEP.
002370******************************************************************
002380 200-READ-AND-TALLY.
002390     MOVE "200-READ-AND-TALLY" TO PARA-NAME.
002400     EVALUATE IO-ISSUE-TYPE
002410         WHEN "M"
002420             ADD 1 TO WS-TC-MISSING
002430         WHEN "I"
002440             ADD 1 TO WS-TC-INVALID
002450         WHEN "U"
002460             ADD 1 TO WS-TC-UNRECOGNIZED
002470         WHEN "D"
002480             ADD 1 TO WS-TC-DEPRECATED
002490         WHEN "G"
002500             ADD 1 TO WS-TC-IGNORED
002510         WHEN "C"
002520             ADD 1 TO WS-TC-INCOMPLETE
002530         WHEN OTHER
002540             ADD 1 TO WS-TC-UNKNOWN
002550     END-EVALUATE.
002560     PERFORM 900-READ-ISSUOUT THRU 900-EXIT.
002570 200-EXIT.
002580     EXIT.
002590*
002600******************************************************************
002610*    500-PRINT-ONE-TYPE - ONE DETAIL LINE FOR ONE ISSUE-TYPE SLOT.
002620*    DTL-TYPE-CODE-O/TEXT-O AND THE ADD-TO-GRAND-TOTAL COME FROM
002630*    WS-TYPE-IDX, SET BY THE CALLER BEFORE EACH PERFORM.
002640******************************************************************
002650 500-PRINT-ONE-TYPE.
002660     MOVE "500-PRINT-ONE-TYPE" TO PARA-NAME.
002670     EVALUATE WS-TYPE-IDX
002680         WHEN 1
002690             MOVE "M" TO DTL-TYPE-CODE-O
002700             MOVE "MISSING"        TO DTL-TYPE-TEXT-O
002710             MOVE WS-TC-MISSING    TO DTL-COUNT-O
002720             ADD  WS-TC-MISSING    TO WS-ROWS-CROSS-FOOT
002730         WHEN 2
002740             MOVE "I" TO DTL-TYPE-CODE-O
002750             MOVE "INVALID"        TO DTL-TYPE-TEXT-O
002760             MOVE WS-TC-INVALID    TO DTL-COUNT-O
002770             ADD  WS-TC-INVALID    TO WS-ROWS-CROSS-FOOT
002780         WHEN 3
002790             MOVE "U" TO DTL-TYPE-CODE-O
002800             MOVE "UNRECOGNIZED"   TO DTL-TYPE-TEXT-O
002810             MOVE WS-TC-UNRECOGNIZED TO DTL-COUNT-O
002820             ADD  WS-TC-UNRECOGNIZED TO WS-ROWS-CROSS-FOOT
002830         WHEN 4
002840             MOVE "D" TO DTL-TYPE-CODE-O
002850             MOVE "DEPRECATED"     TO DTL-TYPE-TEXT-O
002860             MOVE WS-TC-DEPRECATED TO DTL-COUNT-O
002870             ADD  WS-TC-DEPRECATED TO WS-ROWS-CROSS-FOOT
002880         WHEN 5
002890             MOVE "G" TO DTL-TYPE-CODE-O
002900             MOVE "IGNORED"        TO DTL-TYPE-TEXT-O
002910             MOVE WS-TC-IGNORED    TO DTL-COUNT-O
002920             ADD  WS-TC-IGNORED    TO WS-ROWS-CROSS-FOOT
002930         WHEN 6
002940             MOVE "C" TO DTL-TYPE-CODE-O
002950             MOVE "INCOMPLETE"     TO DTL-TYPE-TEXT-O
002960             MOVE WS-TC-INCOMPLETE TO DTL-COUNT-O
002970             ADD  WS-TC-INCOMPLETE TO WS-ROWS-CROSS-FOOT
002980         WHEN 7
002990             MOVE "?" TO DTL-TYPE-CODE-O
003000             MOVE "UNKNOWN"        TO DTL-TYPE-TEXT-O
003010             MOVE WS-TC-UNKNOWN    TO DTL-COUNT-O
003020             ADD  WS-TC-UNKNOWN    TO WS-ROWS-CROSS-FOOT
003030     END-EVALUATE.
003040     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
003050     WRITE RPT-OUT-REC FROM WS-DETAIL-REC
003060         AFTER ADVANCING 1.
003070     ADD 1 TO WS-LINES-ON-PAGE.
003080 500-EXIT.
003090     EXIT.
003100*
003110*    FIFTY-LINE PAGE DEPTH IS THE SAME CONSTANT 790 TESTS BELOW -
003120*    KEPT AS A LITERAL IN BOTH PLACES RATHER THAN A NAMED FIGURE
003130*    SINCE NEITHER OF THEM EVER CHANGES INDEPENDENTLY OF THE OTHER.
003140 600-PAGE-BREAK.
003150     MOVE "600-PAGE-BREAK" TO PARA-NAME.
003160     ADD 1 TO WS-PAGE-NUMBER.
003170     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
003180 600-EXIT.
003190     EXIT.
003200*
003210******************************************************************
003220*    700-WRITE-PAGE-HDR - DATE/PAGE-NUMBER BANNER, A BLANK LINE,
003230*    THE COLUMN HEADER, AND ANOTHER BLANK LINE.  ADVANCING NEXT-
003240*    PAGE ON THE FIRST WRITE FORCES A SKIP-TO-CHANNEL-1 ON EVERY
003250*    CALL, INCLUDING THE VERY FIRST PAGE OF THE RUN.
003260******************************************************************
003270 700-WRITE-PAGE-HDR.
003280     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
003290     MOVE WS-PAGE-NUMBER TO HDR-PAGE-NBR-O.
003300     WRITE RPT-OUT-REC FROM WS-HDR-REC
003310         AFTER ADVANCING NEXT-PAGE.
003320     WRITE RPT-OUT-REC FROM WS-BLANK-LINE
003330         AFTER ADVANCING 1.
003340     WRITE RPT-OUT-REC FROM WS-COLM-HDR-REC
003350         AFTER ADVANCING 1.
003360     WRITE RPT-OUT-REC FROM WS-BLANK-LINE
003370         AFTER ADVANCING 1.
003380*    FOUR LINES ALREADY WRITTEN FOR THIS PAGE - 790 BELOW STARTS
003390*    COUNTING THE DETAIL LINES FROM HERE.
003400     MOVE 4 TO WS-LINES-ON-PAGE.
003410 700-EXIT.
003420     EXIT.
003430*
003440 790-CHECK-PAGINATION.
003450     MOVE "790-CHECK-PAGINATION" TO PARA-NAME.
003460*    ONLY SEVEN DETAIL LINES AND A TOTAL LINE ARE EVER PRINTED IN
003470*    A RUN, SO THIS BREAK NEVER ACTUALLY FIRES TODAY - IT IS HERE
003480*    SO THE REPORT STAYS CORRECT IF A FUTURE ISSUE TYPE PUSHES
003490*    THE DETAIL SECTION PAST A SINGLE PAGE.
003500     IF WS-LINES-ON-PAGE > 50
003510         PERFORM 600-PAGE-BREAK THRU 600-EXIT
003520     END-IF.
003530 790-EXIT.
003540     EXIT.
003550*
003560******************************************************************
003570*    800-OPEN-FILES - ISSU-OUT MUST OPEN CLEAN OR THERE IS NOTHING
003580*    TO SUMMARIZE; RPT-OUT/SYSOUT ARE NOT STATUS-CHECKED SINCE
003590*    THEY ARE BRAND-NEW OUTPUT DATASETS FOR THIS STEP AND A BAD
003600*    OPEN ON EITHER WOULD SURFACE AS A JCL-LEVEL FAILURE, NOT ONE
003610*    THIS PROGRAM CAN USEFULLY DIAGNOSE.
003620******************************************************************
003630 800-OPEN-FILES.
003640     MOVE "800-OPEN-FILES" TO PARA-NAME.
003650     OPEN INPUT ISSU-OUT.
003660     OPEN OUTPUT RPT-OUT.
003670     OPEN OUTPUT SYSOUT.
003680     IF NOT ISSUOUT-OK
003690         MOVE "ISSU-OUT WOULD NOT OPEN" TO ABEND-REASON
003700         MOVE ISSUOUT-STATUS TO ACTUAL-VAL
003710         GO TO 1000-ABEND-RTN
003720     END-IF.
003730 800-EXIT.
003740     EXIT.
003750*
003760 850-CLOSE-FILES.
003770     MOVE "850-CLOSE-FILES" TO PARA-NAME.
003780     CLOSE ISSU-OUT.
003790     CLOSE RPT-OUT.
003800     CLOSE SYSOUT.
003810 850-EXIT.
003820     EXIT.
003830*
003840******************************************************************
003850*    900-READ-ISSUOUT - ONE READ, ONE BUMP OF THE READ COUNT USED
003860*    BY 999'S CROSS-FOOT CHECK BELOW.  ISSU-OUT-REC IS NOT FIXED
003870*    ENOUGH ACROSS ALL ISSUE TYPES TO MOVE DIRECTLY INTO A TYPED
003880*    WORKING-STORAGE GROUP - READ INTO ISSUES-OUT-REC KEEPS THE
003890*    RAW 254-BYTE LAYOUT AND LETS ISSUOUT.cpy'S OWN REDEFINES
003900*    SORT OUT THE FIELDS THAT MATTER HERE (JUST IO-ISSUE-TYPE).
003910******************************************************************
003920 900-READ-ISSUOUT.
003930     MOVE "900-READ-ISSUOUT" TO PARA-NAME.
003940     READ ISSU-OUT INTO ISSUES-OUT-REC
003950         AT END
003960             SET WS-AT-END-OF-ISSUOUT TO TRUE
003970     END-READ.
003980     IF NOT WS-AT-END-OF-ISSUOUT
003990         ADD 1 TO WS-ROWS-READ
004000     END-IF.
004010 900-EXIT.
004020     EXIT.
004030*
004040******************************************************************
004050*    999-CLEANUP - PRINTS ALL SEVEN DETAIL LINES IN FIXED SLOT
004060*    ORDER, THEN THE GRAND TOTAL LINE, THEN CROSS-FOOTS THE TOTAL
004070*    AGAINST WS-ROWS-READ.  A MISMATCH MEANS 200-READ-AND-TALLY
004080*    DROPPED A ROW SOMEWHERE OR BUMPED THE WRONG SLOT - EITHER WAY
004090*    THE REPORT CANNOT BE TRUSTED, SO THE STEP ABENDS RATHER THAN
004100*    SHIP A SILENTLY WRONG COUNT.  SAME BALANCE-OR-ABEND HABIT AS
004110*    DQAEDIT'S OWN 999-CLEANUP.
004120******************************************************************
004130 999-CLEANUP.
004140     MOVE "999-CLEANUP" TO PARA-NAME.
004150     MOVE 0 TO WS-ROWS-CROSS-FOOT.
004160*    VARYING 1 THRU 7 DRIVES 500 ONCE PER SLOT IN THE FIXED
004170*    MISSING/INVALID/UNRECOGNIZED/DEPRECATED/IGNORED/INCOMPLETE/
004180*    UNKNOWN PRINT ORDER - NOT THE ORDER ROWS ARRIVED IN.
004190     PERFORM 500-PRINT-ONE-TYPE THRU 500-EXIT
004200         VARYING WS-TYPE-IDX FROM 1 BY 1 UNTIL WS-TYPE-IDX > 7.
004210     WRITE RPT-OUT-REC FROM WS-BLANK-LINE
004220         AFTER ADVANCING 1.
004230     MOVE WS-ROWS-CROSS-FOOT TO TOT-COUNT-O.
004240     WRITE RPT-OUT-REC FROM WS-TOTAL-REC
004250         AFTER ADVANCING 1.
004260*    CROSS-FOOT CHECK - SEE BANNER ABOVE.  EXPECTED-VAL/ACTUAL-VAL
004270*    ARE THE SAME TWO ABEND-WORK FIELDS DQAEDIT'S OWN BALANCE
004280*    CHECKS LOAD BEFORE FALLING INTO THE ABEND ROUTINE.
004290     IF WS-ROWS-CROSS-FOOT NOT = WS-ROWS-READ
004300         MOVE "ISSU-OUT / TYPE-COUNT CROSS-FOOT OUT OF BALANCE"
004310                                      TO ABEND-REASON
004320         MOVE WS-ROWS-READ            TO EXPECTED-VAL
004330         MOVE WS-ROWS-CROSS-FOOT      TO ACTUAL-VAL
004340         GO TO 1000-ABEND-RTN
004350     END-IF.
004360     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
004370     DISPLAY "ISSU-OUT ROWS READ = " WS-ROWS-READ.
004380     DISPLAY "******** NORMAL END OF JOB DQARPT ********".
004390 999-EXIT.
004400     EXIT.
004410*
004420******************************************************************
004430*    1000-ABEND-RTN - COMMON ABEND EXIT FOR THIS STEP.  WRITES THE
004440*    ABEND-REC BUILT BY WHICHEVER PARAGRAPH GOT HERE VIA GO TO,
004450*    CLOSES WHATEVER IS OPEN, AND FORCES A DIVIDE-BY-ZERO SO THE
004460*    STEP COMES BACK WITH A NON-ZERO CONDITION CODE FOR THE
004470*    SCHEDULER TO CATCH - SAME FORCED-ABEND HABIT DQAEDIT USES.
004480******************************************************************
004490 1000-ABEND-RTN.
004500     MOVE "1000-ABEND-RTN" TO PARA-NAME.
004510     WRITE SYSOUT-REC FROM ABEND-REC.
004520     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
004530     DISPLAY "*** ABNORMAL END OF JOB-DQARPT ***" UPON CONSOLE.
004540     DIVIDE ZERO-VAL INTO ONE-VAL.
