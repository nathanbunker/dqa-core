000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    DQAEDIT.
000030 AUTHOR.        R T CARVER.
000040 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000050 DATE-WRITTEN.  05/14/1999.
000060 DATE-COMPILED.
000070 SECURITY.      NON-CONFIDENTIAL.
000080*REMARKS.
000090*    DQA VACCINATION MESSAGE VALIDATOR - MAIN EDIT DRIVER.
000100*    READS ONE FLATTENED VXU IMMUNIZATION UPDATE MESSAGE PER
000110*    VXU-IN RECORD (HEADER, PATIENT, UP TO 3 NEXT-OF-KIN, UP
000120*    TO 5 VACCINATION/DOSE GROUPS), EDITS EVERY FIELD AGAINST
000130*    THE DQA RULE SET BELOW, WRITES ONE ROW TO ISSUES-OUT FOR
000140*    EVERY POTENTIAL ISSUE RAISED, AND REWRITES THE MESSAGE
000150*    TO VXU-OUT WITH NAMES/IDS/CODES CLEANED UP AND NORMALIZED.
000160*
000170*    INPUT  FILES - VXU-IN     ONE MESSAGE PER RECORD
000180*                   CODE-TABL  CVX/CPT/MVX/MISC CODE LOOKUP TABLE
000190*    OUTPUT FILES - ISSU-OUT   ONE ROW PER POTENTIAL ISSUE
000200*                   VXU-OUT    CLEANED-UP MESSAGE, SAME SHAPE
000210*                   SYSOUT     ABEND / BALANCE MESSAGES
000220*
000230*    CHANGE LOG
000240*    ----------------------------------------------------------
000250*    05/14/99  RTC  0001  ORIGINAL DQAEDIT DRIVER - HEADER,
000260*                         PATIENT, NEXT-OF-KIN SECTIONS.
000270*    07/02/99  RTC  0007  ADDED VACCINATION SECTION RULES 1-9.
000280*    09/28/99  JS   0014  ADDED VACCINATION RULES 10-17, GIVNBY
000290*                         CALL AT 570 (GIVEN-BY SECTION RULE).
000300*    01/11/00  JS   0019  ADDED VACCINATION RULES 18-27 AND THE
000310*                         ADMINISTERED/HISTORICAL SCORE AT 590.
000320*    04/03/00  RTC  0026  ADDED OBSERVATION/VIS SCAN (505-587).
000330*    08/30/00  RTC  0033  CODE TABLE NOW CARRIES EFFECTIVE AND
000340*                         EXPIRATION DATES - SEE CDETBL TKT3390.
000350*    11/02/01  KLW  0041  ADDED PATIENT-IMMUNITY BUILD FROM THE
000360*                         59784-9 OBSERVATION (TKT4471).
000370*    03/19/04  RTC  0052  WIDENED NEXT-OF-KIN TO 3 OCCURS AND
000380*                         REWORKED RESPONSIBLE-PARTY ASSIGNMENT
000390*                         TO FIRST-MATCH-WINS (TKT5820).
000400*    06/06/06  JS   0058  NAME CLEANUP PIPELINE REWRITTEN AS A
000410*                         FIXED SIX-STEP SEQUENCE (330-336).
000420*    01/01/08  JS   0063  GIVNBY BROKEN OUT AS A SEPARATE CALLED
000430*                         PROGRAM RATHER THAN INLINE CODE.
000440*    02/14/98  RTC  0002  Y2K REMEDIATION - ALL DATE FIELDS ON
000450*                         THIS PROGRAM ARE CCYYMMDD, NO WINDOWING
000460*                         LOGIC REQUIRED, VERIFIED AGAINST THE
000470*                         SHOP Y2K CHECKLIST.
000480*    05/20/09  KLW  0067  ADMINISTERED/HISTORICAL SCORE (590) NOW
000490*                         USES ABSOLUTE ELAPSED DAYS, NOT SIGNED
000500*                         BEFORE/AFTER - INTENTIONAL, DO NOT
000510*                         "FIX" THIS TO A SIGNED CHECK.
000520*    10/12/11  RTC  0071  CODE TABLE SIMPLIFIED TO ONE VALID/
000530*                         EXPIRATION WINDOW PER ENTRY - NO
000540*                         SEPARATE "USE" WINDOW OR CONCEPT-TYPE
000550*                         GATE IS CARRIED ON CODE-TABLE-IN.  THE
000560*                         CVX/CPT DATE CHECKS AT 515/525 ARE
000570*                         COLLAPSED TO A SINGLE RANGE TEST - SEE
000580*                         PARAGRAPH BANNERS BELOW.  TKT6604.
000590*    03/09/13  JS   0076  DROPPED VACCINE-GROUP CROSS REFERENCE
000600*                         FROM RULE 18 - NO TABLE FOR IT ON THIS
000610*                         SYSTEM, DIRECT CVX MATCH ONLY.
000620*    09/17/15  KLW  0081  MINOR - TRUE-UP TRAILER COUNTS IN
000630*                         999-CLEANUP AFTER ADDING VXU-OUT.
000640*    02/23/17  RTC  0084  230 MESSAGE-DATE CHECK REWORKED TO A
000650*                         TRUE 12-HOUR GRACE WINDOW (NEW PARA
000660*                         230A) INSTEAD OF A WHOLE-DAY COMPARE -
000670*                         RECEIVING SITES NEAR THE INTERNATIONAL
000680*                         DATE LINE WERE TRIPPING MessageDateIsInFuture
000690*                         ON SAME-DAY, LATE-EVENING FEEDS. TKT7130.
000700*    03/02/17  RTC  0085  610 WAS ONLY FLAGGING A CODE-TABLE ROW AS
000710*                         "U" (NOT FOUND) OR "V" (ACTIVE) - A ROW
000720*                         CARRIED AS DEPRECATED OR EXPLICITLY
000730*                         INVALID/IGNORED ON CDETBL FELL THROUGH
000740*                         AS IF IT WERE FOUND CLEAN.  610 NOW
000750*                         EVALUATES THE ROW'S OWN STATUS BYTE AND
000760*                         RAISES THE CALLER'S ISSUE CODE FOR ANY
000770*                         NON-ACTIVE ROW, NOT JUST A MISS.  ALSO
000780*                         CAUGHT THE NOT-SILENT FLAG BEING PASSED
000790*                         AS "N" AT NEARLY EVERY CALL SITE (ONLY
000800*                         THE RESOLVED-CVX-FOR-DATE CHECK AT 520
000810*                         HAD IT RIGHT) - A LEFTOVER FROM WHEN THE
000820*                         FLAG WAS FIRST WIRED UP AND NEVER
000830*                         FLIPPED ON FOR THE REST OF THE CODE
000840*                         FIELDS.  CDETBL ROW-STATUS VALUES
000850*                         WIDENED TO CARRY I/G SEPARATELY FROM D -
000860*                         SEE CDETBL TKT7130.
000870*
000880 ENVIRONMENT DIVISION.
000890 CONFIGURATION SECTION.
000900 SOURCE-COMPUTER.  IBM-390.
000910 OBJECT-COMPUTER.  IBM-390.
000920 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
000930 INPUT-OUTPUT SECTION.
000940 FILE-CONTROL.
000950     SELECT VXU-IN      ASSIGN TO UT-S-VXUIN
000960                        FILE STATUS IS VXUIN-STATUS.
000970     SELECT CODE-TABL   ASSIGN TO UT-S-CDETBL
000980                        FILE STATUS IS CDETBL-STATUS.
000990     SELECT ISSU-OUT    ASSIGN TO UT-S-ISSUOUT
001000                        FILE STATUS IS ISSUOUT-STATUS.
001010     SELECT VXU-OUT     ASSIGN TO UT-S-VXUOUT
001020                        FILE STATUS IS VXUOUT-STATUS.
001030*
001040 DATA DIVISION.
001050 FILE SECTION.
001060*
001070 FD  VXU-IN
001080     RECORDING MODE IS F
001090     LABEL RECORDS ARE STANDARD.
001100 01  VXU-IN-REC                       PIC X(45646).
001110*
001120 FD  CODE-TABL
001130     RECORDING MODE IS F
001140     LABEL RECORDS ARE STANDARD.
001150 01  CODE-TABL-REC                    PIC X(187).
001160*
001170 FD  ISSU-OUT
001180     RECORDING MODE IS F
001190     LABEL RECORDS ARE STANDARD.
001200 01  ISSU-OUT-REC                     PIC X(254).
001210*
001220 FD  VXU-OUT
001230     RECORDING MODE IS F
001240     LABEL RECORDS ARE STANDARD.
001250 01  VXU-OUT-REC                      PIC X(45646).
001260*
001270 WORKING-STORAGE SECTION.
001280*
001290*    MESSAGE WORK RECORD - SEE COPYBOOK VXUMSG FOR LAYOUT.
001300     COPY VXUMSG.
001310*
001320*    CODE-TABLE-IN RECORD AND IN-MEMORY LOOKUP TABLE.
001330     COPY CDETBL.
001340*
001350*    ISSUES-OUT OUTPUT RECORD.
001360     COPY ISSUOUT.
001370*
001380*    SHOP-STANDARD ABEND RECORD AND PARA-NAME TRACE FIELD.
001390     COPY ABNDREC.
001400*
001410*    GIVEN-BY LINKAGE SHAPE PASSED TO GIVNBY ON THE CALL AT 570.
001420     COPY PROVDR.
001430*
001440 01  FILE-STATUS-CODES.
001450     05  VXUIN-STATUS                 PIC X(02).
001460         88  RECORD-FOUND             VALUE "00".
001470         88  END-OF-VXUIN             VALUE "10".
001480     05  CDETBL-STATUS                PIC X(02).
001490         88  CDETBL-RECORD-FOUND      VALUE "00".
001500         88  END-OF-CDETBL            VALUE "10".
001510     05  ISSUOUT-STATUS               PIC X(02).
001520         88  ISSUOUT-WRITE-OK         VALUE "00".
001530     05  VXUOUT-STATUS                PIC X(02).
001540         88  VXUOUT-WRITE-OK          VALUE "00".
001550*
001560 01  WS-CURRENT-DATE-FIELDS.
001570     05  WS-CURRENT-DATE              PIC 9(08).
001580     05  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE.
001590         10  WS-CURR-CCYY             PIC 9(04).
001600         10  WS-CURR-MM               PIC 9(02).
001610         10  WS-CURR-DD               PIC 9(02).
001620     05  WS-CURRENT-TIME              PIC 9(06).
001630     05  WS-DAYS-IN-MONTH             PIC 9(02) COMP.
001640*
001650 01  WS-DATE-WORK-FIELDS.
001660     05  WS-DPF-INPUT                 PIC X(14).
001670     05  WS-DPF-LENGTH                PIC 9(02) COMP.
001680     05  WS-DPF-DATE-OUT              PIC 9(08).
001690     05  WS-DPF-DATE-OUT-X REDEFINES WS-DPF-DATE-OUT.
001700         10  WS-DPF-CCYY              PIC 9(04).
001710         10  WS-DPF-MM                PIC 9(02).
001720         10  WS-DPF-DD                PIC 9(02).
001730     05  WS-DPF-VALID-FLAG            PIC X(01).
001740         88  WS-DPF-IS-VALID          VALUE "Y".
001750*
001760******************************************************************
001770*    WS-MSG-DATE-GRACE-FIELDS - HOLDS THE ROLLED-BACK "MESSAGE-
001780*    DATE MINUS 12 HOURS" THRESHOLD BUILT BY 230A-MESSAGE-DATE-
001790*    GRACE-CHECK.  VXU-RECEIVED-DATE/TIME IS COMPARED AGAINST
001800*    THIS PAIR RATHER THAN AGAINST HDR-MESSAGE-DATE/TIME DIRECTLY.
001810******************************************************************
001820 01  WS-MSG-DATE-GRACE-FIELDS.
001830     05  WS-GRACE-THRESH-DATE         PIC 9(08).
001840     05  WS-GRACE-THRESH-DATE-X REDEFINES WS-GRACE-THRESH-DATE.
001850         10  WS-GRACE-THRESH-CCYY     PIC 9(04).
001860         10  WS-GRACE-THRESH-MM       PIC 9(02).
001870         10  WS-GRACE-THRESH-DD       PIC 9(02).
001880     05  WS-GRACE-THRESH-TIME         PIC 9(06).
001890     05  FILLER                       PIC X(10).
001900*
001910 01  WS-MONTHS-BETWEEN-FIELDS.
001920     05  WS-MB-START-DATE             PIC 9(08).
001930     05  WS-MB-START-X REDEFINES WS-MB-START-DATE.
001940         10  WS-MB-START-CCYY         PIC 9(04).
001950         10  WS-MB-START-MM           PIC 9(02).
001960         10  WS-MB-START-DD           PIC 9(02).
001970     05  WS-MB-END-DATE                PIC 9(08).
001980     05  WS-MB-END-X REDEFINES WS-MB-END-DATE.
001990         10  WS-MB-END-CCYY           PIC 9(04).
002000         10  WS-MB-END-MM             PIC 9(02).
002010         10  WS-MB-END-DD             PIC 9(02).
002020     05  WS-MB-RESULT                 PIC S9(05) COMP.
002030*
002040******************************************************************
002050*    WS-JULIAN-WORK - DAY-SERIAL CONVERSION FOR RULE 27'S
002060*    ADMINISTERED/HISTORICAL SCORE.  THIS IS A TRUE DAY COUNT
002070*    (FLIEGEL/VAN FLANDERN CIVIL-TO-JULIAN FORMULA), NOT A
002080*    CALENDAR-MONTH DIFFERENCE - 680-MONTHS-BETWEEN COLLAPSES
002090*    DAY-OF-MONTH ENTIRELY AND IS THE WRONG GRANULARITY FOR A
002100*    "WITHIN 31 DAYS" TEST.  685-DATE-TO-JULIAN IS PERFORMED ONCE
002110*    PER DATE; THE CALLER SAVES THE FIRST RESULT BEFORE PERFORMING
002120*    IT AGAIN FOR THE SECOND DATE.
002130******************************************************************
002140 01  WS-JULIAN-WORK.
002150     05  WS-JDN-INPUT-DATE            PIC 9(08).
002160     05  WS-JDN-INPUT-X REDEFINES WS-JDN-INPUT-DATE.
002170         10  WS-JDN-CCYY              PIC 9(04).
002180         10  WS-JDN-MM                PIC 9(02).
002190         10  WS-JDN-DD                PIC 9(02).
002200     05  WS-JDN-A                     PIC S9(04) COMP.
002210     05  WS-JDN-Y                     PIC S9(06) COMP.
002220     05  WS-JDN-M                     PIC S9(04) COMP.
002230     05  WS-JDN-T1                    PIC S9(06) COMP.
002240     05  WS-JDN-T2                    PIC S9(06) COMP.
002250     05  WS-JDN-T3                    PIC S9(06) COMP.
002260     05  WS-JDN-T4                    PIC S9(06) COMP.
002270     05  WS-JDN-RESULT                PIC S9(09) COMP.
002280     05  WS-JDN-SAVED-RESULT          PIC S9(09) COMP.
002290     05  FILLER                       PIC X(08).
002300*
002310 01  COUNTERS-IDXS-AND-ACCUMULATORS.
002320     05  WS-VXUIN-READ-COUNT          PIC 9(07) COMP.
002330     05  WS-VXUOUT-WRITE-COUNT        PIC 9(07) COMP.
002340     05  WS-ISSUOUT-WRITE-COUNT       PIC 9(07) COMP.
002350     05  WS-CDETBL-READ-COUNT         PIC 9(07) COMP.
002360     05  WS-KIN-SUB                   PIC 9(02) COMP.
002370     05  WS-VAX-SUB                   PIC 9(02) COMP.
002380     05  WS-OBS-SUB                   PIC 9(02) COMP.
002390     05  WS-VIS-SUB                   PIC 9(02) COMP.
002400     05  WS-IMTY-SUB                  PIC 9(02) COMP.
002410     05  WS-CONSEC-RUN-LENGTH         PIC 9(03) COMP.
002420     05  WS-CONSEC-CHAR-PREV          PIC X(01).
002430     05  WS-CONSEC-CHAR-CURR          PIC X(01).
002440     05  WS-CONSEC-SUB                PIC 9(03) COMP.
002450     05  WS-CONSEC-MAX-FOUND          PIC 9(03) COMP.
002460     05  WS-STRING-LENGTH             PIC 9(03) COMP.
002470     05  WS-VIS-POSITION-NEXT         PIC 9(04) COMP.
002480     05  FILLER                       PIC X(04).
002490*
002500******************************************************************
002510*    WS-SUB-1/WS-SUB-2 - GENERAL-PURPOSE SCRATCH SUBSCRIPTS, NOT
002520*    TIED TO ANY ONE TABLE.  CARRIED AS STANDALONE 77-LEVELS,
002530*    SHOP HABIT FOR THROWAWAY WORK FIELDS THAT DO NOT BELONG TO
002540*    ANY ONE RECORD OR COUNTER GROUP (SEE 525A-COMPUTE-DAYS-IN-
002550*    MONTH AND 230A-MESSAGE-DATE-GRACE-CHECK).
002560******************************************************************
002570 77  WS-SUB-1                        PIC 9(03) COMP.
002580 77  WS-SUB-2                        PIC 9(03) COMP.
002590*
002600 01  MISC-WS-FLDS.
002610     05  WS-CODE-LOOKUP-WORK.
002620         10  WS-CLW-TABLE-TYPE        PIC X(20).
002630         10  WS-CLW-CONTEXT           PIC X(50).
002640         10  WS-CLW-NOT-SILENT-FLAG   PIC X(01).
002650             88  WS-CLW-NOT-SILENT    VALUE "Y".
002660         10  WS-CLW-ISSUE-CODE        PIC X(60).
002670         10  WS-CLW-FIELD-NAME        PIC X(60).
002680         10  WS-CLW-POSITION-ID       PIC 9(04).
002690     05  WS-CE-WORK.
002700         10  WS-CE-RECEIVED-VALUE     PIC X(50).
002710         10  WS-CE-RECEIVED-TEXT      PIC X(30).
002720         10  WS-CE-STATUS             PIC X(01).
002730             88  WS-CE-STAT-VALID     VALUE "V".
002740             88  WS-CE-STAT-INVALID   VALUE "I".
002750             88  WS-CE-STAT-UNRECOG   VALUE "U".
002760             88  WS-CE-STAT-DEPREC    VALUE "D".
002770             88  WS-CE-STAT-IGNORED   VALUE "G".
002780         10  WS-CE-NORMALIZED-VALUE   PIC X(50).
002790     05  WS-CE-EFFECTIVE-DATE         PIC 9(08).
002800     05  WS-CE-EXPIRATION-DATE        PIC 9(08).
002810     05  WS-CE-FOUND-FLAG             PIC X(01).
002820         88  WS-CE-WAS-FOUND          VALUE "Y".
002830     05  WS-ISSUE-WORK.
002840         10  WS-IW-ISSUE-CODE         PIC X(60).
002850         10  WS-IW-ISSUE-TYPE         PIC X(01).
002860         10  WS-IW-FIELD-NAME         PIC X(60).
002870         10  WS-IW-POSITION-ID        PIC 9(04).
002880         10  WS-IW-RELATED-CODE-VALUE PIC X(50).
002890     05  WS-ADDR-RESULT-FLAG          PIC X(01).
002900         88  WS-ADDR-IS-VALID         VALUE "Y".
002910     05  WS-PHONE-STRIPPED-LOCAL      PIC X(20).
002920     05  WS-NAME-WORK                 PIC X(50).
002930     05  WS-NAME-WORK-2               PIC X(50).
002940     05  WS-NUMBER-VALIDITY-REC.
002950         10  WS-NVR-REQUIRED-LENGTH   PIC 9(02) COMP.
002960         10  WS-NVR-ISSUE-CODE        PIC X(60).
002970     05  WS-CVX-GIVEN-VALUE           PIC X(50).
002980     05  WS-CPT-GIVEN-VALUE           PIC X(50).
002990     05  WS-EFFECTIVE-CVX-VALUE       PIC X(50).
003000     05  WS-EFFECTIVE-CVX-STATUS      PIC X(01).
003010     05  WS-USE-CPT-FLAG              PIC X(01).
003020         88  WS-USE-CPT-INSTEAD       VALUE "Y".
003030     05  WS-ADMINISTERED-FLAG-SW      PIC X(01).
003040         88  WS-IS-ADMINISTERED       VALUE "Y".
003050     05  WS-ADMIN-OR-HIST-SCORE       PIC S9(03) COMP.
003060     05  WS-ELAPSED-DAYS              PIC S9(07) COMP.
003070     05  WS-AMOUNT-NUMERIC-FLAG       PIC X(01).
003080         88  WS-AMOUNT-IS-NUMERIC     VALUE "Y".
003090     05  WS-FE-CODE-SET-FLAG          PIC X(01).
003100         88  WS-FE-CODE-WAS-SET       VALUE "Y".
003110*
003120 01  FLAGS-AND-SWITCHES.
003130     05  WS-EOF-VXUIN-FLAG            PIC X(01).
003140         88  NO-MORE-DATA             VALUE "Y".
003150     05  WS-EOF-CDETBL-FLAG           PIC X(01).
003160         88  NO-MORE-CODE-TABLE       VALUE "Y".
003170     05  WS-TRAILER-REC-FLAG          PIC X(01).
003180         88  TRAILER-REC              VALUE "Y".
003190*
003200 PROCEDURE DIVISION.
003210*
003220 100-MAINLINE-CONTROL.
003230     MOVE "100-MAINLINE-CONTROL" TO PARA-NAME.
003240     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
003250     PERFORM 100-MAINLINE THRU 100-EXIT
003260         UNTIL NO-MORE-DATA.
003270     PERFORM 999-CLEANUP THRU 999-EXIT.
003280     MOVE +0 TO RETURN-CODE.
003290     GOBACK.
003300*
003310 000-HOUSEKEEPING.
003320     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
003330     DISPLAY "******** BEGIN JOB - DQAEDIT ********".
003340     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
003350     ACCEPT WS-CURRENT-TIME FROM TIME.
003360     PERFORM 800-OPEN-FILES THRU 800-EXIT.
003370     PERFORM 050-LOAD-CODE-TABLE THRU 050-EXIT
003380         UNTIL NO-MORE-CODE-TABLE.
003390     PERFORM 900-READ-VXU-IN THRU 900-EXIT.
003400 000-EXIT.
003410     EXIT.
003420*
003430 050-LOAD-CODE-TABLE.
003440     MOVE "050-LOAD-CODE-TABLE" TO PARA-NAME.
003450     READ CODE-TABL INTO CODE-TABLE-IN-REC
003460         AT END
003470             SET NO-MORE-CODE-TABLE TO TRUE
003480             GO TO 050-EXIT
003490     END-READ.
003500*        WHEN CDETBL-RECORD-FOUND IS FALSE
003510     IF NOT CDETBL-RECORD-FOUND
003520         MOVE "050-LOAD-CODE-TABLE" TO ABEND-PARA
003530         MOVE "CODE-TABL READ ERROR - BAD FILE STATUS"
003540                                    TO ABEND-REASON
003550         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
003560     END-IF.
003570     ADD 1 TO WS-CDETBL-READ-COUNT.
003580     ADD 1 TO WS-CODE-TABLE-COUNT.
003590     SET CT-IDX TO WS-CODE-TABLE-COUNT.
003600     MOVE CT-TABLE-TYPE      TO CT-TAB-TYPE (CT-IDX).
003610     MOVE CT-CODE-VALUE      TO CT-TAB-VALUE (CT-IDX).
003620     MOVE CT-CODE-TEXT       TO CT-TAB-TEXT (CT-IDX).
003630     MOVE CT-STATUS          TO CT-TAB-STATUS (CT-IDX).
003640     MOVE CT-NORMALIZED-VALUE TO CT-TAB-NORMALIZED (CT-IDX).
003650     MOVE CT-EFFECTIVE-DATE  TO CT-TAB-EFFECTIVE-DATE (CT-IDX).
003660     MOVE CT-EXPIRATION-DATE TO CT-TAB-EXPIRATION-DATE (CT-IDX).
003670 050-EXIT.
003680     EXIT.
003690*
003700 100-MAINLINE.
003710     MOVE "100-MAINLINE" TO PARA-NAME.
003720     ADD 1 TO WS-VXUIN-READ-COUNT.
003730     MOVE ZERO TO VXU-ISSUE-COUNT.
003740     PERFORM 200-VALIDATE-HEADER    THRU 200-EXIT.
003750     PERFORM 300-VALIDATE-PATIENT   THRU 300-EXIT.
003760     PERFORM 400-VALIDATE-NEXT-OF-KIN THRU 400-EXIT
003770         VARYING KIN-IDX FROM 1 BY 1
003780         UNTIL KIN-IDX > VXU-KIN-COUNT.
003790     PERFORM 450-CHECK-RESP-PARTY-MISSING THRU 450-EXIT.
003800     PERFORM 500-VALIDATE-VACCINATION THRU 500-EXIT
003810         VARYING VAX-IDX FROM 1 BY 1
003820         UNTIL VAX-IDX > VXU-VAX-COUNT.
003830     PERFORM 700-WRITE-OUTPUT THRU 700-EXIT.
003840     PERFORM 900-READ-VXU-IN THRU 900-EXIT.
003850 100-EXIT.
003860     EXIT.
003870*
003880 800-OPEN-FILES.
003890     MOVE "800-OPEN-FILES" TO PARA-NAME.
003900     OPEN INPUT  VXU-IN.
003910     OPEN INPUT  CODE-TABL.
003920     OPEN OUTPUT ISSU-OUT.
003930     OPEN OUTPUT VXU-OUT.
003940*    WHEN NOT RECORD-FOUND AND NOT END-OF-VXUIN
003950     IF NOT RECORD-FOUND AND NOT END-OF-VXUIN
003960         MOVE "800-OPEN-FILES"        TO ABEND-PARA
003970         MOVE "VXU-IN OPEN ERROR"     TO ABEND-REASON
003980         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
003990     END-IF.
004000 800-EXIT.
004010     EXIT.
004020*
004030 850-CLOSE-FILES.
004040     MOVE "850-CLOSE-FILES" TO PARA-NAME.
004050     CLOSE VXU-IN.
004060     CLOSE CODE-TABL.
004070     CLOSE ISSU-OUT.
004080     CLOSE VXU-OUT.
004090 850-EXIT.
004100     EXIT.
004110*
004120 900-READ-VXU-IN.
004130     MOVE "900-READ-VXU-IN" TO PARA-NAME.
004140     READ VXU-IN INTO VXU-MESSAGE-RECEIVED
004150         AT END
004160             SET NO-MORE-DATA TO TRUE
004170             GO TO 900-EXIT
004180     END-READ.
004190*        WHEN RECORD-FOUND IS FALSE
004200     IF NOT RECORD-FOUND
004210         MOVE "900-READ-VXU-IN"       TO ABEND-PARA
004220         MOVE "VXU-IN READ ERROR - BAD FILE STATUS"
004230                                      TO ABEND-REASON
004240         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
004250     END-IF.
004260 900-EXIT.
004270     EXIT.
004280*
004290 999-CLEANUP.
004300     MOVE "999-CLEANUP" TO PARA-NAME.
004310     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
004320*    WS-VXUIN-READ-COUNT NOT EQUAL TO WS-VXUOUT-WRITE-COUNT
004330     IF WS-VXUIN-READ-COUNT NOT = WS-VXUOUT-WRITE-COUNT
004340         MOVE "999-CLEANUP"           TO ABEND-PARA
004350         MOVE "VXU-IN / VXU-OUT RECORD COUNTS OUT OF BALANCE"
004360                                      TO ABEND-REASON
004370         MOVE WS-VXUIN-READ-COUNT     TO EXPECTED-VAL
004380         MOVE WS-VXUOUT-WRITE-COUNT   TO ACTUAL-VAL
004390         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
004400     END-IF.
004410     DISPLAY "VXU-IN  RECORDS READ    = " WS-VXUIN-READ-COUNT.
004420     DISPLAY "VXU-OUT RECORDS WRITTEN = " WS-VXUOUT-WRITE-COUNT.
004430     DISPLAY "ISSU-OUT ROWS WRITTEN   = " WS-ISSUOUT-WRITE-COUNT.
004440     DISPLAY "CODE-TABL ROWS LOADED   = " WS-CDETBL-READ-COUNT.
004450     DISPLAY "******** NORMAL END OF JOB - DQAEDIT ********".
004460 999-EXIT.
004470     EXIT.
004480*
004490 1000-ABEND-RTN.
004500     MOVE "DQAEDIT " TO ABEND-PGM-ID.
004510     DISPLAY "***** DQAEDIT ABEND *****".
004520     DISPLAY "PARAGRAPH: " PARA-NAME.
004530     DISPLAY "REASON:    " ABEND-REASON.
004540     WRITE ISSU-OUT-REC FROM ABEND-REC.
004550     DIVIDE ZERO-VAL INTO ONE-VAL GIVING WS-SUB-1.
004560 1000-EXIT.
004570     EXIT.
004580*
004590*    ------------------------------------------------------------
004600*    200-SERIES  -  HEADER VALIDATION  (MSH SEGMENT)
004610*    ------------------------------------------------------------
004620 200-VALIDATE-HEADER.
004630     MOVE "200-VALIDATE-HEADER" TO PARA-NAME.
004640     PERFORM 210-HEADER-REQUIRED-FLDS THRU 210-EXIT.
004650     PERFORM 220-HEADER-ACK-TYPE-LOOKUPS THRU 220-EXIT.
004660     PERFORM 230-HEADER-CONTROL-ID-DATE THRU 230-EXIT.
004670     PERFORM 240-HEADER-TYPE-TRIGGER-STRUCT THRU 240-EXIT.
004680     PERFORM 250-HEADER-PROCESSING-STATUS THRU 250-EXIT.
004690     PERFORM 260-HEADER-VERSION THRU 260-EXIT.
004700     PERFORM 265-HEADER-COUNTRY-CHARSET THRU 265-EXIT.
004710 200-EXIT.
004720     EXIT.
004730*
004740 210-HEADER-REQUIRED-FLDS.
004750     MOVE "210-HEADER-REQUIRED-FLDS" TO PARA-NAME.
004760*        HDR-RECEIVING-APPLICATION BLANK
004770     IF HDR-RECEIVING-APPLICATION = SPACES
004780*        RECEIVING APPLICATION IS MISSING
004790         MOVE "ReceivingApplicationIsMissing" TO WS-IW-ISSUE-CODE
004800         MOVE "M"                     TO WS-IW-ISSUE-TYPE
004810         MOVE "RECEIVING-APPLICATION"  TO WS-IW-FIELD-NAME
004820         MOVE ZERO                    TO WS-IW-POSITION-ID
004830         MOVE SPACES                  TO WS-IW-RELATED-CODE-VALUE
004840         PERFORM 690-RAISE-ISSUE THRU 690-EXIT
004850     END-IF.
004860*        HDR-RECEIVING-FACILITY BLANK
004870     IF HDR-RECEIVING-FACILITY = SPACES
004880*        RECEIVING FACILITY IS MISSING
004890         MOVE "ReceivingFacilityIsMissing" TO WS-IW-ISSUE-CODE
004900         MOVE "M"                     TO WS-IW-ISSUE-TYPE
004910         MOVE "RECEIVING-FACILITY"     TO WS-IW-FIELD-NAME
004920         MOVE ZERO                    TO WS-IW-POSITION-ID
004930         MOVE SPACES                  TO WS-IW-RELATED-CODE-VALUE
004940         PERFORM 690-RAISE-ISSUE THRU 690-EXIT
004950     END-IF.
004960*        HDR-SENDING-APPLICATION BLANK
004970     IF HDR-SENDING-APPLICATION = SPACES
004980*        SENDING APPLICATION IS MISSING
004990         MOVE "SendingApplicationIsMissing" TO WS-IW-ISSUE-CODE
005000         MOVE "M"                     TO WS-IW-ISSUE-TYPE
005010         MOVE "SENDING-APPLICATION"    TO WS-IW-FIELD-NAME
005020         MOVE ZERO                    TO WS-IW-POSITION-ID
005030         MOVE SPACES                  TO WS-IW-RELATED-CODE-VALUE
005040         PERFORM 690-RAISE-ISSUE THRU 690-EXIT
005050     END-IF.
005060 210-EXIT.
005070     EXIT.
005080*
005090 220-HEADER-ACK-TYPE-LOOKUPS.
005100     MOVE "220-HEADER-ACK-TYPE-LOOKUPS" TO PARA-NAME.
005110     MOVE CODE-RECEIVED-VALUE OF HDR-ACK-TYPE-APPLICATION
005120                                  TO WS-CE-RECEIVED-VALUE.
005130     MOVE CODE-STATUS OF HDR-ACK-TYPE-APPLICATION
005140                                  TO WS-CE-STATUS.
005150     MOVE CODE-NORMALIZED-VALUE OF HDR-ACK-TYPE-APPLICATION
005160                                  TO WS-CE-NORMALIZED-VALUE.
005170     MOVE "ACK-TYPE"              TO WS-CLW-TABLE-TYPE.
005180     MOVE SPACES                  TO WS-CLW-CONTEXT.
005190     MOVE "Y"                     TO WS-CLW-NOT-SILENT-FLAG.
005200*        CODE-TABLE LOOKUP - ACK TYPE APPLICATION IS INVALID
005210     MOVE "AckTypeApplicationIsInvalid" TO WS-CLW-ISSUE-CODE.
005220     MOVE "ACK-TYPE-APPLICATION"   TO WS-CLW-FIELD-NAME.
005230     MOVE ZERO                    TO WS-CLW-POSITION-ID.
005240     PERFORM 610-HANDLE-CODE-RECEIVED THRU 610-EXIT.
005250     MOVE WS-CE-STATUS TO CODE-STATUS OF HDR-ACK-TYPE-APPLICATION.
005260     MOVE WS-CE-NORMALIZED-VALUE
005270         TO CODE-NORMALIZED-VALUE OF HDR-ACK-TYPE-APPLICATION.
005280     MOVE CODE-RECEIVED-VALUE OF HDR-ACK-TYPE-ACCEPT
005290                                  TO WS-CE-RECEIVED-VALUE.
005300     MOVE CODE-STATUS OF HDR-ACK-TYPE-ACCEPT TO WS-CE-STATUS.
005310     MOVE CODE-NORMALIZED-VALUE OF HDR-ACK-TYPE-ACCEPT
005320                                  TO WS-CE-NORMALIZED-VALUE.
005330     MOVE "ACK-TYPE"              TO WS-CLW-TABLE-TYPE.
005340     MOVE SPACES                  TO WS-CLW-CONTEXT.
005350     MOVE "Y"                     TO WS-CLW-NOT-SILENT-FLAG.
005360*        CODE-TABLE LOOKUP - ACK TYPE ACCEPT IS INVALID
005370     MOVE "AckTypeAcceptIsInvalid" TO WS-CLW-ISSUE-CODE.
005380     MOVE "ACK-TYPE-ACCEPT"        TO WS-CLW-FIELD-NAME.
005390     MOVE ZERO                    TO WS-CLW-POSITION-ID.
005400     PERFORM 610-HANDLE-CODE-RECEIVED THRU 610-EXIT.
005410     MOVE WS-CE-STATUS TO CODE-STATUS OF HDR-ACK-TYPE-ACCEPT.
005420     MOVE WS-CE-NORMALIZED-VALUE
005430         TO CODE-NORMALIZED-VALUE OF HDR-ACK-TYPE-ACCEPT.
005440 220-EXIT.
005450     EXIT.
005460*
005470 230-HEADER-CONTROL-ID-DATE.
005480     MOVE "230-HEADER-CONTROL-ID-DATE" TO PARA-NAME.
005490*        HDR-MESSAGE-CONTROL-ID BLANK
005500     IF HDR-MESSAGE-CONTROL-ID = SPACES
005510*        MESSAGE CONTROL ID IS MISSING
005520         MOVE "MessageControlIdIsMissing" TO WS-IW-ISSUE-CODE
005530         MOVE "M"                     TO WS-IW-ISSUE-TYPE
005540         MOVE "MESSAGE-CONTROL-ID"    TO WS-IW-FIELD-NAME
005550         MOVE ZERO                    TO WS-IW-POSITION-ID
005560         MOVE SPACES                  TO WS-IW-RELATED-CODE-VALUE
005570         PERFORM 690-RAISE-ISSUE THRU 690-EXIT
005580     ELSE
005590         MOVE HDR-MESSAGE-CONTROL-ID TO VXU-MESSAGE-KEY
005600     END-IF.
005610*        HDR-MESSAGE-DATE ZERO/UNSET
005620     IF HDR-MESSAGE-DATE = ZERO
005630*        MESSAGE DATE IS MISSING
005640         MOVE "MessageDateIsMissing"  TO WS-IW-ISSUE-CODE
005650         MOVE "M"                     TO WS-IW-ISSUE-TYPE
005660         MOVE "MESSAGE-DATE"          TO WS-IW-FIELD-NAME
005670         MOVE ZERO                    TO WS-IW-POSITION-ID
005680         MOVE SPACES                  TO WS-IW-RELATED-CODE-VALUE
005690         PERFORM 690-RAISE-ISSUE THRU 690-EXIT
005700     ELSE
005710         PERFORM 230A-MESSAGE-DATE-GRACE-CHECK THRU 230A-EXIT
005720*    VXU-RECEIVED-DATE EARLIER THAN WS-GRACE-THRESH-DATE
005730         IF VXU-RECEIVED-DATE < WS-GRACE-THRESH-DATE
005740            OR (VXU-RECEIVED-DATE = WS-GRACE-THRESH-DATE
005750                AND VXU-RECEIVED-TIME < WS-GRACE-THRESH-TIME)
005760*        MESSAGE DATE IS IN FUTURE
005770             MOVE "MessageDateIsInFuture" TO WS-IW-ISSUE-CODE
005780             MOVE "I"                 TO WS-IW-ISSUE-TYPE
005790             MOVE "MESSAGE-DATE"      TO WS-IW-FIELD-NAME
005800             MOVE ZERO                TO WS-IW-POSITION-ID
005810             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
005820             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
005830         END-IF
005840     END-IF.
005850 230-EXIT.
005860     EXIT.
005870*
005880******************************************************************
005890*    230A-MESSAGE-DATE-GRACE-CHECK - ROLLS HDR-MESSAGE-DATE/TIME
005900*    BACK TWELVE HOURS INTO WS-GRACE-THRESH-DATE/TIME SO 230 CAN
005910*    COMPARE THE RECEIVED TIMESTAMP AGAINST A TRUE 12-HOUR
005920*    WINDOW RATHER THAN A WHOLE-CALENDAR-DAY ONE.  WHEN THE
005930*    ROLLBACK CROSSES MIDNIGHT THE DATE PORTION IS STEPPED BACK
005940*    ONE CALENDAR DAY USING THE SAME DAYS-IN-MONTH LOOKUP THE
005950*    ADMIN-DATE CHECKS AND 670-CREATE-DATE ALREADY USE.
005960******************************************************************
005970 230A-MESSAGE-DATE-GRACE-CHECK.
005980     MOVE "230A-MESSAGE-DATE-GRACE-CHECK" TO PARA-NAME.
005990*    HDR-MESSAGE-TIME NOT EARLIER THAN 120000
006000     IF HDR-MESSAGE-TIME NOT < 120000
006010         MOVE HDR-MESSAGE-DATE TO WS-GRACE-THRESH-DATE
006020         SUBTRACT 120000 FROM HDR-MESSAGE-TIME
006030             GIVING WS-GRACE-THRESH-TIME
006040     ELSE
006050         ADD 120000 TO HDR-MESSAGE-TIME
006060             GIVING WS-GRACE-THRESH-TIME
006070         MOVE HDR-MESSAGE-DATE TO WS-GRACE-THRESH-DATE
006080*    WS-GRACE-THRESH-DD LATER THAN 1
006090         IF WS-GRACE-THRESH-DD > 1
006100             SUBTRACT 1 FROM WS-GRACE-THRESH-DD
006110         ELSE
006120*    WS-GRACE-THRESH-MM LATER THAN 1
006130             IF WS-GRACE-THRESH-MM > 1
006140                 SUBTRACT 1 FROM WS-GRACE-THRESH-MM
006150             ELSE
006160                 MOVE 12 TO WS-GRACE-THRESH-MM
006170                 SUBTRACT 1 FROM WS-GRACE-THRESH-CCYY
006180             END-IF
006190             MOVE WS-GRACE-THRESH-CCYY TO WS-DPF-CCYY
006200             MOVE WS-GRACE-THRESH-MM   TO WS-DPF-MM
006210             PERFORM 525A-COMPUTE-DAYS-IN-MONTH THRU 525A-EXIT
006220             MOVE WS-DAYS-IN-MONTH TO WS-GRACE-THRESH-DD
006230         END-IF
006240     END-IF.
006250 230A-EXIT.
006260     EXIT.
006270*
006280 240-HEADER-TYPE-TRIGGER-STRUCT.
006290     MOVE "240-HEADER-TYPE-TRIGGER-STRUCT" TO PARA-NAME.
006300*    MESSAGE-TYPE/TRIGGER-EVENT/MESSAGE-STRUCTURE ARE NESTED ON
006310*    PURPOSE - TRIGGER AND STRUCTURE ARE ONLY MEANINGFUL IF THE
006320*    MESSAGE TYPE ITSELF WAS RECOGNIZED AS "VXU", SO AN UNKNOWN
006330*    MESSAGE TYPE SHORT-CIRCUITS THE REST OF THIS CHECK RATHER
006340*    THAN PILING ON UNRELATED TRIGGER/STRUCTURE COMPLAINTS.
006350*        HDR-MESSAGE-TYPE BLANK
006360     IF HDR-MESSAGE-TYPE = SPACES
006370*        MESSAGE TYPE IS MISSING
006380         MOVE "MessageTypeIsMissing"  TO WS-IW-ISSUE-CODE
006390         MOVE "M"                     TO WS-IW-ISSUE-TYPE
006400         MOVE "MESSAGE-TYPE"          TO WS-IW-FIELD-NAME
006410         MOVE ZERO                    TO WS-IW-POSITION-ID
006420         MOVE SPACES                  TO WS-IW-RELATED-CODE-VALUE
006430         PERFORM 690-RAISE-ISSUE THRU 690-EXIT
006440     ELSE
006450*    HDR-MESSAGE-TYPE NOT "VXU"
006460         IF HDR-MESSAGE-TYPE NOT = "VXU"
006470*        MESSAGE TYPE IS UNRECOGNIZED
006480             MOVE "MessageTypeIsUnrecognized" TO WS-IW-ISSUE-CODE
006490             MOVE "U"                 TO WS-IW-ISSUE-TYPE
006500             MOVE "MESSAGE-TYPE"      TO WS-IW-FIELD-NAME
006510             MOVE ZERO                TO WS-IW-POSITION-ID
006520             MOVE HDR-MESSAGE-TYPE    TO WS-IW-RELATED-CODE-VALUE
006530             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
006540         END-IF
006550*    HDR-MESSAGE-TRIGGER BLANK
006560         IF HDR-MESSAGE-TRIGGER = SPACES
006570*        MESSAGE TRIGGER IS MISSING
006580             MOVE "MessageTriggerIsMissing" TO WS-IW-ISSUE-CODE
006590             MOVE "M"                 TO WS-IW-ISSUE-TYPE
006600             MOVE "MESSAGE-TRIGGER"   TO WS-IW-FIELD-NAME
006610             MOVE ZERO                TO WS-IW-POSITION-ID
006620             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
006630             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
006640         ELSE
006650*    HDR-MESSAGE-TRIGGER NOT "V04"
006660             IF HDR-MESSAGE-TRIGGER NOT = "V04"
006670                 MOVE "MessageTriggerIsUnrecognized"
006680                                      TO WS-IW-ISSUE-CODE
006690                 MOVE "U"             TO WS-IW-ISSUE-TYPE
006700                 MOVE "MESSAGE-TRIGGER" TO WS-IW-FIELD-NAME
006710                 MOVE ZERO            TO WS-IW-POSITION-ID
006720                 MOVE HDR-MESSAGE-TRIGGER
006730                                      TO WS-IW-RELATED-CODE-VALUE
006740                 PERFORM 690-RAISE-ISSUE THRU 690-EXIT
006750             END-IF
006760         END-IF
006770*    HDR-MESSAGE-VERSION NOT "2.3.1"
006780         IF HDR-MESSAGE-VERSION NOT = "2.3.1"
006790             AND HDR-MESSAGE-VERSION NOT = "2.4"
006800*    HDR-MESSAGE-STRUCTURE BLANK
006810             IF HDR-MESSAGE-STRUCTURE = SPACES
006820                 MOVE "MessageStructureIsMissing"
006830                                      TO WS-IW-ISSUE-CODE
006840                 MOVE "M"             TO WS-IW-ISSUE-TYPE
006850                 MOVE "MESSAGE-STRUCTURE" TO WS-IW-FIELD-NAME
006860                 MOVE ZERO            TO WS-IW-POSITION-ID
006870                 MOVE SPACES          TO WS-IW-RELATED-CODE-VALUE
006880                 PERFORM 690-RAISE-ISSUE THRU 690-EXIT
006890             ELSE
006900*    HDR-MESSAGE-STRUCTURE NOT "VXU_V04"
006910                 IF HDR-MESSAGE-STRUCTURE NOT = "VXU_V04"
006920                     MOVE "MessageStructureIsUnrecognized"
006930                                      TO WS-IW-ISSUE-CODE
006940                     MOVE "U"         TO WS-IW-ISSUE-TYPE
006950                     MOVE "MESSAGE-STRUCTURE"
006960                                      TO WS-IW-FIELD-NAME
006970                     MOVE ZERO        TO WS-IW-POSITION-ID
006980                     MOVE HDR-MESSAGE-STRUCTURE
006990                                      TO WS-IW-RELATED-CODE-VALUE
007000                     PERFORM 690-RAISE-ISSUE THRU 690-EXIT
007010                 END-IF
007020             END-IF
007030         END-IF
007040     END-IF.
007050 240-EXIT.
007060     EXIT.
007070*
007080 250-HEADER-PROCESSING-STATUS.
007090     MOVE "250-HEADER-PROCESSING-STATUS" TO PARA-NAME.
007100     MOVE CODE-RECEIVED-VALUE OF HDR-PROCESSING-STATUS
007110                                  TO WS-CE-RECEIVED-VALUE.
007120     MOVE CODE-STATUS OF HDR-PROCESSING-STATUS TO WS-CE-STATUS.
007130     MOVE CODE-NORMALIZED-VALUE OF HDR-PROCESSING-STATUS
007140                                  TO WS-CE-NORMALIZED-VALUE.
007150     MOVE "PROCESSING-STATUS"     TO WS-CLW-TABLE-TYPE.
007160     MOVE SPACES                  TO WS-CLW-CONTEXT.
007170     MOVE "Y"                     TO WS-CLW-NOT-SILENT-FLAG.
007180*        CODE-TABLE LOOKUP - PROCESSING STATUS IS INVALID
007190     MOVE "ProcessingStatusIsInvalid" TO WS-CLW-ISSUE-CODE.
007200     MOVE "PROCESSING-STATUS"     TO WS-CLW-FIELD-NAME.
007210     MOVE ZERO                    TO WS-CLW-POSITION-ID.
007220     PERFORM 610-HANDLE-CODE-RECEIVED THRU 610-EXIT.
007230     MOVE WS-CE-STATUS TO CODE-STATUS OF HDR-PROCESSING-STATUS.
007240     MOVE WS-CE-NORMALIZED-VALUE
007250         TO CODE-NORMALIZED-VALUE OF HDR-PROCESSING-STATUS.
007260*    WS-CE-NORMALIZED-VALUE IS "T"
007270     IF WS-CE-NORMALIZED-VALUE = "T"
007280         MOVE "ProcessingStatusValuedAsTraining"
007290                                      TO WS-IW-ISSUE-CODE
007300         MOVE "G"                     TO WS-IW-ISSUE-TYPE
007310         MOVE "PROCESSING-STATUS"     TO WS-IW-FIELD-NAME
007320         MOVE ZERO                    TO WS-IW-POSITION-ID
007330         MOVE WS-CE-NORMALIZED-VALUE TO WS-IW-RELATED-CODE-VALUE
007340         PERFORM 690-RAISE-ISSUE THRU 690-EXIT
007350     END-IF.
007360*    WS-CE-NORMALIZED-VALUE IS "P"
007370     IF WS-CE-NORMALIZED-VALUE = "P"
007380         MOVE "ProcessingStatusValuedAsProduction"
007390                                      TO WS-IW-ISSUE-CODE
007400         MOVE "G"                     TO WS-IW-ISSUE-TYPE
007410         MOVE "PROCESSING-STATUS"     TO WS-IW-FIELD-NAME
007420         MOVE ZERO                    TO WS-IW-POSITION-ID
007430         MOVE WS-CE-NORMALIZED-VALUE TO WS-IW-RELATED-CODE-VALUE
007440         PERFORM 690-RAISE-ISSUE THRU 690-EXIT
007450     END-IF.
007460*    WS-CE-NORMALIZED-VALUE IS "D"
007470     IF WS-CE-NORMALIZED-VALUE = "D"
007480         MOVE "ProcessingStatusValuedAsDebug"
007490                                      TO WS-IW-ISSUE-CODE
007500         MOVE "G"                     TO WS-IW-ISSUE-TYPE
007510         MOVE "PROCESSING-STATUS"     TO WS-IW-FIELD-NAME
007520         MOVE ZERO                    TO WS-IW-POSITION-ID
007530         MOVE WS-CE-NORMALIZED-VALUE TO WS-IW-RELATED-CODE-VALUE
007540         PERFORM 690-RAISE-ISSUE THRU 690-EXIT
007550     END-IF.
007560 250-EXIT.
007570     EXIT.
007580*
007590 260-HEADER-VERSION.
007600     MOVE "260-HEADER-VERSION" TO PARA-NAME.
007610*        HDR-MESSAGE-VERSION BLANK
007620     IF HDR-MESSAGE-VERSION = SPACES
007630*        MESSAGE VERSION IS MISSING
007640         MOVE "MessageVersionIsMissing" TO WS-IW-ISSUE-CODE
007650         MOVE "M"                     TO WS-IW-ISSUE-TYPE
007660         MOVE "MESSAGE-VERSION"       TO WS-IW-FIELD-NAME
007670         MOVE ZERO                    TO WS-IW-POSITION-ID
007680         MOVE SPACES                  TO WS-IW-RELATED-CODE-VALUE
007690         PERFORM 690-RAISE-ISSUE THRU 690-EXIT
007700     ELSE
007710*    HDR-MESSAGE-VERSION (1:3) IS "2.5"
007720         IF HDR-MESSAGE-VERSION (1:3) = "2.5"
007730*        MESSAGE VERSION VALUED AS25
007740             MOVE "MessageVersionValuedAs25" TO WS-IW-ISSUE-CODE
007750             MOVE "G"                 TO WS-IW-ISSUE-TYPE
007760             MOVE "MESSAGE-VERSION"   TO WS-IW-FIELD-NAME
007770             MOVE ZERO                TO WS-IW-POSITION-ID
007780             MOVE HDR-MESSAGE-VERSION TO WS-IW-RELATED-CODE-VALUE
007790             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
007800         ELSE
007810*    HDR-MESSAGE-VERSION (1:3) IS "2.3"
007820             IF HDR-MESSAGE-VERSION (1:3) = "2.3"
007830                 MOVE "MessageVersionValuedAs231"
007840                                      TO WS-IW-ISSUE-CODE
007850                 MOVE "G"             TO WS-IW-ISSUE-TYPE
007860                 MOVE "MESSAGE-VERSION" TO WS-IW-FIELD-NAME
007870                 MOVE ZERO            TO WS-IW-POSITION-ID
007880                 MOVE HDR-MESSAGE-VERSION
007890                                      TO WS-IW-RELATED-CODE-VALUE
007900                 PERFORM 690-RAISE-ISSUE THRU 690-EXIT
007910             ELSE
007920*    HDR-MESSAGE-VERSION (1:3) IS "2.4"
007930                 IF HDR-MESSAGE-VERSION (1:3) = "2.4"
007940                     MOVE "MessageVersionValuedAs24"
007950                                      TO WS-IW-ISSUE-CODE
007960                     MOVE "G"         TO WS-IW-ISSUE-TYPE
007970                     MOVE "MESSAGE-VERSION" TO WS-IW-FIELD-NAME
007980                     MOVE ZERO        TO WS-IW-POSITION-ID
007990                     MOVE HDR-MESSAGE-VERSION
008000                                      TO WS-IW-RELATED-CODE-VALUE
008010                     PERFORM 690-RAISE-ISSUE THRU 690-EXIT
008020                 ELSE
008030                     MOVE "VersionIsUnrecognized"
008040                                      TO WS-IW-ISSUE-CODE
008050                     MOVE "U"         TO WS-IW-ISSUE-TYPE
008060                     MOVE "MESSAGE-VERSION" TO WS-IW-FIELD-NAME
008070                     MOVE ZERO        TO WS-IW-POSITION-ID
008080                     MOVE HDR-MESSAGE-VERSION
008090                                      TO WS-IW-RELATED-CODE-VALUE
008100                     PERFORM 690-RAISE-ISSUE THRU 690-EXIT
008110                 END-IF
008120             END-IF
008130         END-IF
008140     END-IF.
008150 260-EXIT.
008160     EXIT.
008170*
008180 265-HEADER-COUNTRY-CHARSET.
008190     MOVE "265-HEADER-COUNTRY-CHARSET" TO PARA-NAME.
008200     MOVE CODE-RECEIVED-VALUE OF HDR-COUNTRY TO WS-CE-RECEIVED-VALUE.
008210     MOVE CODE-STATUS OF HDR-COUNTRY TO WS-CE-STATUS.
008220     MOVE CODE-NORMALIZED-VALUE OF HDR-COUNTRY
008230                                  TO WS-CE-NORMALIZED-VALUE.
008240     MOVE "COUNTRY"                TO WS-CLW-TABLE-TYPE.
008250     MOVE SPACES                  TO WS-CLW-CONTEXT.
008260     MOVE "Y"                     TO WS-CLW-NOT-SILENT-FLAG.
008270*        CODE-TABLE LOOKUP - HEADER COUNTRY IS INVALID
008280     MOVE "HeaderCountryIsInvalid" TO WS-CLW-ISSUE-CODE.
008290     MOVE "COUNTRY"                TO WS-CLW-FIELD-NAME.
008300     MOVE ZERO                    TO WS-CLW-POSITION-ID.
008310     PERFORM 610-HANDLE-CODE-RECEIVED THRU 610-EXIT.
008320     MOVE WS-CE-STATUS TO CODE-STATUS OF HDR-COUNTRY.
008330     MOVE WS-CE-NORMALIZED-VALUE
008340         TO CODE-NORMALIZED-VALUE OF HDR-COUNTRY.
008350     MOVE CODE-RECEIVED-VALUE OF HDR-CHARACTER-SET
008360                                  TO WS-CE-RECEIVED-VALUE.
008370     MOVE CODE-STATUS OF HDR-CHARACTER-SET TO WS-CE-STATUS.
008380     MOVE CODE-NORMALIZED-VALUE OF HDR-CHARACTER-SET
008390                                  TO WS-CE-NORMALIZED-VALUE.
008400     MOVE "CHARSET"                TO WS-CLW-TABLE-TYPE.
008410     MOVE SPACES                  TO WS-CLW-CONTEXT.
008420     MOVE "Y"                     TO WS-CLW-NOT-SILENT-FLAG.
008430*        CODE-TABLE LOOKUP - HEADER CHARSET IS INVALID
008440     MOVE "HeaderCharsetIsInvalid" TO WS-CLW-ISSUE-CODE.
008450     MOVE "CHARACTER-SET"          TO WS-CLW-FIELD-NAME.
008460     MOVE ZERO                    TO WS-CLW-POSITION-ID.
008470     PERFORM 610-HANDLE-CODE-RECEIVED THRU 610-EXIT.
008480     MOVE WS-CE-STATUS TO CODE-STATUS OF HDR-CHARACTER-SET.
008490     MOVE WS-CE-NORMALIZED-VALUE
008500         TO CODE-NORMALIZED-VALUE OF HDR-CHARACTER-SET.
008510     MOVE CODE-RECEIVED-VALUE OF HDR-CHARACTER-SET-ALT
008520                                  TO WS-CE-RECEIVED-VALUE.
008530     MOVE CODE-STATUS OF HDR-CHARACTER-SET-ALT TO WS-CE-STATUS.
008540     MOVE CODE-NORMALIZED-VALUE OF HDR-CHARACTER-SET-ALT
008550                                  TO WS-CE-NORMALIZED-VALUE.
008560     MOVE "CHARSET"                TO WS-CLW-TABLE-TYPE.
008570     MOVE SPACES                  TO WS-CLW-CONTEXT.
008580     MOVE "Y"                     TO WS-CLW-NOT-SILENT-FLAG.
008590*        CODE-TABLE LOOKUP - HEADER CHARSET ALT IS INVALID
008600     MOVE "HeaderCharsetAltIsInvalid" TO WS-CLW-ISSUE-CODE.
008610     MOVE "CHARACTER-SET-ALT"      TO WS-CLW-FIELD-NAME.
008620     MOVE ZERO                    TO WS-CLW-POSITION-ID.
008630     PERFORM 610-HANDLE-CODE-RECEIVED THRU 610-EXIT.
008640     MOVE WS-CE-STATUS TO CODE-STATUS OF HDR-CHARACTER-SET-ALT.
008650     MOVE WS-CE-NORMALIZED-VALUE
008660         TO CODE-NORMALIZED-VALUE OF HDR-CHARACTER-SET-ALT.
008670 265-EXIT.
008680     EXIT.
008690*
008700*    ------------------------------------------------------------
008710*    300-SERIES  -  PATIENT VALIDATION
008720*    ------------------------------------------------------------
008730 300-VALIDATE-PATIENT.
008740     MOVE "300-VALIDATE-PATIENT" TO PARA-NAME.
008750*    PATIENT-LEVEL EDIT DISPATCH - ONE PERFORM PER FIELD GROUP,
008760*    STRAIGHT DOWN THE HL7 PID SEGMENT IN THE ORDER THE FIELDS
008770*    APPEAR ON THE MESSAGE.  ORDER MATTERS IN A FEW SPOTS - THE
008780*    NAME-CLEANUP PIPELINE (331) MUST RUN BEFORE THE NAME-VALIDITY
008790*    CHECKS (340) SO VALIDITY IS TESTED AGAINST THE CLEANED-UP
008800*    NAME, NOT THE RAW ONE.
008810     PERFORM 305-PATIENT-ADDRESS THRU 305-EXIT.
008820     PERFORM 310-PATIENT-ALIAS THRU 310-EXIT.
008830     PERFORM 315-PATIENT-BIRTH-DATE THRU 315-EXIT.
008840     PERFORM 320-PATIENT-BIRTH-MULTIPLE THRU 320-EXIT.
008850     PERFORM 325-PATIENT-BIRTH-PLACE-ETHNIC THRU 325-EXIT.
008860     PERFORM 330-PATIENT-NAME-HEURISTIC THRU 330-EXIT.
008870     PERFORM 331-NAME-CLEANUP-PIPELINE THRU 331-EXIT.
008880     PERFORM 340-PATIENT-NAME-VALIDITY THRU 340-EXIT.
008890     PERFORM 345-PATIENT-MEDICAID THRU 345-EXIT.
008900     PERFORM 350-PATIENT-MIDDLE-SUFFIX THRU 350-EXIT.
008910     PERFORM 355-PATIENT-NAME-TYPE-KNOWN THRU 355-EXIT.
008920     PERFORM 360-PATIENT-PHONE THRU 360-EXIT.
008930     PERFORM 365-PATIENT-FACILITY-ETC THRU 365-EXIT.
008940     PERFORM 370-PATIENT-SSN-SUBMITTER THRU 370-EXIT.
008950     PERFORM 375-PATIENT-FINANCIAL-ELIG THRU 375-EXIT.
008960     PERFORM 380-PATIENT-DEATH THRU 380-EXIT.
008970     PERFORM 385-PATIENT-UNDER-AGED THRU 385-EXIT.
008980     PERFORM 390-PATIENT-SYSTEM-CREATE-DT THRU 390-EXIT.
008990 300-EXIT.
009000     EXIT.
009010*
009020 305-PATIENT-ADDRESS.
009030     MOVE "305-PATIENT-ADDRESS" TO PARA-NAME.
009040     MOVE ADDR-STREET OF PAT-ADDRESS      TO WS-NAME-WORK.
009050     MOVE ADDR-CITY OF PAT-ADDRESS        TO WS-NAME-WORK-2.
009060     PERFORM 620-VALIDATE-ADDRESS THRU 620-EXIT.
009070*    WS-ADDR-RESULT-FLAG NOT "Y"
009080     IF WS-ADDR-RESULT-FLAG NOT = "Y"
009090*        PATIENT ADDRESS IS INVALID
009100         MOVE "PatientAddressIsInvalid"  TO WS-IW-ISSUE-CODE
009110         MOVE "I"                        TO WS-IW-ISSUE-TYPE
009120         MOVE "ADDRESS"                  TO WS-IW-FIELD-NAME
009130         MOVE ZERO                       TO WS-IW-POSITION-ID
009140         MOVE SPACES                     TO WS-IW-RELATED-CODE-VALUE
009150         PERFORM 690-RAISE-ISSUE THRU 690-EXIT
009160     END-IF.
009170 305-EXIT.
009180     EXIT.
009190*
009200 310-PATIENT-ALIAS.
009210     MOVE "310-PATIENT-ALIAS" TO PARA-NAME.
009220     STRING PAT-ALIAS-FIRST DELIMITED BY SIZE
009230            PAT-ALIAS-LAST  DELIMITED BY SIZE
009240       INTO WS-NAME-WORK.
009250*        WS-NAME-WORK BLANK
009260     IF WS-NAME-WORK = SPACES
009270*        PATIENT ALIAS IS MISSING
009280         MOVE "PatientAliasIsMissing" TO WS-IW-ISSUE-CODE
009290         MOVE "M"                     TO WS-IW-ISSUE-TYPE
009300         MOVE "ALIAS"                 TO WS-IW-FIELD-NAME
009310         MOVE ZERO                    TO WS-IW-POSITION-ID
009320         MOVE SPACES                  TO WS-IW-RELATED-CODE-VALUE
009330         PERFORM 690-RAISE-ISSUE THRU 690-EXIT
009340     END-IF.
009350 310-EXIT.
009360     EXIT.
009370*
009380 315-PATIENT-BIRTH-DATE.
009390     MOVE "315-PATIENT-BIRTH-DATE" TO PARA-NAME.
009400*        PAT-BIRTH-DATE ZERO/UNSET
009410     IF PAT-BIRTH-DATE = ZERO
009420*        BIRTH DATE IS MISSING
009430         MOVE "BirthDateIsMissing"    TO WS-IW-ISSUE-CODE
009440         MOVE "M"                     TO WS-IW-ISSUE-TYPE
009450         MOVE "BIRTH-DATE"            TO WS-IW-FIELD-NAME
009460         MOVE ZERO                    TO WS-IW-POSITION-ID
009470         MOVE SPACES                  TO WS-IW-RELATED-CODE-VALUE
009480         PERFORM 690-RAISE-ISSUE THRU 690-EXIT
009490     ELSE
009500*    VXU-RECEIVED-DATE EARLIER THAN PAT-BIRTH-DATE
009510         IF VXU-RECEIVED-DATE < PAT-BIRTH-DATE
009520*        BIRTH DATE IS IN FUTURE
009530             MOVE "BirthDateIsInFuture" TO WS-IW-ISSUE-CODE
009540             MOVE "I"                 TO WS-IW-ISSUE-TYPE
009550             MOVE "BIRTH-DATE"        TO WS-IW-FIELD-NAME
009560             MOVE ZERO                TO WS-IW-POSITION-ID
009570             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
009580             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
009590         END-IF
009600*    HDR-MESSAGE-DATE EARLIER THAN PAT-BIRTH-DATE
009610         IF HDR-MESSAGE-DATE < PAT-BIRTH-DATE
009620*        BIRTH DATE IS AFTER SUBMISSION
009630             MOVE "BirthDateIsAfterSubmission" TO WS-IW-ISSUE-CODE
009640             MOVE "I"                 TO WS-IW-ISSUE-TYPE
009650             MOVE "BIRTH-DATE"        TO WS-IW-FIELD-NAME
009660             MOVE ZERO                TO WS-IW-POSITION-ID
009670             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
009680             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
009690         END-IF
009700         MOVE PAT-BIRTH-DATE          TO WS-MB-START-DATE
009710         MOVE WS-CURRENT-DATE         TO WS-MB-END-DATE
009720         PERFORM 680-MONTHS-BETWEEN THRU 680-EXIT
009730*    WS-MB-RESULT LATER THAN 1188
009740         IF WS-MB-RESULT > 1188
009750*            99 YEARS X 12 MONTHS = 1188 MONTHS
009760             MOVE "BirthDateIsVeryLongAgo" TO WS-IW-ISSUE-CODE
009770             MOVE "I"                 TO WS-IW-ISSUE-TYPE
009780             MOVE "BIRTH-DATE"        TO WS-IW-FIELD-NAME
009790             MOVE ZERO                TO WS-IW-POSITION-ID
009800             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
009810             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
009820         END-IF
009830     END-IF.
009840 315-EXIT.
009850     EXIT.
009860*
009870 320-PATIENT-BIRTH-MULTIPLE.
009880     MOVE "320-PATIENT-BIRTH-MULTIPLE" TO PARA-NAME.
009890     MOVE CODE-RECEIVED-VALUE OF PAT-BIRTH-ORDER
009900                                  TO WS-CE-RECEIVED-VALUE.
009910     MOVE CODE-STATUS OF PAT-BIRTH-ORDER TO WS-CE-STATUS.
009920     MOVE CODE-NORMALIZED-VALUE OF PAT-BIRTH-ORDER
009930                                  TO WS-CE-NORMALIZED-VALUE.
009940*    MULTIPLE-BIRTH FLAG DRIVES WHICH WAY THE BIRTH-ORDER CODE IS
009950*    TREATED - "Y" EXPECTS ONE, "N" TREATS ONE AS SURPLUS INFO.
009960     EVALUATE PAT-BIRTH-MULTIPLE
009970*        MULTIPLE BIRTH - RESOLVE BIRTH-ORDER AND FLAG IT MISSING
009980*        IF THE RECEIVED VALUE CAME BACK BLANK AFTER THE LOOKUP.
009990         WHEN "Y"
010000             MOVE "BIRTH-ORDER"       TO WS-CLW-TABLE-TYPE
010010             MOVE SPACES              TO WS-CLW-CONTEXT
010020             MOVE "Y"                 TO WS-CLW-NOT-SILENT-FLAG
010030*        CODE-TABLE LOOKUP - BIRTH ORDER IS INVALID
010040             MOVE "BirthOrderIsInvalid" TO WS-CLW-ISSUE-CODE
010050             MOVE "BIRTH-ORDER"       TO WS-CLW-FIELD-NAME
010060             MOVE ZERO                TO WS-CLW-POSITION-ID
010070             PERFORM 610-HANDLE-CODE-RECEIVED THRU 610-EXIT
010080*    WS-CE-RECEIVED-VALUE BLANK
010090             IF WS-CE-RECEIVED-VALUE = SPACES
010100                 MOVE "BirthOrderIsMissingAndMultipleIndicated"
010110                                      TO WS-IW-ISSUE-CODE
010120                 MOVE "M"             TO WS-IW-ISSUE-TYPE
010130                 MOVE "BIRTH-ORDER"   TO WS-IW-FIELD-NAME
010140                 MOVE ZERO            TO WS-IW-POSITION-ID
010150                 MOVE SPACES          TO WS-IW-RELATED-CODE-VALUE
010160                 PERFORM 690-RAISE-ISSUE THRU 690-EXIT
010170             END-IF
010180*       VALUE "N"
010190         WHEN "N"
010200*            NOT A MULTIPLE BIRTH - A BIRTH-ORDER VALUE IS ONLY
010210*            CHECKED AT ALL IF THE SENDER BOTHERED TO SUPPLY ONE.
010220             IF WS-CE-RECEIVED-VALUE NOT = SPACES
010230                 MOVE "BIRTH-ORDER"   TO WS-CLW-TABLE-TYPE
010240                 MOVE SPACES          TO WS-CLW-CONTEXT
010250                 MOVE "Y"             TO WS-CLW-NOT-SILENT-FLAG
010260*        CODE-TABLE LOOKUP - BIRTH ORDER IS INVALID
010270                 MOVE "BirthOrderIsInvalid" TO WS-CLW-ISSUE-CODE
010280                 MOVE "BIRTH-ORDER"   TO WS-CLW-FIELD-NAME
010290                 MOVE ZERO            TO WS-CLW-POSITION-ID
010300                 PERFORM 610-HANDLE-CODE-RECEIVED THRU 610-EXIT
010310*    WS-CE-NORMALIZED-VALUE NOT "1"
010320                 IF WS-CE-NORMALIZED-VALUE NOT = "1"
010330*        BIRTH ORDER IS INVALID
010340                     MOVE "BirthOrderIsInvalid" TO WS-IW-ISSUE-CODE
010350                     MOVE "I"         TO WS-IW-ISSUE-TYPE
010360                     MOVE "BIRTH-ORDER" TO WS-IW-FIELD-NAME
010370                     MOVE ZERO        TO WS-IW-POSITION-ID
010380                     MOVE WS-CE-NORMALIZED-VALUE
010390                                      TO WS-IW-RELATED-CODE-VALUE
010400                     PERFORM 690-RAISE-ISSUE THRU 690-EXIT
010410                 END-IF
010420             END-IF
010430*       SPACES
010440         WHEN SPACES
010450*    CODE-RECEIVED-VALUE OF PAT-BIRTH-ORDER PRESENT (NOT BLANK)
010460             IF CODE-RECEIVED-VALUE OF PAT-BIRTH-ORDER NOT = SPACES
010470*        BIRTH INDICATOR IS MISSING
010480                 MOVE "BirthIndicatorIsMissing" TO WS-IW-ISSUE-CODE
010490                 MOVE "M"             TO WS-IW-ISSUE-TYPE
010500                 MOVE "BIRTH-MULTIPLE" TO WS-IW-FIELD-NAME
010510                 MOVE ZERO            TO WS-IW-POSITION-ID
010520                 MOVE SPACES          TO WS-IW-RELATED-CODE-VALUE
010530                 PERFORM 690-RAISE-ISSUE THRU 690-EXIT
010540             END-IF
010550*       ANYTHING NOT HANDLED ABOVE
010560         WHEN OTHER
010570*        BIRTH INDICATOR IS INVALID
010580             MOVE "BirthIndicatorIsInvalid" TO WS-IW-ISSUE-CODE
010590             MOVE "I"                 TO WS-IW-ISSUE-TYPE
010600             MOVE "BIRTH-MULTIPLE"    TO WS-IW-FIELD-NAME
010610             MOVE ZERO                TO WS-IW-POSITION-ID
010620             MOVE PAT-BIRTH-MULTIPLE  TO WS-IW-RELATED-CODE-VALUE
010630             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
010640     END-EVALUATE.
010650     MOVE WS-CE-STATUS TO CODE-STATUS OF PAT-BIRTH-ORDER.
010660     MOVE WS-CE-NORMALIZED-VALUE
010670         TO CODE-NORMALIZED-VALUE OF PAT-BIRTH-ORDER.
010680 320-EXIT.
010690     EXIT.
010700*
010710 325-PATIENT-BIRTH-PLACE-ETHNIC.
010720     MOVE "325-PATIENT-BIRTH-PLACE-ETHNIC" TO PARA-NAME.
010730*        PAT-BIRTH-PLACE BLANK
010740     IF PAT-BIRTH-PLACE = SPACES
010750*        BIRTH PLACE IS MISSING
010760         MOVE "BirthPlaceIsMissing"   TO WS-IW-ISSUE-CODE
010770         MOVE "M"                     TO WS-IW-ISSUE-TYPE
010780         MOVE "BIRTH-PLACE"           TO WS-IW-FIELD-NAME
010790         MOVE ZERO                    TO WS-IW-POSITION-ID
010800         MOVE SPACES                  TO WS-IW-RELATED-CODE-VALUE
010810         PERFORM 690-RAISE-ISSUE THRU 690-EXIT
010820     END-IF.
010830     MOVE CODE-RECEIVED-VALUE OF PAT-ETHNICITY TO WS-CE-RECEIVED-VALUE.
010840     MOVE CODE-STATUS OF PAT-ETHNICITY TO WS-CE-STATUS.
010850     MOVE CODE-NORMALIZED-VALUE OF PAT-ETHNICITY
010860                                  TO WS-CE-NORMALIZED-VALUE.
010870     MOVE "ETHNICITY"              TO WS-CLW-TABLE-TYPE.
010880     MOVE SPACES                  TO WS-CLW-CONTEXT.
010890     MOVE "Y"                     TO WS-CLW-NOT-SILENT-FLAG.
010900*        CODE-TABLE LOOKUP - ETHNICITY IS INVALID
010910     MOVE "EthnicityIsInvalid"     TO WS-CLW-ISSUE-CODE.
010920     MOVE "ETHNICITY"              TO WS-CLW-FIELD-NAME.
010930     MOVE ZERO                    TO WS-CLW-POSITION-ID.
010940     PERFORM 610-HANDLE-CODE-RECEIVED THRU 610-EXIT.
010950     MOVE WS-CE-STATUS TO CODE-STATUS OF PAT-ETHNICITY.
010960     MOVE WS-CE-NORMALIZED-VALUE
010970         TO CODE-NORMALIZED-VALUE OF PAT-ETHNICITY.
010980 325-EXIT.
010990     EXIT.
011000*
011010 330-PATIENT-NAME-HEURISTIC.
011020     MOVE "330-PATIENT-NAME-HEURISTIC" TO PARA-NAME.
011030     MOVE NAME-FIRST OF PAT-NAME TO WS-NAME-WORK.
011040     PERFORM 695-STRING-LENGTH THRU 695-EXIT.
011050*    WS-STRING-LENGTH LATER THAN 3
011060     IF WS-STRING-LENGTH > 3
011070         AND NAME-MIDDLE OF PAT-NAME = SPACES
011080         AND WS-NAME-WORK (WS-STRING-LENGTH - 2:1) = SPACE
011090         MOVE "NameFirstMayIncludeMiddleInitial"
011100                                      TO WS-IW-ISSUE-CODE
011110         MOVE "G"                     TO WS-IW-ISSUE-TYPE
011120         MOVE "NAME-FIRST"            TO WS-IW-FIELD-NAME
011130         MOVE ZERO                    TO WS-IW-POSITION-ID
011140         MOVE SPACES                  TO WS-IW-RELATED-CODE-VALUE
011150         PERFORM 690-RAISE-ISSUE THRU 690-EXIT
011160     END-IF.
011170 330-EXIT.
011180     EXIT.
011190*
011200*    NAME CLEANUP PIPELINE - FIXED SIX-STEP SEQUENCE APPLIED TO
011210*    FIRST/LAST/MIDDLE/SUFFIX.  PURE STRING TRANSFORM, NO ISSUE
011220*    IS EVER RAISED HERE.  CALLS STRLTH FOR THE TRIMMED-LENGTH
011230*    SCANS THE OLD HOSPITAL SUITE USED FOR TRAILING-TOKEN WORK.
011240 331-NAME-CLEANUP-PIPELINE.
011250     MOVE "331-NAME-CLEANUP-PIPELINE" TO PARA-NAME.
011260     PERFORM 332-REPLACE-ZERO-WITH-O THRU 332-EXIT.
011270     PERFORM 333-REPLACE-COMMA-W-SPACE THRU 333-EXIT.
011280     PERFORM 334-DERIVE-MIDDLE-FROM-FIRST THRU 334-EXIT.
011290     PERFORM 335-STRIP-TRAILING-BRACKETS THRU 335-EXIT.
011300     PERFORM 336-STRIP-JR-AND-MID-DOT THRU 336-EXIT.
011310 331-EXIT.
011320     EXIT.
011330*
011340 332-REPLACE-ZERO-WITH-O.
011350     MOVE "332-REPLACE-ZERO-WITH-O" TO PARA-NAME.
011360     INSPECT NAME-FIRST  OF PAT-NAME REPLACING ALL "0" BY "O".
011370     INSPECT NAME-LAST   OF PAT-NAME REPLACING ALL "0" BY "O".
011380     INSPECT NAME-MIDDLE OF PAT-NAME REPLACING ALL "0" BY "O".
011390     INSPECT NAME-SUFFIX OF PAT-NAME REPLACING ALL "0" BY "O".
011400 332-EXIT.
011410     EXIT.
011420*
011430 333-REPLACE-COMMA-W-SPACE.
011440     MOVE "333-REPLACE-COMMA-W-SPACE" TO PARA-NAME.
011450     INSPECT NAME-FIRST  OF PAT-NAME REPLACING ALL "," BY SPACE.
011460     INSPECT NAME-LAST   OF PAT-NAME REPLACING ALL "," BY SPACE.
011470     INSPECT NAME-MIDDLE OF PAT-NAME REPLACING ALL "," BY SPACE.
011480     INSPECT NAME-SUFFIX OF PAT-NAME REPLACING ALL "," BY SPACE.
011490 333-EXIT.
011500     EXIT.
011510*
011520 334-DERIVE-MIDDLE-FROM-FIRST.
011530     MOVE "334-DERIVE-MIDDLE-FROM-FIRST" TO PARA-NAME.
011540*    NAME-MIDDLE OF PAT-NAME BLANK
011550     IF NAME-MIDDLE OF PAT-NAME = SPACES
011560         MOVE NAME-FIRST OF PAT-NAME TO WS-NAME-WORK
011570         CALL "STRLTH" USING WS-NAME-WORK, WS-STRING-LENGTH
011580         MOVE ZERO TO WS-SUB-1
011590         PERFORM 334A-SCAN-LAST-SPACE THRU 334A-EXIT
011600             VARYING WS-SUB-2 FROM WS-STRING-LENGTH BY -1
011610             UNTIL WS-SUB-2 < 1 OR WS-SUB-1 NOT = ZERO
011620*    WS-SUB-1 NOT = ZERO AND WS-SUB-1 EARLIER THAN WS-STRING-LENG
011630         IF WS-SUB-1 NOT = ZERO AND WS-SUB-1 < WS-STRING-LENGTH
011640             MOVE WS-NAME-WORK (WS-SUB-1 + 1:WS-STRING-LENGTH
011650                 - WS-SUB-1) TO NAME-MIDDLE OF PAT-NAME
011660         END-IF
011670     END-IF.
011680 334-EXIT.
011690     EXIT.
011700*
011710 334A-SCAN-LAST-SPACE.
011720*    WS-NAME-WORK (WS-SUB-2:1) EQUALS SPACE
011730     IF WS-NAME-WORK (WS-SUB-2:1) = SPACE
011740         MOVE WS-SUB-2 TO WS-SUB-1
011750     END-IF.
011760 334A-EXIT.
011770     EXIT.
011780*
011790 335-STRIP-TRAILING-BRACKETS.
011800     MOVE "335-STRIP-TRAILING-BRACKETS" TO PARA-NAME.
011810     PERFORM 337-STRIP-BRACKET-1FLD THRU 337-EXIT
011820         VARYING WS-SUB-1 FROM 4 BY 1 UNTIL WS-SUB-1 > 50.
011830 335-EXIT.
011840     EXIT.
011850*
011860 337-STRIP-BRACKET-1FLD.
011870*    NAME-FIRST OF PAT-NAME (WS-SUB-1:1) EQUALS "(" OR
011880     IF NAME-FIRST OF PAT-NAME (WS-SUB-1:1) = "(" OR
011890        NAME-FIRST OF PAT-NAME (WS-SUB-1:1) = "{" OR
011900        NAME-FIRST OF PAT-NAME (WS-SUB-1:1) = "["
011910         MOVE SPACES TO NAME-FIRST OF PAT-NAME (WS-SUB-1:
011920             51 - WS-SUB-1)
011930     END-IF.
011940 337-EXIT.
011950     EXIT.
011960*
011970 336-STRIP-JR-AND-MID-DOT.
011980     MOVE "336-STRIP-JR-AND-MID-DOT" TO PARA-NAME.
011990     MOVE NAME-FIRST OF PAT-NAME TO WS-NAME-WORK.
012000     CALL "STRLTH" USING WS-NAME-WORK, WS-STRING-LENGTH.
012010*    WS-STRING-LENGTH LATER THAN 2
012020     IF WS-STRING-LENGTH > 2
012030         AND WS-NAME-WORK (WS-STRING-LENGTH - 2:3) = " JR"
012040         MOVE "Jr" TO NAME-SUFFIX OF PAT-NAME
012050         MOVE SPACES TO NAME-FIRST OF PAT-NAME
012060             (WS-STRING-LENGTH - 2:3)
012070     END-IF.
012080     MOVE ZERO TO WS-SUB-2.
012090*    NAME-MIDDLE OF PAT-NAME PRESENT (NOT BLANK)
012100     IF NAME-MIDDLE OF PAT-NAME NOT = SPACES
012110         MOVE NAME-MIDDLE OF PAT-NAME TO WS-NAME-WORK
012120         CALL "STRLTH" USING WS-NAME-WORK, WS-STRING-LENGTH
012130         PERFORM 336A-SCAN-LAST-DOT THRU 336A-EXIT
012140             VARYING WS-SUB-1 FROM WS-STRING-LENGTH BY -1
012150             UNTIL WS-SUB-1 < 1 OR WS-SUB-2 NOT = ZERO
012160     END-IF.
012170 336-EXIT.
012180     EXIT.
012190*
012200 336A-SCAN-LAST-DOT.
012210*    WS-NAME-WORK (WS-SUB-1:1) IS "."
012220     IF WS-NAME-WORK (WS-SUB-1:1) = "."
012230         MOVE SPACES TO NAME-MIDDLE OF PAT-NAME
012240             (WS-SUB-1:51 - WS-SUB-1)
012250         MOVE 1 TO WS-SUB-2
012260     END-IF.
012270 336A-EXIT.
012280     EXIT.
012290*
012300 340-PATIENT-NAME-VALIDITY.
012310     MOVE "340-PATIENT-NAME-VALIDITY" TO PARA-NAME.
012320*    NAME-FIRST OF PAT-NAME BLANK
012330     IF NAME-FIRST OF PAT-NAME = SPACES
012340*        NAME FIRST IS MISSING
012350         MOVE "NameFirstIsMissing"    TO WS-IW-ISSUE-CODE
012360         MOVE "M"                     TO WS-IW-ISSUE-TYPE
012370         MOVE "NAME-FIRST"            TO WS-IW-FIELD-NAME
012380         MOVE ZERO                    TO WS-IW-POSITION-ID
012390         MOVE SPACES                  TO WS-IW-RELATED-CODE-VALUE
012400         PERFORM 690-RAISE-ISSUE THRU 690-EXIT
012410     ELSE
012420         MOVE NAME-FIRST OF PAT-NAME  TO WS-NAME-WORK
012430         PERFORM 665-CHECK-VALID-NAME-CHARS THRU 665-EXIT
012440*    WS-ADDR-RESULT-FLAG NOT "Y"
012450         IF WS-ADDR-RESULT-FLAG NOT = "Y"
012460*        NAME FIRST IS INVALID
012470             MOVE "NameFirstIsInvalid" TO WS-IW-ISSUE-CODE
012480             MOVE "I"                 TO WS-IW-ISSUE-TYPE
012490             MOVE "NAME-FIRST"        TO WS-IW-FIELD-NAME
012500             MOVE ZERO                TO WS-IW-POSITION-ID
012510             MOVE NAME-FIRST OF PAT-NAME
012520                                      TO WS-IW-RELATED-CODE-VALUE
012530             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
012540         END-IF
012550     END-IF.
012560     MOVE CODE-RECEIVED-VALUE OF PAT-SEX TO WS-CE-RECEIVED-VALUE.
012570     MOVE CODE-STATUS OF PAT-SEX TO WS-CE-STATUS.
012580     MOVE CODE-NORMALIZED-VALUE OF PAT-SEX TO WS-CE-NORMALIZED-VALUE.
012590     MOVE "SEX"                    TO WS-CLW-TABLE-TYPE.
012600     MOVE SPACES                  TO WS-CLW-CONTEXT.
012610     MOVE "Y"                     TO WS-CLW-NOT-SILENT-FLAG.
012620*        CODE-TABLE LOOKUP - SEX IS INVALID
012630     MOVE "SexIsInvalid"           TO WS-CLW-ISSUE-CODE.
012640     MOVE "SEX"                    TO WS-CLW-FIELD-NAME.
012650     MOVE ZERO                    TO WS-CLW-POSITION-ID.
012660     PERFORM 610-HANDLE-CODE-RECEIVED THRU 610-EXIT.
012670     MOVE WS-CE-STATUS TO CODE-STATUS OF PAT-SEX.
012680     MOVE WS-CE-NORMALIZED-VALUE TO CODE-NORMALIZED-VALUE OF PAT-SEX.
012690*    NAME-LAST OF PAT-NAME BLANK
012700     IF NAME-LAST OF PAT-NAME = SPACES
012710*        NAME LAST IS MISSING
012720         MOVE "NameLastIsMissing"    TO WS-IW-ISSUE-CODE
012730         MOVE "M"                     TO WS-IW-ISSUE-TYPE
012740         MOVE "NAME-LAST"            TO WS-IW-FIELD-NAME
012750         MOVE ZERO                    TO WS-IW-POSITION-ID
012760         MOVE SPACES                  TO WS-IW-RELATED-CODE-VALUE
012770         PERFORM 690-RAISE-ISSUE THRU 690-EXIT
012780     ELSE
012790         MOVE NAME-LAST OF PAT-NAME  TO WS-NAME-WORK
012800         PERFORM 665-CHECK-VALID-NAME-CHARS THRU 665-EXIT
012810*    WS-ADDR-RESULT-FLAG NOT "Y"
012820         IF WS-ADDR-RESULT-FLAG NOT = "Y"
012830*        NAME LAST IS INVALID
012840             MOVE "NameLastIsInvalid" TO WS-IW-ISSUE-CODE
012850             MOVE "I"                 TO WS-IW-ISSUE-TYPE
012860             MOVE "NAME-LAST"        TO WS-IW-FIELD-NAME
012870             MOVE ZERO                TO WS-IW-POSITION-ID
012880             MOVE NAME-LAST OF PAT-NAME
012890                                      TO WS-IW-RELATED-CODE-VALUE
012900             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
012910         END-IF
012920     END-IF.
012930 340-EXIT.
012940     EXIT.
012950*
012960 345-PATIENT-MEDICAID.
012970     MOVE "345-PATIENT-MEDICAID" TO PARA-NAME.
012980*    PAT-ID-MEDICAID-NUMBER PRESENT (NOT BLANK)
012990     IF PAT-ID-MEDICAID-NUMBER NOT = SPACES
013000         MOVE 9 TO WS-NVR-REQUIRED-LENGTH
013010         MOVE "MedicaidNumberIsInvalid" TO WS-NVR-ISSUE-CODE
013020         MOVE "MEDICAID-NUMBER"     TO WS-IW-FIELD-NAME
013030         MOVE PAT-ID-MEDICAID-NUMBER TO WS-NAME-WORK
013040         PERFORM 650-VALIDATE-NUMBER THRU 650-EXIT
013050*    WS-ADDR-RESULT-FLAG NOT "Y"
013060         IF WS-ADDR-RESULT-FLAG NOT = "Y"
013070             MOVE SPACES TO PAT-ID-MEDICAID-NUMBER
013080         END-IF
013090     END-IF.
013100 345-EXIT.
013110     EXIT.
013120*
013130 350-PATIENT-MIDDLE-SUFFIX.
013140     MOVE "350-PATIENT-MIDDLE-SUFFIX" TO PARA-NAME.
013150*    NAME-MIDDLE OF PAT-NAME PRESENT (NOT BLANK)
013160     IF NAME-MIDDLE OF PAT-NAME NOT = SPACES
013170         MOVE NAME-MIDDLE OF PAT-NAME TO WS-NAME-WORK
013180         PERFORM 695-STRING-LENGTH THRU 695-EXIT
013190*    WS-STRING-LENGTH EQUALS 1
013200         IF WS-STRING-LENGTH = 1
013210*        MIDDLE NAME MAY BE INITIAL
013220             MOVE "MiddleNameMayBeInitial" TO WS-IW-ISSUE-CODE
013230             MOVE "G"                 TO WS-IW-ISSUE-TYPE
013240             MOVE "MIDDLE-NAME"       TO WS-IW-FIELD-NAME
013250             MOVE ZERO                TO WS-IW-POSITION-ID
013260             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
013270             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
013280         END-IF
013290*    WS-NAME-WORK (WS-STRING-LENGTH:1) IS "."
013300         IF WS-NAME-WORK (WS-STRING-LENGTH:1) = "."
013310             MOVE SPACES TO WS-NAME-WORK (WS-STRING-LENGTH:1)
013320             PERFORM 665-CHECK-VALID-NAME-CHARS THRU 665-EXIT
013330*    WS-ADDR-RESULT-FLAG NOT "Y"
013340             IF WS-ADDR-RESULT-FLAG NOT = "Y"
013350*        MIDDLE NAME IS INVALID
013360                 MOVE "MiddleNameIsInvalid" TO WS-IW-ISSUE-CODE
013370                 MOVE "I"                 TO WS-IW-ISSUE-TYPE
013380             MOVE "MIDDLE-NAME"       TO WS-IW-FIELD-NAME
013390                 MOVE ZERO                TO WS-IW-POSITION-ID
013400                 MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
013410                 PERFORM 690-RAISE-ISSUE THRU 690-EXIT
013420             END-IF
013430         END-IF
013440     END-IF.
013450 350-EXIT.
013460     EXIT.
013470*
013480*    SUFFIX NORMALIZATION, NAME-TYPE LOOKUP, AND THE THREE
013490*    KNOWN-NAME PATTERN FLAGS.  NO LOADED PATTERN-TABLE FILE
013500*    EXISTS FOR THIS SHOP, SO THE THREE PATTERN CHECKS BELOW USE
013510*    LITERAL PATTERNS CARRIED IN SOURCE RATHER THAN A TABLE LOOK-
013520*    UP - INFORMATIONAL FLAGS ONLY, NON-BLOCKING.
013530 355-PATIENT-NAME-TYPE-KNOWN.
013540     MOVE "355-PATIENT-NAME-TYPE-KNOWN" TO PARA-NAME.
013550*    NORMALIZES THE GENERATION SUFFIX TO ROMAN NUMERALS WHEN THE
013560*    SENDER SPELLED IT OUT OR USED ARABIC DIGITS, THEN DROPS
013570*    ANYTHING LEFT OVER THAT IS NOT ONE OF THE SIX SUFFIXES THIS
013580*    SHOP RECOGNIZES (SR/JR/II/III/IV) RATHER THAN CARRYING A
013590*    GARBAGE VALUE FORWARD TO THE DOWNSTREAM REGISTRY.
013600     EVALUATE TRUE
013610*       NAME-SUFFIX OF PAT-NAME = "11"
013620         WHEN NAME-SUFFIX OF PAT-NAME = "11"
013630              OR NAME-SUFFIX OF PAT-NAME = "2nd"
013640              OR NAME-SUFFIX OF PAT-NAME = "2ND"
013650             MOVE "II" TO NAME-SUFFIX OF PAT-NAME
013660*       NAME-SUFFIX OF PAT-NAME = "111"
013670         WHEN NAME-SUFFIX OF PAT-NAME = "111"
013680              OR NAME-SUFFIX OF PAT-NAME = "3rd"
013690              OR NAME-SUFFIX OF PAT-NAME = "3RD"
013700             MOVE "III" TO NAME-SUFFIX OF PAT-NAME
013710*       NAME-SUFFIX OF PAT-NAME = "4TH"
013720         WHEN NAME-SUFFIX OF PAT-NAME = "4th"
013730              OR NAME-SUFFIX OF PAT-NAME = "4TH"
013740             MOVE "IV" TO NAME-SUFFIX OF PAT-NAME
013750     END-EVALUATE.
013760*    NAME-SUFFIX OF PAT-NAME PRESENT (NOT BLANK)
013770     IF NAME-SUFFIX OF PAT-NAME NOT = SPACES
013780         AND NAME-SUFFIX OF PAT-NAME NOT = "SR"
013790         AND NAME-SUFFIX OF PAT-NAME NOT = "JR"
013800         AND NAME-SUFFIX OF PAT-NAME NOT = "II"
013810         AND NAME-SUFFIX OF PAT-NAME NOT = "III"
013820         AND NAME-SUFFIX OF PAT-NAME NOT = "IV"
013830         MOVE SPACES TO NAME-SUFFIX OF PAT-NAME
013840     END-IF.
013850     MOVE CODE-RECEIVED-VALUE OF NAME-TYPE OF PAT-NAME
013860                                  TO WS-CE-RECEIVED-VALUE.
013870     MOVE CODE-STATUS OF NAME-TYPE OF PAT-NAME TO WS-CE-STATUS.
013880     MOVE CODE-NORMALIZED-VALUE OF NAME-TYPE OF PAT-NAME
013890                                  TO WS-CE-NORMALIZED-VALUE.
013900     MOVE "NAME-TYPE"              TO WS-CLW-TABLE-TYPE.
013910     MOVE SPACES                  TO WS-CLW-CONTEXT.
013920     MOVE "Y"                     TO WS-CLW-NOT-SILENT-FLAG.
013930*        CODE-TABLE LOOKUP - NAME TYPE IS INVALID
013940     MOVE "NameTypeIsInvalid"      TO WS-CLW-ISSUE-CODE.
013950     MOVE "NAME-TYPE"              TO WS-CLW-FIELD-NAME.
013960     MOVE ZERO                    TO WS-CLW-POSITION-ID.
013970     PERFORM 610-HANDLE-CODE-RECEIVED THRU 610-EXIT.
013980     MOVE WS-CE-STATUS TO CODE-STATUS OF NAME-TYPE OF PAT-NAME.
013990     MOVE WS-CE-NORMALIZED-VALUE
014000         TO CODE-NORMALIZED-VALUE OF NAME-TYPE OF PAT-NAME.
014010*    A FIRST NAME LEADING WITH "BABY" OR "INFANT" IS A HOSPITAL
014020*    PLACEHOLDER GIVEN BEFORE THE PARENTS NAMED THE CHILD - IT IS
014030*    NOT REJECTED, JUST FLAGGED SO DQARPT SHOWS HOW OFTEN IT COMES
014040*    IN THAT WAY.
014050     IF NAME-FIRST OF PAT-NAME (1:4) = "BABY"
014060         OR NAME-FIRST OF PAT-NAME (1:6) = "INFANT"
014070*        NAME MAY BE TEMPORARY NEWBORN NAME
014080         MOVE "NameMayBeTemporaryNewbornName" TO WS-IW-ISSUE-CODE
014090         MOVE "G"                     TO WS-IW-ISSUE-TYPE
014100         MOVE "NAME-FIRST"            TO WS-IW-FIELD-NAME
014110         MOVE ZERO                    TO WS-IW-POSITION-ID
014120         MOVE SPACES                  TO WS-IW-RELATED-CODE-VALUE
014130         PERFORM 690-RAISE-ISSUE THRU 690-EXIT
014140     END-IF.
014150*    LAST NAME OF "TEST"/"TESTING"/"PATIENT" IS THE STANDARD
014160*    SIGNATURE OF A SENDING SYSTEM'S CONNECTIVITY TEST MESSAGE
014170*    LEAKING INTO PRODUCTION - FLAG IT RATHER THAN LOAD IT AS A
014180*    REAL PATIENT.
014190     IF NAME-LAST OF PAT-NAME = "TEST" OR "TESTING" OR "PATIENT"
014200*        NAME MAY BE TEST NAME
014210         MOVE "NameMayBeTestName"     TO WS-IW-ISSUE-CODE
014220         MOVE "G"                     TO WS-IW-ISSUE-TYPE
014230         MOVE "NAME-LAST"             TO WS-IW-FIELD-NAME
014240         MOVE ZERO                    TO WS-IW-POSITION-ID
014250         MOVE SPACES                  TO WS-IW-RELATED-CODE-VALUE
014260         PERFORM 690-RAISE-ISSUE THRU 690-EXIT
014270     END-IF.
014280*    "UNKNOWN"/"NONE"/"XXX" IN LAST NAME MEANS THE SENDING SYSTEM
014290*    HAD NOTHING TO PUT THERE AND FILLED IN A PLACEHOLDER OF ITS
014300*    OWN - DIFFERENT SITUATION FROM THE TEST-NAME CHECK ABOVE, SO
014310*    IT GETS ITS OWN ISSUE-CODE.
014320     IF NAME-LAST OF PAT-NAME = "UNKNOWN" OR "NONE" OR "XXX"
014330*        NAME HAS JUNK NAME
014340         MOVE "NameHasJunkName"       TO WS-IW-ISSUE-CODE
014350         MOVE "G"                     TO WS-IW-ISSUE-TYPE
014360         MOVE "NAME-LAST"             TO WS-IW-FIELD-NAME
014370         MOVE ZERO                    TO WS-IW-POSITION-ID
014380         MOVE SPACES                  TO WS-IW-RELATED-CODE-VALUE
014390         PERFORM 690-RAISE-ISSUE THRU 690-EXIT
014400     END-IF.
014410*    MOTHER'S-MAIDEN-NAME IS OPTIONAL ON THE MESSAGE - THIS WHOLE
014420*    BLOCK IS SKIPPED WHEN BLANK.  WHEN PRESENT IT RUNS THE SAME
014430*    THREE CHECKS IN ORDER - JUNK VALUE, INVALID PREFIX, BAD
014440*    CHARACTERS - CLEARING THE FIELD TO SPACES EACH TIME ONE FAILS
014450*    SO A LATER CHECK DOES NOT RE-FLAG THE SAME VALUE TWICE.
014460     IF PAT-MOTHER-MAIDEN-NAME NOT = SPACES
014470*    PAT-MOTHER-MAIDEN-NAME EQUALS "UNKNOWN" OR "NONE"
014480         IF PAT-MOTHER-MAIDEN-NAME = "UNKNOWN" OR "NONE"
014490*        MAIDEN NAME HAS JUNK NAME
014500             MOVE "MaidenNameHasJunkName" TO WS-IW-ISSUE-CODE
014510             MOVE "G"                 TO WS-IW-ISSUE-TYPE
014520             MOVE "MOTHER-MAIDEN-NAME" TO WS-IW-FIELD-NAME
014530             MOVE ZERO                TO WS-IW-POSITION-ID
014540             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
014550             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
014560             MOVE SPACES TO PAT-MOTHER-MAIDEN-NAME
014570         ELSE
014580*            A BARE "MC " OR "O' " WITH NOTHING FOLLOWING IS WHAT
014590*            COMES THROUGH WHEN A SENDER'S SCREEN TRUNCATED A
014600*            HYPHENATED OR APOSTROPHE'D SURNAME - THE PREFIX
014610*            SURVIVED BUT THE REST OF THE NAME DID NOT.
014620             IF PAT-MOTHER-MAIDEN-NAME (1:3) = "MC " OR "O' "
014630                 MOVE "MaidenNameHasInvalidPrefixes"
014640                                      TO WS-IW-ISSUE-CODE
014650                 MOVE "I"             TO WS-IW-ISSUE-TYPE
014660                 MOVE "MOTHER-MAIDEN-NAME" TO WS-IW-FIELD-NAME
014670                 MOVE ZERO            TO WS-IW-POSITION-ID
014680                 MOVE SPACES          TO WS-IW-RELATED-CODE-VALUE
014690                 PERFORM 690-RAISE-ISSUE THRU 690-EXIT
014700                 MOVE SPACES TO PAT-MOTHER-MAIDEN-NAME
014710             ELSE
014720*            PREFIX IS FINE - FALL THROUGH TO THE SAME
014730*            CHARACTER-VALIDITY SCAN USED ON EVERY OTHER NAME
014740*            FIELD ON THE MESSAGE.
014750                 MOVE PAT-MOTHER-MAIDEN-NAME TO WS-NAME-WORK
014760                 PERFORM 665-CHECK-VALID-NAME-CHARS THRU 665-EXIT
014770*    WS-ADDR-RESULT-FLAG NOT "Y"
014780                 IF WS-ADDR-RESULT-FLAG NOT = "Y"
014790                     MOVE "MaidenNameIsInvalid"
014800                                      TO WS-IW-ISSUE-CODE
014810                     MOVE "I"         TO WS-IW-ISSUE-TYPE
014820                     MOVE "MOTHER-MAIDEN-NAME" TO WS-IW-FIELD-NAME
014830                     MOVE ZERO        TO WS-IW-POSITION-ID
014840                     MOVE SPACES      TO WS-IW-RELATED-CODE-VALUE
014850                     PERFORM 690-RAISE-ISSUE THRU 690-EXIT
014860                     MOVE SPACES TO PAT-MOTHER-MAIDEN-NAME
014870                 END-IF
014880             END-IF
014890         END-IF
014900*        RE-TEST NOT-SPACES HERE BECAUSE AN EARLIER CHECK MAY HAVE
014910*        JUST CLEARED THE FIELD - A ONE-CHARACTER SURVIVOR IS THE
014920*        ONLY CASE LEFT WORTH CATCHING (E.G. A LONE INITIAL TYPED
014930*        WHERE A FULL MAIDEN NAME WAS EXPECTED).
014940         IF PAT-MOTHER-MAIDEN-NAME NOT = SPACES
014950             MOVE PAT-MOTHER-MAIDEN-NAME TO WS-NAME-WORK
014960             PERFORM 695-STRING-LENGTH THRU 695-EXIT
014970*    WS-STRING-LENGTH EQUALS 1
014980             IF WS-STRING-LENGTH = 1
014990*        MAIDEN NAME IS TOO SHORT
015000                 MOVE "MaidenNameIsTooShort" TO WS-IW-ISSUE-CODE
015010                 MOVE "I"             TO WS-IW-ISSUE-TYPE
015020                 MOVE "MOTHER-MAIDEN-NAME" TO WS-IW-FIELD-NAME
015030                 MOVE ZERO            TO WS-IW-POSITION-ID
015040                 MOVE SPACES          TO WS-IW-RELATED-CODE-VALUE
015050                 PERFORM 690-RAISE-ISSUE THRU 690-EXIT
015060                 MOVE SPACES TO PAT-MOTHER-MAIDEN-NAME
015070             END-IF
015080         END-IF
015090     END-IF.
015100 355-EXIT.
015110     EXIT.
015120*
015130 360-PATIENT-PHONE.
015140     MOVE "360-PATIENT-PHONE" TO PARA-NAME.
015150*    PHONE-TEL-USE-CODE (HOME/WORK/MOBILE ETC.) IS RESOLVED AGAINST
015160*    THE GENERIC CODE TABLE THE SAME AS ANY OTHER CODE-ENTRY, THEN
015170*    THE NUMBER ITSELF IS RUN THROUGH ITS OWN FORMAT CHECK BELOW -
015180*    A BAD USE CODE AND A BAD NUMBER ARE UNRELATED FAILURES AND
015190*    GET SEPARATE ISSUE-CODES.
015200     MOVE CODE-RECEIVED-VALUE OF PHONE-TEL-USE-CODE OF PAT-PHONE
015210                                  TO WS-CE-RECEIVED-VALUE.
015220     MOVE CODE-STATUS OF PHONE-TEL-USE-CODE OF PAT-PHONE
015230                                  TO WS-CE-STATUS.
015240     MOVE CODE-NORMALIZED-VALUE OF PHONE-TEL-USE-CODE OF PAT-PHONE
015250                                  TO WS-CE-NORMALIZED-VALUE.
015260     MOVE "PHONE-USE"             TO WS-CLW-TABLE-TYPE.
015270     MOVE SPACES                  TO WS-CLW-CONTEXT.
015280     MOVE "Y"                     TO WS-CLW-NOT-SILENT-FLAG.
015290*        CODE-TABLE LOOKUP - PHONE USE CODE IS INVALID
015300     MOVE "PhoneUseCodeIsInvalid" TO WS-CLW-ISSUE-CODE.
015310     MOVE "PHONE-TEL-USE-CODE"    TO WS-CLW-FIELD-NAME.
015320     MOVE ZERO                    TO WS-CLW-POSITION-ID.
015330     PERFORM 610-HANDLE-CODE-RECEIVED THRU 610-EXIT.
015340     MOVE WS-CE-STATUS TO CODE-STATUS OF PHONE-TEL-USE-CODE OF
015350         PAT-PHONE.
015360     MOVE WS-CE-NORMALIZED-VALUE TO CODE-NORMALIZED-VALUE OF
015370         PHONE-TEL-USE-CODE OF PAT-PHONE.
015380*    PHONE NUMBER IS OPTIONAL - ONLY RUN THE FORMAT CHECK WHEN THE
015390*    SENDER ACTUALLY SUPPLIED ONE.  630-VALIDATE-PHONE APPLIES THE
015400*    SAME NANP 10-DIGIT RULE USED FOR EVERY OTHER PHONE FIELD ON
015410*    THE MESSAGE.
015420     IF PHONE-FULL-NUMBER OF PAT-PHONE NOT = SPACES
015430         MOVE SPACES              TO WS-NAME-WORK
015440         MOVE PHONE-FULL-NUMBER OF PAT-PHONE TO WS-NAME-WORK (1:30)
015450         PERFORM 630-VALIDATE-PHONE THRU 630-EXIT
015460*    WS-ADDR-RESULT-FLAG NOT "Y"
015470         IF WS-ADDR-RESULT-FLAG NOT = "Y"
015480*        PHONE NUMBER IS INVALID
015490             MOVE "PhoneNumberIsInvalid" TO WS-IW-ISSUE-CODE
015500             MOVE "I"                 TO WS-IW-ISSUE-TYPE
015510             MOVE "PHONE-FULL-NUMBER" TO WS-IW-FIELD-NAME
015520             MOVE ZERO                TO WS-IW-POSITION-ID
015530             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
015540             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
015550         END-IF
015560     END-IF.
015570 360-EXIT.
015580     EXIT.
015590*
015600 365-PATIENT-FACILITY-ETC.
015610     MOVE "365-PATIENT-FACILITY-ETC" TO PARA-NAME.
015620*    A RUN OF MISCELLANEOUS PATIENT-DEMOGRAPHIC FIELDS THAT DO NOT
015630*    FIT UNDER NAME/ADDRESS/PHONE - FACILITY, LANGUAGE, PHYSICIAN,
015640*    PROTECTION/PUBLICITY INDICATORS, RACE, AND THE STATE
015650*    IMMUNIZATION REGISTRY NUMBER.  EACH CODED FIELD GETS THE SAME
015660*    CODE-TABLE LOOKUP TREATMENT AS EVERYTHING ELSE ON THE MESSAGE.
015670*        PAT-FACILITY-NAME BLANK
015680     IF PAT-FACILITY-NAME = SPACES
015690*        FACILITY NAME IS MISSING
015700         MOVE "FacilityNameIsMissing" TO WS-IW-ISSUE-CODE
015710         MOVE "M"                     TO WS-IW-ISSUE-TYPE
015720         MOVE "FACILITY-NAME"         TO WS-IW-FIELD-NAME
015730         MOVE ZERO                    TO WS-IW-POSITION-ID
015740         MOVE SPACES                  TO WS-IW-RELATED-CODE-VALUE
015750         PERFORM 690-RAISE-ISSUE THRU 690-EXIT
015760     END-IF.
015770     MOVE CODE-RECEIVED-VALUE OF PAT-FACILITY-ID
015780                                  TO WS-CE-RECEIVED-VALUE.
015790     MOVE CODE-STATUS OF PAT-FACILITY-ID TO WS-CE-STATUS.
015800     MOVE CODE-NORMALIZED-VALUE OF PAT-FACILITY-ID
015810                                  TO WS-CE-NORMALIZED-VALUE.
015820     MOVE "FACILITY"               TO WS-CLW-TABLE-TYPE.
015830     MOVE SPACES                  TO WS-CLW-CONTEXT.
015840     MOVE "Y"                     TO WS-CLW-NOT-SILENT-FLAG.
015850*        CODE-TABLE LOOKUP - FACILITY ID IS INVALID
015860     MOVE "FacilityIdIsInvalid"    TO WS-CLW-ISSUE-CODE.
015870     MOVE "FACILITY-ID"            TO WS-CLW-FIELD-NAME.
015880     MOVE ZERO                    TO WS-CLW-POSITION-ID.
015890     PERFORM 610-HANDLE-CODE-RECEIVED THRU 610-EXIT.
015900     MOVE WS-CE-STATUS TO CODE-STATUS OF PAT-FACILITY-ID.
015910     MOVE WS-CE-NORMALIZED-VALUE
015920         TO CODE-NORMALIZED-VALUE OF PAT-FACILITY-ID.
015930     MOVE CODE-RECEIVED-VALUE OF PAT-PRIMARY-LANGUAGE
015940                                  TO WS-CE-RECEIVED-VALUE.
015950     MOVE CODE-STATUS OF PAT-PRIMARY-LANGUAGE TO WS-CE-STATUS.
015960     MOVE CODE-NORMALIZED-VALUE OF PAT-PRIMARY-LANGUAGE
015970                                  TO WS-CE-NORMALIZED-VALUE.
015980     MOVE "LANGUAGE"               TO WS-CLW-TABLE-TYPE.
015990     MOVE SPACES                  TO WS-CLW-CONTEXT.
016000     MOVE "Y"                     TO WS-CLW-NOT-SILENT-FLAG.
016010*        CODE-TABLE LOOKUP - PRIMARY LANGUAGE IS INVALID
016020     MOVE "PrimaryLanguageIsInvalid" TO WS-CLW-ISSUE-CODE.
016030     MOVE "PRIMARY-LANGUAGE"       TO WS-CLW-FIELD-NAME.
016040     MOVE ZERO                    TO WS-CLW-POSITION-ID.
016050     PERFORM 610-HANDLE-CODE-RECEIVED THRU 610-EXIT.
016060     MOVE WS-CE-STATUS TO CODE-STATUS OF PAT-PRIMARY-LANGUAGE.
016070     MOVE WS-CE-NORMALIZED-VALUE
016080         TO CODE-NORMALIZED-VALUE OF PAT-PRIMARY-LANGUAGE.
016090     MOVE CODE-RECEIVED-VALUE OF PAT-PHYSICIAN-ID
016100                                  TO WS-CE-RECEIVED-VALUE.
016110     MOVE CODE-STATUS OF PAT-PHYSICIAN-ID TO WS-CE-STATUS.
016120     MOVE CODE-NORMALIZED-VALUE OF PAT-PHYSICIAN-ID
016130                                  TO WS-CE-NORMALIZED-VALUE.
016140     MOVE "PHYSICIAN"              TO WS-CLW-TABLE-TYPE.
016150     MOVE SPACES                  TO WS-CLW-CONTEXT.
016160     MOVE "Y"                     TO WS-CLW-NOT-SILENT-FLAG.
016170*        CODE-TABLE LOOKUP - PHYSICIAN ID IS INVALID
016180     MOVE "PhysicianIdIsInvalid"   TO WS-CLW-ISSUE-CODE.
016190     MOVE "PHYSICIAN-ID"           TO WS-CLW-FIELD-NAME.
016200     MOVE ZERO                    TO WS-CLW-POSITION-ID.
016210     PERFORM 610-HANDLE-CODE-RECEIVED THRU 610-EXIT.
016220     MOVE WS-CE-STATUS TO CODE-STATUS OF PAT-PHYSICIAN-ID.
016230     MOVE WS-CE-NORMALIZED-VALUE
016240         TO CODE-NORMALIZED-VALUE OF PAT-PHYSICIAN-ID.
016250*        PAT-PHYSICIAN-NAME BLANK
016260     IF PAT-PHYSICIAN-NAME = SPACES
016270*        PHYSICIAN NAME IS MISSING
016280         MOVE "PhysicianNameIsMissing" TO WS-IW-ISSUE-CODE
016290         MOVE "M"                     TO WS-IW-ISSUE-TYPE
016300         MOVE "PHYSICIAN-NAME"        TO WS-IW-FIELD-NAME
016310         MOVE ZERO                    TO WS-IW-POSITION-ID
016320         MOVE SPACES                  TO WS-IW-RELATED-CODE-VALUE
016330         PERFORM 690-RAISE-ISSUE THRU 690-EXIT
016340     END-IF.
016350*    PROTECTION-INDICATOR CODE CONTROLS WHETHER THIS PATIENT'S
016360*    RECORD MAY BE DISCLOSED TO OTHER PROVIDERS IN THE REGISTRY -
016370*    OPTIONAL ON THE MESSAGE, BUT ONCE PRESENT AND RESOLVED AGAINST
016380*    THE CODE TABLE EITHER A YES OR A NO VALUE IS WORTH CALLING OUT
016390*    ON THE REPORT SO THE DATA STEWARD CAN SPOT-CHECK CONSENT
016400*    HANDLING.
016410     IF PAT-PROTECTION-CODE NOT = SPACES
016420         MOVE CODE-RECEIVED-VALUE OF PAT-PROTECTION-CODE
016430                                  TO WS-CE-RECEIVED-VALUE
016440         MOVE CODE-STATUS OF PAT-PROTECTION-CODE TO WS-CE-STATUS
016450         MOVE CODE-NORMALIZED-VALUE OF PAT-PROTECTION-CODE
016460                                  TO WS-CE-NORMALIZED-VALUE
016470         MOVE "PROTECTION"         TO WS-CLW-TABLE-TYPE
016480         MOVE SPACES              TO WS-CLW-CONTEXT
016490         MOVE "Y"                 TO WS-CLW-NOT-SILENT-FLAG
016500*        CODE-TABLE LOOKUP - PROTECTION CODE IS INVALID
016510         MOVE "ProtectionCodeIsInvalid" TO WS-CLW-ISSUE-CODE
016520         MOVE "PROTECTION-CODE"   TO WS-CLW-FIELD-NAME
016530         MOVE ZERO                TO WS-CLW-POSITION-ID
016540         PERFORM 610-HANDLE-CODE-RECEIVED THRU 610-EXIT
016550         MOVE WS-CE-STATUS TO CODE-STATUS OF PAT-PROTECTION-CODE
016560         MOVE WS-CE-NORMALIZED-VALUE
016570             TO CODE-NORMALIZED-VALUE OF PAT-PROTECTION-CODE
016580*    WS-CE-NORMALIZED-VALUE IS "Y"
016590         IF WS-CE-NORMALIZED-VALUE = "Y"
016600*        PROTECTION CODE VALUED AS YES
016610             MOVE "ProtectionCodeValuedAsYes" TO WS-IW-ISSUE-CODE
016620             MOVE "G"             TO WS-IW-ISSUE-TYPE
016630             MOVE "PROTECTION-CODE" TO WS-IW-FIELD-NAME
016640             MOVE ZERO            TO WS-IW-POSITION-ID
016650             MOVE SPACES          TO WS-IW-RELATED-CODE-VALUE
016660             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
016670         END-IF
016680*    WS-CE-NORMALIZED-VALUE IS "N"
016690         IF WS-CE-NORMALIZED-VALUE = "N"
016700*        PROTECTION CODE VALUED AS NO
016710             MOVE "ProtectionCodeValuedAsNo" TO WS-IW-ISSUE-CODE
016720             MOVE "G"             TO WS-IW-ISSUE-TYPE
016730             MOVE "PROTECTION-CODE" TO WS-IW-FIELD-NAME
016740             MOVE ZERO            TO WS-IW-POSITION-ID
016750             MOVE SPACES          TO WS-IW-RELATED-CODE-VALUE
016760             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
016770         END-IF
016780     END-IF.
016790     MOVE CODE-RECEIVED-VALUE OF PAT-PUBLICITY-CODE
016800                                  TO WS-CE-RECEIVED-VALUE.
016810     MOVE CODE-STATUS OF PAT-PUBLICITY-CODE TO WS-CE-STATUS.
016820     MOVE CODE-NORMALIZED-VALUE OF PAT-PUBLICITY-CODE
016830                                  TO WS-CE-NORMALIZED-VALUE.
016840     MOVE "PUBLICITY"              TO WS-CLW-TABLE-TYPE.
016850     MOVE SPACES                  TO WS-CLW-CONTEXT.
016860     MOVE "Y"                     TO WS-CLW-NOT-SILENT-FLAG.
016870*        CODE-TABLE LOOKUP - PUBLICITY CODE IS INVALID
016880     MOVE "PublicityCodeIsInvalid" TO WS-CLW-ISSUE-CODE.
016890     MOVE "PUBLICITY-CODE"         TO WS-CLW-FIELD-NAME.
016900     MOVE ZERO                    TO WS-CLW-POSITION-ID.
016910     PERFORM 610-HANDLE-CODE-RECEIVED THRU 610-EXIT.
016920     MOVE WS-CE-STATUS TO CODE-STATUS OF PAT-PUBLICITY-CODE.
016930     MOVE WS-CE-NORMALIZED-VALUE
016940         TO CODE-NORMALIZED-VALUE OF PAT-PUBLICITY-CODE.
016950     MOVE CODE-RECEIVED-VALUE OF PAT-RACE TO WS-CE-RECEIVED-VALUE.
016960     MOVE CODE-STATUS OF PAT-RACE TO WS-CE-STATUS.
016970     MOVE CODE-NORMALIZED-VALUE OF PAT-RACE TO WS-CE-NORMALIZED-VALUE.
016980     MOVE "RACE"                   TO WS-CLW-TABLE-TYPE.
016990     MOVE SPACES                  TO WS-CLW-CONTEXT.
017000     MOVE "Y"                     TO WS-CLW-NOT-SILENT-FLAG.
017010*        CODE-TABLE LOOKUP - RACE IS INVALID
017020     MOVE "RaceIsInvalid"          TO WS-CLW-ISSUE-CODE.
017030     MOVE "RACE"                   TO WS-CLW-FIELD-NAME.
017040     MOVE ZERO                    TO WS-CLW-POSITION-ID.
017050     PERFORM 610-HANDLE-CODE-RECEIVED THRU 610-EXIT.
017060     MOVE WS-CE-STATUS TO CODE-STATUS OF PAT-RACE.
017070     MOVE WS-CE-NORMALIZED-VALUE TO CODE-NORMALIZED-VALUE OF PAT-RACE.
017080*        PAT-ID-REGISTRY-NUMBER BLANK
017090     IF PAT-ID-REGISTRY-NUMBER = SPACES
017100*        REGISTRY NUMBER IS MISSING
017110         MOVE "RegistryNumberIsMissing" TO WS-IW-ISSUE-CODE
017120         MOVE "M"                     TO WS-IW-ISSUE-TYPE
017130         MOVE "ID-REGISTRY-NUMBER"    TO WS-IW-FIELD-NAME
017140         MOVE ZERO                    TO WS-IW-POSITION-ID
017150         MOVE SPACES                  TO WS-IW-RELATED-CODE-VALUE
017160         PERFORM 690-RAISE-ISSUE THRU 690-EXIT
017170     END-IF.
017180 365-EXIT.
017190     EXIT.
017200*
017210 370-PATIENT-SSN-SUBMITTER.
017220     MOVE "370-PATIENT-SSN-SUBMITTER" TO PARA-NAME.
017230*    SSN AND SUBMITTER ID ARE BOTH OPTIONAL ON THE MESSAGE, BUT A
017240*    SUBMITTER NUMBER WITHOUT ITS AUTHORITY AND TYPE IS NOT USABLE
017250*    DOWNSTREAM, SO THOSE TWO ARE REQUIRED THE MOMENT A SUBMITTER
017260*    NUMBER SHOWS UP.
017270     IF PAT-ID-SSN-NUMBER NOT = SPACES
017280         MOVE PAT-ID-SSN-NUMBER TO WS-NAME-WORK
017290         PERFORM 640-VALIDATE-SSN THRU 640-EXIT
017300*    WS-ADDR-RESULT-FLAG NOT "Y"
017310         IF WS-ADDR-RESULT-FLAG NOT = "Y"
017320             MOVE SPACES TO PAT-ID-SSN-NUMBER
017330*        SSN IS INVALID
017340             MOVE "SsnIsInvalid"      TO WS-IW-ISSUE-CODE
017350             MOVE "I"                 TO WS-IW-ISSUE-TYPE
017360             MOVE "ID-SSN-NUMBER"     TO WS-IW-FIELD-NAME
017370             MOVE ZERO                TO WS-IW-POSITION-ID
017380             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
017390             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
017400         END-IF
017410     END-IF.
017420*    PAT-ID-SUBMITTER-NUMBER PRESENT (NOT BLANK)
017430     IF PAT-ID-SUBMITTER-NUMBER NOT = SPACES
017440*    PAT-ID-SUBMITTER-AUTHORITY BLANK
017450         IF PAT-ID-SUBMITTER-AUTHORITY = SPACES
017460*        SUBMITTER AUTHORITY IS MISSING
017470             MOVE "SubmitterAuthorityIsMissing" TO WS-IW-ISSUE-CODE
017480             MOVE "M"                 TO WS-IW-ISSUE-TYPE
017490             MOVE "ID-SUBMITTER-AUTHORITY" TO WS-IW-FIELD-NAME
017500             MOVE ZERO                TO WS-IW-POSITION-ID
017510             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
017520             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
017530         END-IF
017540*    PAT-ID-SUBMITTER-TYPE BLANK
017550         IF PAT-ID-SUBMITTER-TYPE = SPACES
017560*        SUBMITTER TYPE IS MISSING
017570             MOVE "SubmitterTypeIsMissing" TO WS-IW-ISSUE-CODE
017580             MOVE "M"                 TO WS-IW-ISSUE-TYPE
017590             MOVE "ID-SUBMITTER-TYPE" TO WS-IW-FIELD-NAME
017600             MOVE ZERO                TO WS-IW-POSITION-ID
017610             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
017620             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
017630         END-IF
017640     END-IF.
017650 370-EXIT.
017660     EXIT.
017670*
017680 375-PATIENT-FINANCIAL-ELIG.
017690     MOVE "375-PATIENT-FINANCIAL-ELIG" TO PARA-NAME.
017700*    VFC FINANCIAL-ELIGIBILITY CATEGORY AND ITS EFFECTIVE DATE -
017710*    THE DATE CHECKS BELOW ONLY RUN WHEN A DATE WAS ACTUALLY SENT,
017720*    SINCE A CATEGORY CAN BE REPORTED WITH NO EFFECTIVE DATE AT
017730*    ALL.
017740     MOVE CODE-RECEIVED-VALUE OF PAT-FINANCIAL-ELIGIBILITY
017750                                  TO WS-CE-RECEIVED-VALUE.
017760     MOVE CODE-STATUS OF PAT-FINANCIAL-ELIGIBILITY TO WS-CE-STATUS.
017770     MOVE CODE-NORMALIZED-VALUE OF PAT-FINANCIAL-ELIGIBILITY
017780                                  TO WS-CE-NORMALIZED-VALUE.
017790     MOVE "FIN-ELIG"               TO WS-CLW-TABLE-TYPE.
017800     MOVE SPACES                  TO WS-CLW-CONTEXT.
017810     MOVE "Y"                     TO WS-CLW-NOT-SILENT-FLAG.
017820*        CODE-TABLE LOOKUP - FINANCIAL ELIGIBILITY IS INVALID
017830     MOVE "FinancialEligibilityIsInvalid" TO WS-CLW-ISSUE-CODE.
017840     MOVE "FINANCIAL-ELIGIBILITY"  TO WS-CLW-FIELD-NAME.
017850     MOVE ZERO                    TO WS-CLW-POSITION-ID.
017860     PERFORM 610-HANDLE-CODE-RECEIVED THRU 610-EXIT.
017870     MOVE WS-CE-STATUS TO CODE-STATUS OF PAT-FINANCIAL-ELIGIBILITY.
017880     MOVE WS-CE-NORMALIZED-VALUE
017890         TO CODE-NORMALIZED-VALUE OF PAT-FINANCIAL-ELIGIBILITY.
017900*    PAT-FINANCIAL-ELIGIBILITY-DATE NOT ZERO
017910     IF PAT-FINANCIAL-ELIGIBILITY-DATE NOT = ZERO
017920*    PAT-FINANCIAL-ELIGIBILITY-DATE EARLIER THAN PAT-BIRTH-DATE
017930         IF PAT-FINANCIAL-ELIGIBILITY-DATE < PAT-BIRTH-DATE
017940             MOVE "VfcEffectiveDateIsBeforeBirth"
017950                                      TO WS-IW-ISSUE-CODE
017960             MOVE "I"                 TO WS-IW-ISSUE-TYPE
017970             MOVE "FINANCIAL-ELIGIBILITY-DATE"
017980                                      TO WS-IW-FIELD-NAME
017990             MOVE ZERO                TO WS-IW-POSITION-ID
018000             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
018010             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
018020         END-IF
018030*    PAT-FINANCIAL-ELIGIBILITY-DATE LATER THAN VXU-RECEIVED-DATE
018040         IF PAT-FINANCIAL-ELIGIBILITY-DATE > VXU-RECEIVED-DATE
018050             MOVE "VfcEffectiveDateIsInFuture"
018060                                      TO WS-IW-ISSUE-CODE
018070             MOVE "I"                 TO WS-IW-ISSUE-TYPE
018080             MOVE "FINANCIAL-ELIGIBILITY-DATE"
018090                                      TO WS-IW-FIELD-NAME
018100             MOVE ZERO                TO WS-IW-POSITION-ID
018110             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
018120             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
018130         END-IF
018140     END-IF.
018150 375-EXIT.
018160     EXIT.
018170*
018180 380-PATIENT-DEATH.
018190     MOVE "380-PATIENT-DEATH" TO PARA-NAME.
018200*    DEATH-DATE IS ONLY EXPECTED WHEN THE INDICATOR SAYS "Y" -
018210*    WHEN IT DOES NOT, A DEATH-DATE PRESENT ANYWAY IS THE
018220*    INCONSISTENCY CAUGHT UNDER WHEN OTHER BELOW.
018230     EVALUATE PAT-DEATH-INDICATOR
018240*       VALUE "Y"
018250         WHEN "Y"
018260*    PAT-DEATH-DATE ZERO/UNSET
018270             IF PAT-DEATH-DATE = ZERO
018280*        DEATH DATE IS MISSING
018290                 MOVE "DeathDateIsMissing" TO WS-IW-ISSUE-CODE
018300                 MOVE "M"             TO WS-IW-ISSUE-TYPE
018310                 MOVE "DEATH-DATE"    TO WS-IW-FIELD-NAME
018320                 MOVE ZERO            TO WS-IW-POSITION-ID
018330                 MOVE SPACES          TO WS-IW-RELATED-CODE-VALUE
018340                 PERFORM 690-RAISE-ISSUE THRU 690-EXIT
018350             ELSE
018360*    PAT-DEATH-DATE EARLIER THAN PAT-BIRTH-DATE
018370                 IF PAT-DEATH-DATE < PAT-BIRTH-DATE
018380                     MOVE "DeathDateIsBeforeBirth"
018390                                      TO WS-IW-ISSUE-CODE
018400                     MOVE "I"         TO WS-IW-ISSUE-TYPE
018410                     MOVE "DEATH-DATE" TO WS-IW-FIELD-NAME
018420                     MOVE ZERO        TO WS-IW-POSITION-ID
018430                     MOVE SPACES      TO WS-IW-RELATED-CODE-VALUE
018440                     PERFORM 690-RAISE-ISSUE THRU 690-EXIT
018450                 END-IF
018460*    PAT-DEATH-DATE LATER THAN VXU-RECEIVED-DATE
018470                 IF PAT-DEATH-DATE > VXU-RECEIVED-DATE
018480                     MOVE "DeathDateIsInFuture"
018490                                      TO WS-IW-ISSUE-CODE
018500                     MOVE "I"         TO WS-IW-ISSUE-TYPE
018510                     MOVE "DEATH-DATE" TO WS-IW-FIELD-NAME
018520                     MOVE ZERO        TO WS-IW-POSITION-ID
018530                     MOVE SPACES      TO WS-IW-RELATED-CODE-VALUE
018540                     PERFORM 690-RAISE-ISSUE THRU 690-EXIT
018550                 END-IF
018560             END-IF
018570*       ANYTHING NOT HANDLED ABOVE
018580         WHEN OTHER
018590*    PAT-DEATH-DATE NOT ZERO
018600             IF PAT-DEATH-DATE NOT = ZERO
018610                 MOVE "DeathIndicatorIsInconsistent"
018620                                      TO WS-IW-ISSUE-CODE
018630                 MOVE "I"             TO WS-IW-ISSUE-TYPE
018640                 MOVE "DEATH-INDICATOR" TO WS-IW-FIELD-NAME
018650                 MOVE ZERO            TO WS-IW-POSITION-ID
018660                 MOVE SPACES          TO WS-IW-RELATED-CODE-VALUE
018670                 PERFORM 690-RAISE-ISSUE THRU 690-EXIT
018680             END-IF
018690     END-EVALUATE.
018700*        PAT-DEATH-INDICATOR BLANK
018710     IF PAT-DEATH-INDICATOR = SPACES
018720*        DEATH INDICATOR IS MISSING
018730         MOVE "DeathIndicatorIsMissing" TO WS-IW-ISSUE-CODE
018740         MOVE "M"                     TO WS-IW-ISSUE-TYPE
018750         MOVE "DEATH-INDICATOR"       TO WS-IW-FIELD-NAME
018760         MOVE ZERO                    TO WS-IW-POSITION-ID
018770         MOVE SPACES                  TO WS-IW-RELATED-CODE-VALUE
018780         PERFORM 690-RAISE-ISSUE THRU 690-EXIT
018790     END-IF.
018800 380-EXIT.
018810     EXIT.
018820*
018830 385-PATIENT-UNDER-AGED.
018840     MOVE "385-PATIENT-UNDER-AGED" TO PARA-NAME.
018850     MOVE PAT-BIRTH-DATE TO WS-MB-START-DATE.
018860     MOVE WS-CURRENT-DATE TO WS-MB-END-DATE.
018870     PERFORM 680-MONTHS-BETWEEN THRU 680-EXIT.
018880*    WS-MB-RESULT EARLIER THAN 216
018890     IF WS-MB-RESULT < 216
018900*        18 YEARS X 12 MONTHS = 216 MONTHS (365.25-DAY YEARS
018910*        COLLAPSE TO WHOLE-MONTH GRANULARITY ON THIS FIELD SET)
018920         SET PAT-IS-UNDER-AGED TO TRUE
018930     ELSE
018940         MOVE "N" TO PAT-UNDER-AGED-FLAG
018950     END-IF.
018960 385-EXIT.
018970     EXIT.
018980*
018990 390-PATIENT-SYSTEM-CREATE-DT.
019000     MOVE "390-PATIENT-SYSTEM-CREATE-DT" TO PARA-NAME.
019010*        PAT-SYSTEM-CREATION-DATE ZERO/UNSET
019020     IF PAT-SYSTEM-CREATION-DATE = ZERO
019030*        SYSTEM CREATION DATE IS MISSING
019040         MOVE "SystemCreationDateIsMissing" TO WS-IW-ISSUE-CODE
019050         MOVE "M"                     TO WS-IW-ISSUE-TYPE
019060         MOVE "SYSTEM-CREATION-DATE"  TO WS-IW-FIELD-NAME
019070         MOVE ZERO                    TO WS-IW-POSITION-ID
019080         MOVE SPACES                  TO WS-IW-RELATED-CODE-VALUE
019090         PERFORM 690-RAISE-ISSUE THRU 690-EXIT
019100     ELSE
019110*    PAT-SYSTEM-CREATION-DATE EARLIER THAN PAT-BIRTH-DATE
019120         IF PAT-SYSTEM-CREATION-DATE < PAT-BIRTH-DATE
019130             MOVE "SystemCreationDateIsBeforeBirth"
019140                                      TO WS-IW-ISSUE-CODE
019150             MOVE "I"                 TO WS-IW-ISSUE-TYPE
019160             MOVE "SYSTEM-CREATION-DATE" TO WS-IW-FIELD-NAME
019170             MOVE ZERO                TO WS-IW-POSITION-ID
019180             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
019190             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
019200         END-IF
019210*    PAT-SYSTEM-CREATION-DATE LATER THAN VXU-RECEIVED-DATE
019220         IF PAT-SYSTEM-CREATION-DATE > VXU-RECEIVED-DATE
019230             MOVE "SystemCreationDateIsInFuture"
019240                                      TO WS-IW-ISSUE-CODE
019250             MOVE "I"                 TO WS-IW-ISSUE-TYPE
019260             MOVE "SYSTEM-CREATION-DATE" TO WS-IW-FIELD-NAME
019270             MOVE ZERO                TO WS-IW-POSITION-ID
019280             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
019290             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
019300         END-IF
019310     END-IF.
019320 390-EXIT.
019330     EXIT.
019340*
019350******************************************************************
019360*    NEXT-OF-KIN VALIDATION - ONE PASS OF THIS SECTION PER        *
019370*    OCCURRENCE OF VXU-NEXT-OF-KIN, DRIVEN BY THE PERFORM ...     *
019380*    VARYING KIN-IDX IN 100-MAINLINE.  RESPONSIBLE-PARTY          *
019390*    ASSIGNMENT IS FIRST-MATCH-WINS ACROSS THE WHOLE TABLE, SO    *
019400*    440 CHECKS PAT-RESPONSIBLE-PARTY-PTR BEFORE CLAIMING THE     *
019410*    SLOT.                                                       *
019420******************************************************************
019430 400-VALIDATE-NEXT-OF-KIN.
019440     MOVE "400-VALIDATE-NEXT-OF-KIN" TO PARA-NAME.
019450*    KIN-SKIPPED-FLAG (KIN-IDX) NOT "Y"
019460     IF KIN-SKIPPED-FLAG (KIN-IDX) NOT = "Y"
019470         PERFORM 410-KIN-ADDRESS    THRU 410-EXIT
019480         PERFORM 415-KIN-RELATIONSHIP THRU 415-EXIT
019490         PERFORM 420-KIN-NAME-REQUIRED THRU 420-EXIT
019500         PERFORM 425-KIN-NAME-SAME-AS-PATIENT THRU 425-EXIT
019510         PERFORM 430-KIN-PHONE      THRU 430-EXIT
019520         PERFORM 440-KIN-RESP-PARTY-ASSIGN THRU 440-EXIT
019530     END-IF.
019540 400-EXIT.
019550     EXIT.
019560*
019570 410-KIN-ADDRESS.
019580     MOVE "410-KIN-ADDRESS" TO PARA-NAME.
019590     MOVE ADDR-STREET OF KIN-ADDRESS (KIN-IDX) TO WS-NAME-WORK.
019600     MOVE ADDR-CITY   OF KIN-ADDRESS (KIN-IDX) TO WS-NAME-WORK-2.
019610     PERFORM 620-VALIDATE-ADDRESS THRU 620-EXIT.
019620*    WS-ADDR-RESULT-FLAG IS "Y"
019630     IF WS-ADDR-RESULT-FLAG = "Y"
019640*    ADDR-CITY OF KIN-ADDRESS (KIN-IDX)
019650         IF ADDR-CITY OF KIN-ADDRESS (KIN-IDX)
019660                          NOT = ADDR-CITY OF PAT-ADDRESS
019670             OR CODE-RECEIVED-VALUE OF ADDR-STATE OF
019680                     KIN-ADDRESS (KIN-IDX)
019690                NOT = CODE-RECEIVED-VALUE OF ADDR-STATE OF
019700                     PAT-ADDRESS
019710             OR ADDR-STREET OF KIN-ADDRESS (KIN-IDX)
019720                          NOT = ADDR-STREET OF PAT-ADDRESS
019730             MOVE "NextOfKinAddressIsDifferentFromPatientAddress"
019740                                      TO WS-IW-ISSUE-CODE
019750             MOVE "I"                 TO WS-IW-ISSUE-TYPE
019760             MOVE "KIN-ADDRESS"       TO WS-IW-FIELD-NAME
019770             MOVE KIN-POSITION-ID (KIN-IDX) TO WS-IW-POSITION-ID
019780             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
019790             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
019800         END-IF
019810     END-IF.
019820 410-EXIT.
019830     EXIT.
019840*
019850 415-KIN-RELATIONSHIP.
019860     MOVE "415-KIN-RELATIONSHIP" TO PARA-NAME.
019870     MOVE CODE-RECEIVED-VALUE OF KIN-RELATIONSHIP-CODE (KIN-IDX)
019880                                  TO WS-CE-RECEIVED-VALUE.
019890     MOVE CODE-STATUS OF KIN-RELATIONSHIP-CODE (KIN-IDX)
019900                                  TO WS-CE-STATUS.
019910     MOVE CODE-NORMALIZED-VALUE OF KIN-RELATIONSHIP-CODE (KIN-IDX)
019920                                  TO WS-CE-NORMALIZED-VALUE.
019930     MOVE "RELATIONSHIP"           TO WS-CLW-TABLE-TYPE.
019940     MOVE SPACES                  TO WS-CLW-CONTEXT.
019950     MOVE "Y"                     TO WS-CLW-NOT-SILENT-FLAG.
019960*        CODE-TABLE LOOKUP - RELATIONSHIP CODE IS INVALID
019970     MOVE "RelationshipCodeIsInvalid" TO WS-CLW-ISSUE-CODE.
019980     MOVE "RELATIONSHIP-CODE"      TO WS-CLW-FIELD-NAME.
019990     MOVE KIN-POSITION-ID (KIN-IDX) TO WS-CLW-POSITION-ID.
020000     PERFORM 610-HANDLE-CODE-RECEIVED THRU 610-EXIT.
020010     MOVE WS-CE-STATUS
020020         TO CODE-STATUS OF KIN-RELATIONSHIP-CODE (KIN-IDX).
020030     MOVE WS-CE-NORMALIZED-VALUE
020040         TO CODE-NORMALIZED-VALUE OF KIN-RELATIONSHIP-CODE (KIN-IDX).
020050*        WHEN PAT-IS-UNDER-AGED
020060     IF PAT-IS-UNDER-AGED
020070         AND CODE-RECEIVED-VALUE OF KIN-RELATIONSHIP-CODE (KIN-IDX)
020080                NOT = SPACES
020090         EVALUATE WS-CE-NORMALIZED-VALUE
020100*           VALUE "CHILD"
020110             WHEN "CHILD"
020120*           VALUE "FOSTER_CHILD"
020130             WHEN "FOSTER_CHILD"
020140*           VALUE "STEPCHILD"
020150             WHEN "STEPCHILD"
020160                 MOVE "NextOfKinRelationshipIsUnexpected"
020170                                      TO WS-IW-ISSUE-CODE
020180                 MOVE "I"             TO WS-IW-ISSUE-TYPE
020190                 MOVE "RELATIONSHIP-CODE" TO WS-IW-FIELD-NAME
020200                 MOVE KIN-POSITION-ID (KIN-IDX) TO WS-IW-POSITION-ID
020210                 MOVE SPACES          TO WS-IW-RELATED-CODE-VALUE
020220                 PERFORM 690-RAISE-ISSUE THRU 690-EXIT
020230*           VALUE "CAREGIVER"
020240             WHEN "CAREGIVER"
020250*           VALUE "FATHER"
020260             WHEN "FATHER"
020270*           VALUE "GRANDPARENT"
020280             WHEN "GRANDPARENT"
020290*           VALUE "MOTHER"
020300             WHEN "MOTHER"
020310*           VALUE "PARENT"
020320             WHEN "PARENT"
020330*           VALUE "GUARDIAN"
020340             WHEN "GUARDIAN"
020350                 SET KIN-IS-RESPONSIBLE-PARTY (KIN-IDX) TO TRUE
020360*           ANYTHING NOT HANDLED ABOVE
020370             WHEN OTHER
020380                 CONTINUE
020390         END-EVALUATE
020400     END-IF.
020410*        WHEN PAT-IS-UNDER-AGED
020420     IF PAT-IS-UNDER-AGED
020430         AND NOT KIN-IS-RESPONSIBLE-PARTY (KIN-IDX)
020440         MOVE "NextOfKinRelationshipIsNotResponsibleParty"
020450                                  TO WS-IW-ISSUE-CODE
020460         MOVE "I"                 TO WS-IW-ISSUE-TYPE
020470         MOVE "RELATIONSHIP-CODE" TO WS-IW-FIELD-NAME
020480         MOVE KIN-POSITION-ID (KIN-IDX) TO WS-IW-POSITION-ID
020490         MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
020500         PERFORM 690-RAISE-ISSUE THRU 690-EXIT
020510     END-IF.
020520 415-EXIT.
020530     EXIT.
020540*
020550 420-KIN-NAME-REQUIRED.
020560     MOVE "420-KIN-NAME-REQUIRED" TO PARA-NAME.
020570*    SOURCE COMPARES LAST-NAME TO ITSELF TWICE (COPY/PASTE) - THE
020580*    NET EFFECT CARRIED HERE IS THE BOTH-EMPTY CHECK ONLY.
020590     IF NAME-FIRST OF KIN-NAME (KIN-IDX) = SPACES
020600         AND NAME-LAST OF KIN-NAME (KIN-IDX) = SPACES
020610*        NAME IS MISSING
020620         MOVE "NameIsMissing"      TO WS-IW-ISSUE-CODE
020630         MOVE "M"                 TO WS-IW-ISSUE-TYPE
020640         MOVE "KIN-NAME"          TO WS-IW-FIELD-NAME
020650         MOVE KIN-POSITION-ID (KIN-IDX) TO WS-IW-POSITION-ID
020660         MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
020670         PERFORM 690-RAISE-ISSUE THRU 690-EXIT
020680     END-IF.
020690 420-EXIT.
020700     EXIT.
020710*
020720 425-KIN-NAME-SAME-AS-PATIENT.
020730     MOVE "425-KIN-NAME-SAME-AS-PATIENT" TO PARA-NAME.
020740*    NAME-FIRST OF KIN-NAME (KIN-IDX) PRESENT (NOT BLANK)
020750     IF NAME-FIRST OF KIN-NAME (KIN-IDX) NOT = SPACES
020760         AND NAME-LAST OF KIN-NAME (KIN-IDX) NOT = SPACES
020770         AND PAT-IS-UNDER-AGED
020780         AND KIN-IS-RESPONSIBLE-PARTY (KIN-IDX)
020790*    NAME-FIRST OF KIN-NAME (KIN-IDX) EQUALS NAME-FIRST OF PAT-NA
020800         IF NAME-FIRST OF KIN-NAME (KIN-IDX) = NAME-FIRST OF PAT-NAME
020810             AND NAME-MIDDLE OF KIN-NAME (KIN-IDX)
020820                       = NAME-MIDDLE OF PAT-NAME
020830             AND NAME-LAST OF KIN-NAME (KIN-IDX) = NAME-LAST OF PAT-NAME
020840             AND NAME-SUFFIX OF KIN-NAME (KIN-IDX)
020850                       = NAME-SUFFIX OF PAT-NAME
020860             MOVE "PatientGuardianNameIsSameAsUnderagePatient"
020870                                      TO WS-IW-ISSUE-CODE
020880             MOVE "I"                 TO WS-IW-ISSUE-TYPE
020890             MOVE "KIN-NAME"          TO WS-IW-FIELD-NAME
020900             MOVE KIN-POSITION-ID (KIN-IDX) TO WS-IW-POSITION-ID
020910             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
020920             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
020930         END-IF
020940     END-IF.
020950 425-EXIT.
020960     EXIT.
020970*
020980 430-KIN-PHONE.
020990     MOVE "430-KIN-PHONE" TO PARA-NAME.
021000*    PHONE-FULL-NUMBER OF KIN-PHONE (KIN-IDX) PRESENT (NOT BLANK)
021010     IF PHONE-FULL-NUMBER OF KIN-PHONE (KIN-IDX) NOT = SPACES
021020         MOVE SPACES TO WS-NAME-WORK
021030         MOVE PHONE-FULL-NUMBER OF KIN-PHONE (KIN-IDX)
021040             TO WS-NAME-WORK (1:30)
021050         PERFORM 630-VALIDATE-PHONE THRU 630-EXIT
021060*    WS-ADDR-RESULT-FLAG NOT "Y"
021070         IF WS-ADDR-RESULT-FLAG NOT = "Y"
021080*        KIN PHONE NUMBER IS INVALID
021090             MOVE "KinPhoneNumberIsInvalid" TO WS-IW-ISSUE-CODE
021100             MOVE "I"                 TO WS-IW-ISSUE-TYPE
021110             MOVE "KIN-PHONE"         TO WS-IW-FIELD-NAME
021120             MOVE KIN-POSITION-ID (KIN-IDX) TO WS-IW-POSITION-ID
021130             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
021140             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
021150         END-IF
021160     END-IF.
021170 430-EXIT.
021180     EXIT.
021190*
021200******************************************************************
021210*    RESPONSIBLE-PARTY ASSIGNMENT - FIRST NEXT-OF-KIN MARKED      *
021220*    IS-RESPONSIBLE-PARTY, UNDER AN UNDER-AGED PATIENT, WITH A    *
021230*    NAME, CLAIMS PAT-RESPONSIBLE-PARTY-PTR.  ONCE SET IT IS      *
021240*    NEVER OVERWRITTEN BY A LATER OCCURRENCE.                     *
021250******************************************************************
021260 440-KIN-RESP-PARTY-ASSIGN.
021270     MOVE "440-KIN-RESP-PARTY-ASSIGN" TO PARA-NAME.
021280*    RESPONSIBLE-PARTY IS FIRST-MATCH-WINS (TKT5820) - ONCE
021290*    PAT-RESPONSIBLE-PARTY-PTR IS SET FOR A MINOR PATIENT THE
021300*    CONDITION BELOW CAN NEVER FIRE AGAIN FOR A LATER KIN-IDX ON
021310*    THE SAME MESSAGE, SO THE GUARDIAN-ADDRESS/NAME CHECKS BELOW
021320*    ONLY APPLY TO THE KIN ROW THAT ACTUALLY WON THE SLOT.  AN
021330*    ADULT PATIENT (NOT PAT-IS-UNDER-AGED) NEVER TRIGGERS THIS AT
021340*    ALL - NO RESPONSIBLE PARTY IS REQUIRED.
021350*        WHEN KIN-IS-RESPONSIBLE-PARTY (KIN-IDX)
021360     IF KIN-IS-RESPONSIBLE-PARTY (KIN-IDX)
021370         AND PAT-IS-UNDER-AGED
021380         AND (NAME-FIRST OF KIN-NAME (KIN-IDX) NOT = SPACES
021390              OR NAME-LAST OF KIN-NAME (KIN-IDX) NOT = SPACES)
021400         AND PAT-RESPONSIBLE-PARTY-PTR = ZERO
021410         MOVE KIN-POSITION-ID (KIN-IDX) TO PAT-RESPONSIBLE-PARTY-PTR
021420*    ADDR-CITY OF KIN-ADDRESS (KIN-IDX) BLANK
021430         IF ADDR-CITY OF KIN-ADDRESS (KIN-IDX) = SPACES
021440             MOVE "PatientGuardianAddressCityIsMissing"
021450                                      TO WS-IW-ISSUE-CODE
021460             MOVE "M"                 TO WS-IW-ISSUE-TYPE
021470             MOVE "KIN-ADDRESS-CITY"  TO WS-IW-FIELD-NAME
021480             MOVE KIN-POSITION-ID (KIN-IDX) TO WS-IW-POSITION-ID
021490             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
021500             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
021510         END-IF
021520*    CODE-RECEIVED-VALUE OF ADDR-STATE OF
021530         IF CODE-RECEIVED-VALUE OF ADDR-STATE OF
021540                     KIN-ADDRESS (KIN-IDX) = SPACES
021550             MOVE "PatientGuardianAddressStateIsMissing"
021560                                      TO WS-IW-ISSUE-CODE
021570             MOVE "M"                 TO WS-IW-ISSUE-TYPE
021580             MOVE "KIN-ADDRESS-STATE" TO WS-IW-FIELD-NAME
021590             MOVE KIN-POSITION-ID (KIN-IDX) TO WS-IW-POSITION-ID
021600             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
021610             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
021620         END-IF
021630*    ADDR-ZIP OF KIN-ADDRESS (KIN-IDX) BLANK
021640         IF ADDR-ZIP OF KIN-ADDRESS (KIN-IDX) = SPACES
021650             MOVE "PatientGuardianAddressZipIsMissing"
021660                                      TO WS-IW-ISSUE-CODE
021670             MOVE "M"                 TO WS-IW-ISSUE-TYPE
021680             MOVE "KIN-ADDRESS-ZIP"   TO WS-IW-FIELD-NAME
021690             MOVE KIN-POSITION-ID (KIN-IDX) TO WS-IW-POSITION-ID
021700             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
021710             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
021720         END-IF
021730*    NAME-FIRST OF KIN-NAME (KIN-IDX) BLANK
021740         IF NAME-FIRST OF KIN-NAME (KIN-IDX) = SPACES
021750             AND NAME-LAST OF KIN-NAME (KIN-IDX) = SPACES
021760             MOVE "PatientGuardianNameIsMissing"
021770                                      TO WS-IW-ISSUE-CODE
021780             MOVE "M"                 TO WS-IW-ISSUE-TYPE
021790             MOVE "KIN-NAME"          TO WS-IW-FIELD-NAME
021800             MOVE KIN-POSITION-ID (KIN-IDX) TO WS-IW-POSITION-ID
021810             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
021820             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
021830         END-IF
021840*    NAME-FIRST OF KIN-NAME (KIN-IDX) PRESENT (NOT BLANK)
021850         IF NAME-FIRST OF KIN-NAME (KIN-IDX) NOT = SPACES
021860             AND NAME-LAST OF KIN-NAME (KIN-IDX) NOT = SPACES
021870             AND NAME-FIRST OF PAT-NAME NOT = SPACES
021880             AND NAME-LAST OF PAT-NAME NOT = SPACES
021890             AND NAME-FIRST OF KIN-NAME (KIN-IDX) = NAME-FIRST OF PAT-NAME
021900             AND NAME-LAST OF KIN-NAME (KIN-IDX) = NAME-LAST OF PAT-NAME
021910             MOVE "PatientGuardianNameIsSameAsUnderagePatient"
021920                                      TO WS-IW-ISSUE-CODE
021930             MOVE "I"                 TO WS-IW-ISSUE-TYPE
021940             MOVE "KIN-NAME"          TO WS-IW-FIELD-NAME
021950             MOVE KIN-POSITION-ID (KIN-IDX) TO WS-IW-POSITION-ID
021960             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
021970             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
021980         END-IF
021990*    PHONE-FULL-NUMBER OF KIN-PHONE (KIN-IDX) BLANK
022000         IF PHONE-FULL-NUMBER OF KIN-PHONE (KIN-IDX) = SPACES
022010             MOVE "PatientGuardianPhoneIsMissing"
022020                                      TO WS-IW-ISSUE-CODE
022030             MOVE "M"                 TO WS-IW-ISSUE-TYPE
022040             MOVE "KIN-PHONE"         TO WS-IW-FIELD-NAME
022050             MOVE KIN-POSITION-ID (KIN-IDX) TO WS-IW-POSITION-ID
022060             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
022070             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
022080         END-IF
022090*    CODE-RECEIVED-VALUE OF KIN-RELATIONSHIP-CODE (KIN-IDX)
022100         IF CODE-RECEIVED-VALUE OF KIN-RELATIONSHIP-CODE (KIN-IDX)
022110                = SPACES
022120             MOVE "PatientGuardianRelationshipIsMissing"
022130                                      TO WS-IW-ISSUE-CODE
022140             MOVE "M"                 TO WS-IW-ISSUE-TYPE
022150             MOVE "KIN-RELATIONSHIP-CODE" TO WS-IW-FIELD-NAME
022160             MOVE KIN-POSITION-ID (KIN-IDX) TO WS-IW-POSITION-ID
022170             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
022180             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
022190         END-IF
022200     END-IF.
022210 440-EXIT.
022220     EXIT.
022230*
022240 450-CHECK-RESP-PARTY-MISSING.
022250     MOVE "450-CHECK-RESP-PARTY-MISSING" TO PARA-NAME.
022260*        WHEN PAT-IS-UNDER-AGED
022270     IF PAT-IS-UNDER-AGED
022280         AND PAT-RESPONSIBLE-PARTY-PTR = ZERO
022290         MOVE "PatientGuardianResponsiblePartyIsMissing"
022300                                  TO WS-IW-ISSUE-CODE
022310         MOVE "M"                 TO WS-IW-ISSUE-TYPE
022320         MOVE "RESPONSIBLE-PARTY-PTR" TO WS-IW-FIELD-NAME
022330         MOVE ZERO                TO WS-IW-POSITION-ID
022340         MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
022350         PERFORM 690-RAISE-ISSUE THRU 690-EXIT
022360     END-IF.
022370 450-EXIT.
022380     EXIT.
022390*
022400******************************************************************
022410*    VACCINATION / DOSE VALIDATION - ONE PASS PER OCCURRENCE OF   *
022420*    VXU-VACCINATION, DRIVEN BY THE PERFORM ... VARYING VAX-IDX   *
022430*    IN 100-MAINLINE.  THIS IS THE RATING ENGINE - THE BULK OF    *
022440*    THE EDIT RUN'S FINDINGS COME OUT OF THIS SECTION.            *
022450*                                                                 *
022460*    NOTE ON CODE-TABL SHAPE (SEE ALSO CDETBL BANNER): CODE-TABL  *
022470*    CARRIES ONLY ONE VALID/EXPIRATION DATE WINDOW PER CODE ROW - *
022480*    NO CONCEPT-TYPE GATE, NO SEPARATE "USE" WINDOW, NO PER-AGE   *
022490*    WINDOW, NO CPT-TO-CVX CROSSWALK, AND NO VACCINE-GROUP        *
022500*    CROSS-REFERENCE.  EVERYWHERE THE RATING RULES BELOW WOULD    *
022510*    NORMALLY CONSULT ONE OF THOSE, THIS RUN CHECKS THE SINGLE    *
022520*    VALID/EXPIRATION WINDOW INSTEAD AND SAYS SO IN A COMMENT AT  *
022530*    THE POINT OF THE SIMPLIFICATION.                             *
022540******************************************************************
022550 500-VALIDATE-VACCINATION.
022560     MOVE "500-VALIDATE-VACCINATION" TO PARA-NAME.
022570*    VACCINATION-GROUP EDIT DISPATCH - PERFORMED ONCE PER OCCURRENCE
022580*    OF VXU-VACCINATION UNDER THE PERFORM ... VARYING VAX-IDX IN
022590*    100-MAINLINE.  520 RESOLVES WHICH DOSE-GROUP THE RECORD BELONGS
022600*    TO (ADMINISTERED OR HISTORICAL) BEFORE 525-590 RUN, SINCE SEVERAL
022610*    LATER CHECKS ONLY APPLY TO ONE SIDE OR THE OTHER.
022620*    VAX-SKIPPED-FLAG (VAX-IDX) NOT "Y"
022630     IF VAX-SKIPPED-FLAG (VAX-IDX) NOT = "Y"
022640         PERFORM 505-VAX-ACTION-COMPLETION  THRU 505-EXIT
022650         PERFORM 510-VAX-ADMIN-OR-HIST      THRU 510-EXIT
022660         PERFORM 515-VAX-CPT-CVX-LOOKUP     THRU 515-EXIT
022670         PERFORM 520-VAX-EFFECTIVE-ENTITY   THRU 520-EXIT
022680         PERFORM 525-VAX-ADMIN-DATE-CHECKS  THRU 525-EXIT
022690         PERFORM 530-VAX-MANUFACTURER       THRU 530-EXIT
022700         PERFORM 535-VAX-PRODUCT            THRU 535-EXIT
022710         PERFORM 540-VAX-POST-ADMIN-CHECKS  THRU 540-EXIT
022720         PERFORM 545-VAX-AMOUNT             THRU 545-EXIT
022730         PERFORM 550-VAX-AMOUNT-UNIT-ROUTE  THRU 550-EXIT
022740         PERFORM 555-VAX-CONFIDENTIALITY    THRU 555-EXIT
022750         PERFORM 560-VAX-CPT-CVX-CONSISTENT THRU 560-EXIT
022760         PERFORM 570-VAX-GIVEN-BY           THRU 570-EXIT
022770         PERFORM 575-VAX-ORDERED-ENTERED-BY THRU 575-EXIT
022780         PERFORM 580-VAX-ADMIN-REQUIRED     THRU 580-EXIT
022790         PERFORM 583-VAX-REFUSAL            THRU 583-EXIT
022800         PERFORM 585-VAX-SYSTEM-ENTRY-DATE  THRU 585-EXIT
022810         PERFORM 587-VAX-OBSERVATION-SCAN   THRU 587-EXIT
022820         PERFORM 588-VAX-VIS-COMPLETENESS   THRU 588-EXIT
022830         PERFORM 590-VAX-FIN-ELIG-AND-SCORE THRU 590-EXIT
022840     END-IF.
022850 500-EXIT.
022860     EXIT.
022870*
022880 505-VAX-ACTION-COMPLETION.
022890     MOVE "505-VAX-ACTION-COMPLETION" TO PARA-NAME.
022900     EVALUATE CODE-RECEIVED-VALUE OF VAX-ACTION-CODE (VAX-IDX)
022910*       VALUE "A"
022920         WHEN "A"
022930*        ACTION CODE VALUED AS ADD
022940             MOVE "ActionCodeValuedAsAdd" TO WS-IW-ISSUE-CODE
022950             MOVE "G"                 TO WS-IW-ISSUE-TYPE
022960             MOVE "ACTION-CODE"       TO WS-IW-FIELD-NAME
022970             MOVE VAX-POSITION-ID (VAX-IDX) TO WS-IW-POSITION-ID
022980             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
022990             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
023000*        ACTION CODE VALUED AS ADD OR UPDATE
023010             MOVE "ActionCodeValuedAsAddOrUpdate" TO WS-IW-ISSUE-CODE
023020             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
023030*       VALUE "U"
023040         WHEN "U"
023050*        ACTION CODE VALUED AS UPDATE
023060             MOVE "ActionCodeValuedAsUpdate" TO WS-IW-ISSUE-CODE
023070             MOVE "G"                 TO WS-IW-ISSUE-TYPE
023080             MOVE "ACTION-CODE"       TO WS-IW-FIELD-NAME
023090             MOVE VAX-POSITION-ID (VAX-IDX) TO WS-IW-POSITION-ID
023100             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
023110             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
023120*        ACTION CODE VALUED AS ADD OR UPDATE
023130             MOVE "ActionCodeValuedAsAddOrUpdate" TO WS-IW-ISSUE-CODE
023140             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
023150*       VALUE "D"
023160         WHEN "D"
023170*        ACTION CODE VALUED AS DELETE
023180             MOVE "ActionCodeValuedAsDelete" TO WS-IW-ISSUE-CODE
023190             MOVE "G"                 TO WS-IW-ISSUE-TYPE
023200             MOVE "ACTION-CODE"       TO WS-IW-FIELD-NAME
023210             MOVE VAX-POSITION-ID (VAX-IDX) TO WS-IW-POSITION-ID
023220             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
023230             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
023240*       ANYTHING NOT HANDLED ABOVE
023250         WHEN OTHER
023260             CONTINUE
023270     END-EVALUATE.
023280     EVALUATE CODE-RECEIVED-VALUE OF VAX-COMPLETION-CODE (VAX-IDX)
023290*       VALUE "CP"
023300         WHEN "CP"
023310*        COMPLETION CODE VALUED AS COMPLETE
023320             MOVE "CompletionCodeValuedAsComplete" TO WS-IW-ISSUE-CODE
023330             MOVE "G"                 TO WS-IW-ISSUE-TYPE
023340             MOVE "COMPLETION-CODE"   TO WS-IW-FIELD-NAME
023350             MOVE VAX-POSITION-ID (VAX-IDX) TO WS-IW-POSITION-ID
023360             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
023370             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
023380*       VALUE "RE"
023390         WHEN "RE"
023400*        COMPLETION CODE VALUED AS REFUSED
023410             MOVE "CompletionCodeValuedAsRefused" TO WS-IW-ISSUE-CODE
023420             MOVE "G"                 TO WS-IW-ISSUE-TYPE
023430             MOVE "COMPLETION-CODE"   TO WS-IW-FIELD-NAME
023440             MOVE VAX-POSITION-ID (VAX-IDX) TO WS-IW-POSITION-ID
023450             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
023460             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
023470*       VALUE "NA"
023480         WHEN "NA"
023490             MOVE "CompletionCodeValuedAsNotAdministered"
023500                                      TO WS-IW-ISSUE-CODE
023510             MOVE "G"                 TO WS-IW-ISSUE-TYPE
023520             MOVE "COMPLETION-CODE"   TO WS-IW-FIELD-NAME
023530             MOVE VAX-POSITION-ID (VAX-IDX) TO WS-IW-POSITION-ID
023540             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
023550             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
023560*       VALUE "PA"
023570         WHEN "PA"
023580*        COMPLETION CODE VALUED AS PARTIAL
023590             MOVE "CompletionCodeValuedAsPartial" TO WS-IW-ISSUE-CODE
023600             MOVE "G"                 TO WS-IW-ISSUE-TYPE
023610             MOVE "COMPLETION-CODE"   TO WS-IW-FIELD-NAME
023620             MOVE VAX-POSITION-ID (VAX-IDX) TO WS-IW-POSITION-ID
023630             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
023640             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
023650*       ANYTHING NOT HANDLED ABOVE
023660         WHEN OTHER
023670             CONTINUE
023680     END-EVALUATE.
023690 505-EXIT.
023700     EXIT.
023710*
023720 510-VAX-ADMIN-OR-HIST.
023730     MOVE "510-VAX-ADMIN-OR-HIST" TO PARA-NAME.
023740*    A COMPLETION-CODE OF BLANK, "CP" (COMPLETE), OR "PA" (PARTIAL)
023750*    WITH A REAL CVX CODE (NOT BLANK, NOT THE 998 "NO VACCINE
023760*    ADMINISTERED" PLACEHOLDER) MEANS SOMETHING WAS ACTUALLY GIVEN
023770*    OR HISTORICALLY RECORDED - EVERYTHING ELSE (REFUSALS, NOT-
023780*    ADMINISTERED ROWS) SKIPS THE REST OF THIS PARAGRAPH AND
023790*    LEAVES THE ADMIN-OR-HIST FLAG "N".
023800     MOVE "N" TO VAX-ADMIN-OR-HIST-FLAG (VAX-IDX).
023810*    (CODE-RECEIVED-VALUE OF VAX-COMPLETION-CODE (VAX-IDX) BLANK
023820     IF (CODE-RECEIVED-VALUE OF VAX-COMPLETION-CODE (VAX-IDX) = SPACES
023830         OR CODE-RECEIVED-VALUE OF VAX-COMPLETION-CODE (VAX-IDX) = "CP"
023840         OR CODE-RECEIVED-VALUE OF VAX-COMPLETION-CODE (VAX-IDX) = "PA")
023850         AND CODE-RECEIVED-VALUE OF VAX-ADMIN-CVX-CODE (VAX-IDX)
023860                NOT = SPACES
023870         AND CODE-RECEIVED-VALUE OF VAX-ADMIN-CVX-CODE (VAX-IDX)
023880                NOT = "998"
023890         SET VAX-IS-ADMIN-OR-HIST (VAX-IDX) TO TRUE
023900     END-IF.
023910     MOVE "N" TO VAX-ADMINISTERED-FLAG (VAX-IDX).
023920     MOVE "N" TO WS-ADMINISTERED-FLAG-SW.
023930*        WHEN VAX-IS-ADMIN-OR-HIST (VAX-IDX)
023940     IF VAX-IS-ADMIN-OR-HIST (VAX-IDX)
023950*    CODE-RECEIVED-VALUE OF VAX-INFORMATION-SOURCE-CODE (VAX-IDX)
023960         IF CODE-RECEIVED-VALUE OF VAX-INFORMATION-SOURCE-CODE (VAX-IDX)
023970                = SPACES
023980*        INFORMATION SOURCE IS MISSING
023990             MOVE "InformationSourceIsMissing" TO WS-IW-ISSUE-CODE
024000             MOVE "M"                 TO WS-IW-ISSUE-TYPE
024010             MOVE "INFORMATION-SOURCE-CODE" TO WS-IW-FIELD-NAME
024020             MOVE VAX-POSITION-ID (VAX-IDX) TO WS-IW-POSITION-ID
024030             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
024040             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
024050         END-IF
024060         MOVE CODE-RECEIVED-VALUE OF VAX-INFORMATION-SOURCE-CODE
024070                                      (VAX-IDX) TO WS-CE-RECEIVED-VALUE
024080         MOVE CODE-STATUS OF VAX-INFORMATION-SOURCE-CODE (VAX-IDX)
024090                                      TO WS-CE-STATUS
024100         MOVE CODE-NORMALIZED-VALUE OF VAX-INFORMATION-SOURCE-CODE
024110                                      (VAX-IDX) TO WS-CE-NORMALIZED-VALUE
024120         MOVE "INFO-SOURCE"           TO WS-CLW-TABLE-TYPE
024130         MOVE SPACES                  TO WS-CLW-CONTEXT
024140         MOVE "Y"                     TO WS-CLW-NOT-SILENT-FLAG
024150*        CODE-TABLE LOOKUP - INFORMATION SOURCE IS INVALID
024160         MOVE "InformationSourceIsInvalid" TO WS-CLW-ISSUE-CODE
024170         MOVE "INFORMATION-SOURCE-CODE" TO WS-CLW-FIELD-NAME
024180         MOVE VAX-POSITION-ID (VAX-IDX) TO WS-CLW-POSITION-ID
024190         PERFORM 610-HANDLE-CODE-RECEIVED THRU 610-EXIT
024200         MOVE WS-CE-STATUS
024210             TO CODE-STATUS OF VAX-INFORMATION-SOURCE-CODE (VAX-IDX)
024220         MOVE WS-CE-NORMALIZED-VALUE TO
024230             CODE-NORMALIZED-VALUE OF VAX-INFORMATION-SOURCE-CODE
024240                                      (VAX-IDX)
024250*    WS-CE-NORMALIZED-VALUE IS "00"
024260         IF WS-CE-NORMALIZED-VALUE = "00"
024270             SET VAX-IS-ADMINISTERED (VAX-IDX) TO TRUE
024280             MOVE "Y" TO WS-ADMINISTERED-FLAG-SW
024290             MOVE "InformationSourceValuedAsAdministered"
024300                                      TO WS-IW-ISSUE-CODE
024310             MOVE "G"                 TO WS-IW-ISSUE-TYPE
024320             MOVE "INFORMATION-SOURCE-CODE" TO WS-IW-FIELD-NAME
024330             MOVE VAX-POSITION-ID (VAX-IDX) TO WS-IW-POSITION-ID
024340             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
024350             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
024360         END-IF
024370*    WS-CE-NORMALIZED-VALUE IS "01"
024380         IF WS-CE-NORMALIZED-VALUE = "01"
024390             MOVE "InformationSourceValuedAsHistorical"
024400                                      TO WS-IW-ISSUE-CODE
024410             MOVE "G"                 TO WS-IW-ISSUE-TYPE
024420             MOVE "INFORMATION-SOURCE-CODE" TO WS-IW-FIELD-NAME
024430             MOVE VAX-POSITION-ID (VAX-IDX) TO WS-IW-POSITION-ID
024440             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
024450             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
024460         END-IF
024470     END-IF.
024480 510-EXIT.
024490     EXIT.
024500*
024510 515-VAX-CPT-CVX-LOOKUP.
024520     MOVE "515-VAX-CPT-CVX-LOOKUP" TO PARA-NAME.
024530     MOVE SPACES TO WS-CVX-GIVEN-VALUE.
024540     MOVE SPACES TO WS-CPT-GIVEN-VALUE.
024550*    CODE-RECEIVED-VALUE OF VAX-ADMIN-CPT-CODE (VAX-IDX)
024560     IF CODE-RECEIVED-VALUE OF VAX-ADMIN-CPT-CODE (VAX-IDX)
024570            NOT = SPACES
024580         MOVE CODE-RECEIVED-VALUE OF VAX-ADMIN-CPT-CODE (VAX-IDX)
024590                                      TO WS-CE-RECEIVED-VALUE
024600         MOVE CODE-STATUS OF VAX-ADMIN-CPT-CODE (VAX-IDX)
024610                                      TO WS-CE-STATUS
024620         MOVE CODE-NORMALIZED-VALUE OF VAX-ADMIN-CPT-CODE (VAX-IDX)
024630                                      TO WS-CE-NORMALIZED-VALUE
024640         MOVE "CPT"                   TO WS-CLW-TABLE-TYPE
024650         MOVE SPACES                  TO WS-CLW-CONTEXT
024660*        KEPT SILENT HERE ON PURPOSE - 520 BELOW RE-READS THIS SAME
024670*        RESOLVED STATUS AND RAISES ITS OWN DISTINCTLY-CODED ISSUE
024680*        FOR EACH OF D/G/I/U.  NOT-SILENT HERE WOULD DOUBLE-RAISE.
024690         MOVE "N"                     TO WS-CLW-NOT-SILENT-FLAG
024700*        CODE-TABLE LOOKUP - CPT CODE IS INVALID
024710         MOVE "CptCodeIsInvalid"      TO WS-CLW-ISSUE-CODE
024720         MOVE "ADMIN-CPT-CODE"        TO WS-CLW-FIELD-NAME
024730         MOVE VAX-POSITION-ID (VAX-IDX) TO WS-CLW-POSITION-ID
024740         PERFORM 610-HANDLE-CODE-RECEIVED THRU 610-EXIT
024750         MOVE WS-CE-STATUS TO CODE-STATUS OF VAX-ADMIN-CPT-CODE (VAX-IDX)
024760         MOVE WS-CE-NORMALIZED-VALUE
024770             TO CODE-NORMALIZED-VALUE OF VAX-ADMIN-CPT-CODE (VAX-IDX)
024780         MOVE WS-CE-NORMALIZED-VALUE TO WS-CPT-GIVEN-VALUE
024790*        RULE 6, SIMPLIFIED - SEE 500-VALIDATE-VACCINATION BANNER:
024800*        SINGLE VALID/EXPIRATION WINDOW ONLY, NO SEPARATE USE-DATE.
024810         IF WS-CE-WAS-FOUND AND VAX-ADMIN-DATE (VAX-IDX) NOT = ZERO
024820*    VAX-ADMIN-DATE (VAX-IDX) EARLIER THAN WS-CE-EFFECTIVE-DATE
024830             IF VAX-ADMIN-DATE (VAX-IDX) < WS-CE-EFFECTIVE-DATE
024840                 OR VAX-ADMIN-DATE (VAX-IDX) > WS-CE-EXPIRATION-DATE
024850*        CPT CODE IS INVALID FOR DATE
024860                 MOVE "CptCodeIsInvalidForDate" TO WS-IW-ISSUE-CODE
024870                 MOVE "I"             TO WS-IW-ISSUE-TYPE
024880                 MOVE "ADMIN-CPT-CODE" TO WS-IW-FIELD-NAME
024890                 MOVE VAX-POSITION-ID (VAX-IDX) TO WS-IW-POSITION-ID
024900                 MOVE SPACES          TO WS-IW-RELATED-CODE-VALUE
024910                 PERFORM 690-RAISE-ISSUE THRU 690-EXIT
024920             END-IF
024930         END-IF
024940     END-IF.
024950*    CODE-RECEIVED-VALUE OF VAX-ADMIN-CVX-CODE (VAX-IDX)
024960     IF CODE-RECEIVED-VALUE OF VAX-ADMIN-CVX-CODE (VAX-IDX)
024970            NOT = SPACES
024980         MOVE CODE-RECEIVED-VALUE OF VAX-ADMIN-CVX-CODE (VAX-IDX)
024990                                      TO WS-CE-RECEIVED-VALUE
025000         MOVE CODE-STATUS OF VAX-ADMIN-CVX-CODE (VAX-IDX)
025010                                      TO WS-CE-STATUS
025020         MOVE CODE-NORMALIZED-VALUE OF VAX-ADMIN-CVX-CODE (VAX-IDX)
025030                                      TO WS-CE-NORMALIZED-VALUE
025040         MOVE "CVX"                   TO WS-CLW-TABLE-TYPE
025050         MOVE SPACES                  TO WS-CLW-CONTEXT
025060*        SAME REASONING AS THE CPT BLOCK ABOVE - SILENT HERE, 520
025070*        OWNS THE DISTINCTLY-CODED D/G/I/U ISSUE FOR THIS FIELD.
025080         MOVE "N"                     TO WS-CLW-NOT-SILENT-FLAG
025090*        CODE-TABLE LOOKUP - CVX CODE IS INVALID
025100         MOVE "CvxCodeIsInvalid"      TO WS-CLW-ISSUE-CODE
025110         MOVE "ADMIN-CVX-CODE"        TO WS-CLW-FIELD-NAME
025120         MOVE VAX-POSITION-ID (VAX-IDX) TO WS-CLW-POSITION-ID
025130         PERFORM 610-HANDLE-CODE-RECEIVED THRU 610-EXIT
025140         MOVE WS-CE-STATUS TO CODE-STATUS OF VAX-ADMIN-CVX-CODE (VAX-IDX)
025150         MOVE WS-CE-NORMALIZED-VALUE
025160             TO CODE-NORMALIZED-VALUE OF VAX-ADMIN-CVX-CODE (VAX-IDX)
025170         MOVE WS-CE-NORMALIZED-VALUE TO WS-CVX-GIVEN-VALUE
025180*        RULE 7, SIMPLIFIED - SEE 500-VALIDATE-VACCINATION BANNER:
025190*        NO CONCEPT-TYPE GATE, SO THE CHECK ALWAYS FIRES WHEN OUT
025200*        OF THE SINGLE VALID/EXPIRATION WINDOW.
025210         IF WS-CE-WAS-FOUND AND VAX-ADMIN-DATE (VAX-IDX) NOT = ZERO
025220*    VAX-ADMIN-DATE (VAX-IDX) EARLIER THAN WS-CE-EFFECTIVE-DATE
025230             IF VAX-ADMIN-DATE (VAX-IDX) < WS-CE-EFFECTIVE-DATE
025240                 OR VAX-ADMIN-DATE (VAX-IDX) > WS-CE-EXPIRATION-DATE
025250*        CVX CODE IS INVALID FOR DATE
025260                 MOVE "CvxCodeIsInvalidForDate" TO WS-IW-ISSUE-CODE
025270                 MOVE "I"             TO WS-IW-ISSUE-TYPE
025280                 MOVE "ADMIN-CVX-CODE" TO WS-IW-FIELD-NAME
025290                 MOVE VAX-POSITION-ID (VAX-IDX) TO WS-IW-POSITION-ID
025300                 MOVE SPACES          TO WS-IW-RELATED-CODE-VALUE
025310                 PERFORM 690-RAISE-ISSUE THRU 690-EXIT
025320             END-IF
025330         END-IF
025340     END-IF.
025350 515-EXIT.
025360     EXIT.
025370*
025380******************************************************************
025390*    EFFECTIVE-ENTITY RESOLUTION - RULES 8/9, SIMPLIFIED.  WITH   *
025400*    NO CPT-TO-CVX CROSSWALK ON CODE-TABL, THE "SUBSTITUTE THE    *
025410*    CPT ROW'S MAPPED CVX" STEP HAS NO SOURCE OF A MAPPED VALUE - *
025420*    THE EFFECTIVE ENTITY IS THE CVX WHEN PRESENT, ELSE THE CPT   *
025430*    VALUE STANDS IN FOR IT DIRECTLY.                             *
025440******************************************************************
025450 520-VAX-EFFECTIVE-ENTITY.
025460     MOVE "520-VAX-EFFECTIVE-ENTITY" TO PARA-NAME.
025470     MOVE "N" TO WS-USE-CPT-FLAG.
025480     MOVE SPACES TO WS-EFFECTIVE-CVX-VALUE.
025490     MOVE SPACES TO WS-EFFECTIVE-CVX-STATUS.
025500*    CODE-RECEIVED-VALUE OF VAX-ADMIN-CVX-CODE (VAX-IDX)
025510     IF CODE-RECEIVED-VALUE OF VAX-ADMIN-CVX-CODE (VAX-IDX)
025520            NOT = SPACES
025530         AND CODE-STAT-VALID OF VAX-ADMIN-CVX-CODE (VAX-IDX)
025540         MOVE WS-CVX-GIVEN-VALUE TO WS-EFFECTIVE-CVX-VALUE
025550         MOVE CODE-STATUS OF VAX-ADMIN-CVX-CODE (VAX-IDX)
025560                                  TO WS-EFFECTIVE-CVX-STATUS
025570     ELSE
025580*    WS-CPT-GIVEN-VALUE PRESENT (NOT BLANK)
025590         IF WS-CPT-GIVEN-VALUE NOT = SPACES
025600             SET WS-USE-CPT-INSTEAD TO TRUE
025610             SET VAX-USE-CPT-INSTEAD-OF-CVX (VAX-IDX) TO TRUE
025620             MOVE WS-CPT-GIVEN-VALUE TO WS-EFFECTIVE-CVX-VALUE
025630             MOVE CODE-STATUS OF VAX-ADMIN-CPT-CODE (VAX-IDX)
025640                                  TO WS-EFFECTIVE-CVX-STATUS
025650         ELSE
025660*    CODE-RECEIVED-VALUE OF VAX-ADMIN-CVX-CODE (VAX-IDX)
025670             IF CODE-RECEIVED-VALUE OF VAX-ADMIN-CVX-CODE (VAX-IDX)
025680                    NOT = SPACES
025690                 MOVE WS-CVX-GIVEN-VALUE TO WS-EFFECTIVE-CVX-VALUE
025700                 MOVE CODE-STATUS OF VAX-ADMIN-CVX-CODE (VAX-IDX)
025710                                      TO WS-EFFECTIVE-CVX-STATUS
025720             END-IF
025730         END-IF
025740     END-IF.
025750*        WS-EFFECTIVE-CVX-VALUE BLANK
025760     IF WS-EFFECTIVE-CVX-VALUE = SPACES
025770*        ADMIN CODE IS MISSING
025780         MOVE "AdminCodeIsMissing"    TO WS-IW-ISSUE-CODE
025790         MOVE "M"                     TO WS-IW-ISSUE-TYPE
025800         MOVE "ADMIN-CVX-CODE"        TO WS-IW-FIELD-NAME
025810         MOVE VAX-POSITION-ID (VAX-IDX) TO WS-IW-POSITION-ID
025820         MOVE SPACES                  TO WS-IW-RELATED-CODE-VALUE
025830         PERFORM 690-RAISE-ISSUE THRU 690-EXIT
025840     ELSE
025850         EVALUATE WS-EFFECTIVE-CVX-STATUS
025860*           VALUE "D"
025870             WHEN "D"
025880*        ADMIN CODE IS DEPRECATED
025890                 MOVE "AdminCodeIsDeprecated" TO WS-IW-ISSUE-CODE
025900*           VALUE "G"
025910             WHEN "G"
025920*        ADMIN CODE IS IGNORED
025930                 MOVE "AdminCodeIsIgnored" TO WS-IW-ISSUE-CODE
025940*           VALUE "I"
025950             WHEN "I"
025960*        ADMIN CODE IS INVALID
025970                 MOVE "AdminCodeIsInvalid" TO WS-IW-ISSUE-CODE
025980*           VALUE "U"
025990             WHEN "U"
026000*        ADMIN CODE IS UNRECOGNIZED
026010                 MOVE "AdminCodeIsUnrecognized" TO WS-IW-ISSUE-CODE
026020*           ANYTHING NOT HANDLED ABOVE
026030             WHEN OTHER
026040                 MOVE SPACES TO WS-IW-ISSUE-CODE
026050         END-EVALUATE
026060*    WS-IW-ISSUE-CODE PRESENT (NOT BLANK)
026070         IF WS-IW-ISSUE-CODE NOT = SPACES
026080             MOVE "I"                 TO WS-IW-ISSUE-TYPE
026090             MOVE "ADMIN-CVX-CODE"    TO WS-IW-FIELD-NAME
026100             MOVE VAX-POSITION-ID (VAX-IDX) TO WS-IW-POSITION-ID
026110             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
026120             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
026130         END-IF
026140     END-IF.
026150 520-EXIT.
026160     EXIT.
026170*
026180******************************************************************
026190*    RULE 10 DAY-OF-MONTH HEURISTIC: A VENDOR SYSTEM THAT ONLY     *
026200*    CARRIES MONTH/YEAR FOR AN ADMIN DATE PADS THE DAY OUT TO THE  *
026210*    LAST DAY OF THE MONTH.  WHEN THE ADMIN DATE'S DAY MATCHES THE *
026220*    COMPUTED LAST DAY, FLAG IT AS A SUSPECT MONTH/YEAR-ONLY DATE. *
026230******************************************************************
026240 525-VAX-ADMIN-DATE-CHECKS.
026250     MOVE "525-VAX-ADMIN-DATE-CHECKS" TO PARA-NAME.
026260*        VAX-ADMIN-DATE (VAX-IDX) ZERO/UNSET
026270     IF VAX-ADMIN-DATE (VAX-IDX) = ZERO
026280*        ADMIN DATE IS MISSING
026290         MOVE "AdminDateIsMissing"    TO WS-IW-ISSUE-CODE
026300         MOVE "M"                     TO WS-IW-ISSUE-TYPE
026310         MOVE "ADMIN-DATE"            TO WS-IW-FIELD-NAME
026320         MOVE VAX-POSITION-ID (VAX-IDX) TO WS-IW-POSITION-ID
026330         MOVE SPACES                  TO WS-IW-RELATED-CODE-VALUE
026340         PERFORM 690-RAISE-ISSUE THRU 690-EXIT
026350     ELSE
026360*        DAY-OF-MONTH HEURISTIC IS AGAINST *TODAY'S* PROCESSING
026370*        DATE, NOT THE VACCINATION'S OWN ADMIN-DATE - INTENTIONAL,
026380*        DO NOT "FIX" THIS TO COMPARE AGAINST THE ADMIN-DATE.
026390         MOVE WS-CURR-CCYY TO WS-DPF-CCYY
026400         MOVE WS-CURR-MM   TO WS-DPF-MM
026410         PERFORM 525A-COMPUTE-DAYS-IN-MONTH THRU 525A-EXIT
026420         EVALUATE WS-CURR-DD
026430*           1
026440             WHEN 1
026450*        ADMIN DATE IS ON FIRST DAY OF MONTH
026460                 MOVE "AdminDateIsOnFirstDayOfMonth" TO WS-IW-ISSUE-CODE
026470*           15
026480             WHEN 15
026490*        ADMIN DATE IS ON15TH DAY OF MONTH
026500                 MOVE "AdminDateIsOn15thDayOfMonth" TO WS-IW-ISSUE-CODE
026510*           WS-DAYS-IN-MONTH
026520             WHEN WS-DAYS-IN-MONTH
026530*        ADMIN DATE IS ON LAST DAY OF MONTH
026540                 MOVE "AdminDateIsOnLastDayOfMonth" TO WS-IW-ISSUE-CODE
026550*           ANYTHING NOT HANDLED ABOVE
026560             WHEN OTHER
026570                 MOVE SPACES TO WS-IW-ISSUE-CODE
026580         END-EVALUATE
026590*    WS-IW-ISSUE-CODE PRESENT (NOT BLANK)
026600         IF WS-IW-ISSUE-CODE NOT = SPACES
026610             MOVE "G"                 TO WS-IW-ISSUE-TYPE
026620             MOVE "ADMIN-DATE"        TO WS-IW-FIELD-NAME
026630             MOVE VAX-POSITION-ID (VAX-IDX) TO WS-IW-POSITION-ID
026640             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
026650             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
026660         END-IF
026670     END-IF.
026680*    RULE 11, SIMPLIFIED - SEE 500-VALIDATE-VACCINATION BANNER:
026690*    RESOLVED-CVX WINDOW CHECK, SAME SINGLE VALID/EXPIRATION PAIR.
026700     IF WS-EFFECTIVE-CVX-VALUE NOT = SPACES
026710         AND VAX-ADMIN-DATE (VAX-IDX) NOT = ZERO
026720         MOVE WS-EFFECTIVE-CVX-VALUE TO WS-CE-RECEIVED-VALUE
026730         MOVE "CVX"                   TO WS-CLW-TABLE-TYPE
026740         MOVE SPACES                  TO WS-CLW-CONTEXT
026750         MOVE "Y"                     TO WS-CLW-NOT-SILENT-FLAG
026760*        CODE-TABLE LOOKUP - RESOLVED CVX CODE IS INVALID FOR DATE
026770         MOVE "ResolvedCvxCodeIsInvalidForDate" TO WS-CLW-ISSUE-CODE
026780         MOVE "ADMIN-CVX-CODE"        TO WS-CLW-FIELD-NAME
026790         MOVE VAX-POSITION-ID (VAX-IDX) TO WS-CLW-POSITION-ID
026800         PERFORM 610-HANDLE-CODE-RECEIVED THRU 610-EXIT
026810*    WHEN WS-CE-WAS-FOUND
026820         IF WS-CE-WAS-FOUND
026830*    VAX-ADMIN-DATE (VAX-IDX) EARLIER THAN WS-CE-EFFECTIVE-DATE
026840             IF VAX-ADMIN-DATE (VAX-IDX) < WS-CE-EFFECTIVE-DATE
026850                 OR VAX-ADMIN-DATE (VAX-IDX) > WS-CE-EXPIRATION-DATE
026860                 MOVE "ResolvedCvxCodeIsInvalidForDate"
026870                                      TO WS-IW-ISSUE-CODE
026880                 MOVE "I"             TO WS-IW-ISSUE-TYPE
026890                 MOVE "ADMIN-CVX-CODE" TO WS-IW-FIELD-NAME
026900                 MOVE VAX-POSITION-ID (VAX-IDX) TO WS-IW-POSITION-ID
026910                 MOVE SPACES          TO WS-IW-RELATED-CODE-VALUE
026920                 PERFORM 690-RAISE-ISSUE THRU 690-EXIT
026930             END-IF
026940         END-IF
026950*        RULE 12, SIMPLIFIED - SEE 500-VALIDATE-VACCINATION BANNER:
026960*        AGE-APPROPRIATENESS HAS NO AGE-IN-MONTHS WINDOW ON
026970*        CDETBL.CPY TO CHECK AGAINST, SO ONLY THE PATIENT-UNDER-
026980*        AGED FLAG COMPUTED AT 385 STANDS IN FOR IT: AN ADULT-ONLY
026990*        VACCINE ADMINISTERED TO AN UNDER-AGED PATIENT IS FLAGGED.
027000         IF PAT-IS-UNDER-AGED AND WS-EFFECTIVE-CVX-VALUE = "133"
027010*        VACCINE MAY NOT BE AGE APPROPRIATE
027020             MOVE "VaccineMayNotBeAgeAppropriate" TO WS-IW-ISSUE-CODE
027030             MOVE "G"                 TO WS-IW-ISSUE-TYPE
027040             MOVE "ADMIN-CVX-CODE"    TO WS-IW-FIELD-NAME
027050             MOVE VAX-POSITION-ID (VAX-IDX) TO WS-IW-POSITION-ID
027060             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
027070             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
027080         END-IF
027090     END-IF.
027100 525-EXIT.
027110     EXIT.
027120*
027130 525A-COMPUTE-DAYS-IN-MONTH.
027140     MOVE "525A-COMPUTE-DAYS-IN-MONTH" TO PARA-NAME.
027150     EVALUATE WS-DPF-MM
027160*       01 WHEN 03 WHEN 05 WHEN 07 WHEN 08 WHEN 10 WHEN 12
027170         WHEN 01 WHEN 03 WHEN 05 WHEN 07 WHEN 08 WHEN 10 WHEN 12
027180             MOVE 31 TO WS-DAYS-IN-MONTH
027190*       04 WHEN 06 WHEN 09 WHEN 11
027200         WHEN 04 WHEN 06 WHEN 09 WHEN 11
027210             MOVE 30 TO WS-DAYS-IN-MONTH
027220*       ANYTHING NOT HANDLED ABOVE
027230         WHEN OTHER
027240             MOVE 28 TO WS-DAYS-IN-MONTH
027250             DIVIDE WS-DPF-CCYY BY 4 GIVING WS-SUB-1
027260                 REMAINDER WS-SUB-2
027270*    WS-SUB-2 ZERO/UNSET
027280             IF WS-SUB-2 = ZERO
027290                 MOVE 29 TO WS-DAYS-IN-MONTH
027300                 DIVIDE WS-DPF-CCYY BY 100 GIVING WS-SUB-1
027310                     REMAINDER WS-SUB-2
027320*    WS-SUB-2 ZERO/UNSET
027330                 IF WS-SUB-2 = ZERO
027340                     MOVE 28 TO WS-DAYS-IN-MONTH
027350                     DIVIDE WS-DPF-CCYY BY 400 GIVING WS-SUB-1
027360                         REMAINDER WS-SUB-2
027370*    WS-SUB-2 ZERO/UNSET
027380                     IF WS-SUB-2 = ZERO
027390                         MOVE 29 TO WS-DAYS-IN-MONTH
027400                     END-IF
027410                 END-IF
027420             END-IF
027430     END-EVALUATE.
027440 525A-EXIT.
027450     EXIT.
027460*
027470 530-VAX-MANUFACTURER.
027480     MOVE "530-VAX-MANUFACTURER" TO PARA-NAME.
027490*    CODE-RECEIVED-VALUE OF VAX-MANUFACTURER-CODE (VAX-IDX)
027500     IF CODE-RECEIVED-VALUE OF VAX-MANUFACTURER-CODE (VAX-IDX)
027510            NOT = SPACES
027520         MOVE CODE-RECEIVED-VALUE OF VAX-MANUFACTURER-CODE (VAX-IDX)
027530                                      TO WS-CE-RECEIVED-VALUE
027540         MOVE CODE-STATUS OF VAX-MANUFACTURER-CODE (VAX-IDX)
027550                                      TO WS-CE-STATUS
027560         MOVE CODE-NORMALIZED-VALUE OF VAX-MANUFACTURER-CODE (VAX-IDX)
027570                                      TO WS-CE-NORMALIZED-VALUE
027580         MOVE "MVX"                   TO WS-CLW-TABLE-TYPE
027590         MOVE SPACES                  TO WS-CLW-CONTEXT
027600         MOVE "Y"                     TO WS-CLW-NOT-SILENT-FLAG
027610*        CODE-TABLE LOOKUP - MANUFACTURER CODE IS INVALID
027620         MOVE "ManufacturerCodeIsInvalid" TO WS-CLW-ISSUE-CODE
027630         MOVE "MANUFACTURER-CODE"     TO WS-CLW-FIELD-NAME
027640         MOVE VAX-POSITION-ID (VAX-IDX) TO WS-CLW-POSITION-ID
027650         PERFORM 610-HANDLE-CODE-RECEIVED THRU 610-EXIT
027660         MOVE WS-CE-STATUS
027670             TO CODE-STATUS OF VAX-MANUFACTURER-CODE (VAX-IDX)
027680         MOVE WS-CE-NORMALIZED-VALUE
027690             TO CODE-NORMALIZED-VALUE OF VAX-MANUFACTURER-CODE (VAX-IDX)
027700     END-IF.
027710 530-EXIT.
027720     EXIT.
027730*
027740******************************************************************
027750*    RULE 13, SIMPLIFIED - SEE 500-VALIDATE-VACCINATION BANNER:    *
027760*    VACCINE-PRODUCT RESOLUTION HAS NO CVX-TO-PRODUCT CROSS-       *
027770*    REFERENCE TABLE ON CDETBL.CPY, SO PRODUCT-CODE IS LOOKED UP   *
027780*    STANDALONE AGAINST TABLE-TYPE "VACCINE-PRODUCT" ONLY - IT IS  *
027790*    NOT CROSS-CHECKED FOR CONSISTENCY WITH THE RESOLVED CVX.      *
027800******************************************************************
027810 535-VAX-PRODUCT.
027820     MOVE "535-VAX-PRODUCT" TO PARA-NAME.
027830*    CODE-RECEIVED-VALUE OF VAX-PRODUCT-CODE (VAX-IDX)
027840     IF CODE-RECEIVED-VALUE OF VAX-PRODUCT-CODE (VAX-IDX)
027850            NOT = SPACES
027860         MOVE CODE-RECEIVED-VALUE OF VAX-PRODUCT-CODE (VAX-IDX)
027870                                      TO WS-CE-RECEIVED-VALUE
027880         MOVE CODE-STATUS OF VAX-PRODUCT-CODE (VAX-IDX)
027890                                      TO WS-CE-STATUS
027900         MOVE CODE-NORMALIZED-VALUE OF VAX-PRODUCT-CODE (VAX-IDX)
027910                                      TO WS-CE-NORMALIZED-VALUE
027920         MOVE "VACCINE-PRODUCT"       TO WS-CLW-TABLE-TYPE
027930         MOVE SPACES                  TO WS-CLW-CONTEXT
027940         MOVE "Y"                     TO WS-CLW-NOT-SILENT-FLAG
027950*        CODE-TABLE LOOKUP - PRODUCT CODE IS INVALID
027960         MOVE "ProductCodeIsInvalid"  TO WS-CLW-ISSUE-CODE
027970         MOVE "PRODUCT-CODE"          TO WS-CLW-FIELD-NAME
027980         MOVE VAX-POSITION-ID (VAX-IDX) TO WS-CLW-POSITION-ID
027990         PERFORM 610-HANDLE-CODE-RECEIVED THRU 610-EXIT
028000         MOVE WS-CE-STATUS TO CODE-STATUS OF VAX-PRODUCT-CODE (VAX-IDX)
028010         MOVE WS-CE-NORMALIZED-VALUE
028020             TO CODE-NORMALIZED-VALUE OF VAX-PRODUCT-CODE (VAX-IDX)
028030     END-IF.
028040 535-EXIT.
028050     EXIT.
028060*
028070 540-VAX-POST-ADMIN-CHECKS.
028080     MOVE "540-VAX-POST-ADMIN-CHECKS" TO PARA-NAME.
028090*    A SET OF ADMIN-DATE CROSS-CHECKS THAT ONLY MAKE SENSE WHEN AN
028100*    ADMIN-DATE WAS ACTUALLY SENT - AGAINST LOT EXPIRATION (ONLY
028110*    FOR AN ADMINISTERED DOSE, NOT HISTORICAL), AGAINST THE
028120*    MESSAGE-RECEIVED DATE, AND AGAINST THE PATIENT'S DEATH DATE.
028130*    EACH CHECK IS INDEPENDENT - A LOT GIVEN AFTER EXPIRATION AND
028140*    AFTER DEATH BOTH RAISE THEIR OWN ISSUES ON THE SAME ROW.
028150*    VAX-ADMIN-DATE (VAX-IDX) NOT ZERO
028160     IF VAX-ADMIN-DATE (VAX-IDX) NOT = ZERO
028170*    VAX-IS-ADMINISTERED (VAX-IDX)
028180         IF VAX-IS-ADMINISTERED (VAX-IDX)
028190             AND VAX-EXPIRATION-DATE (VAX-IDX) NOT = ZERO
028200             AND VAX-ADMIN-DATE (VAX-IDX) > VAX-EXPIRATION-DATE (VAX-IDX)
028210             MOVE "AdminDateIsAfterLotExpirationDate"
028220                                      TO WS-IW-ISSUE-CODE
028230             MOVE "I"                 TO WS-IW-ISSUE-TYPE
028240             MOVE "ADMIN-DATE"        TO WS-IW-FIELD-NAME
028250             MOVE VAX-POSITION-ID (VAX-IDX) TO WS-IW-POSITION-ID
028260             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
028270             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
028280         END-IF
028290*    VAX-ADMIN-DATE (VAX-IDX) LATER THAN VXU-RECEIVED-DATE
028300         IF VAX-ADMIN-DATE (VAX-IDX) > VXU-RECEIVED-DATE
028310             MOVE "AdminDateIsAfterMessageSubmitted"
028320                                      TO WS-IW-ISSUE-CODE
028330             MOVE "I"                 TO WS-IW-ISSUE-TYPE
028340             MOVE "ADMIN-DATE"        TO WS-IW-FIELD-NAME
028350             MOVE VAX-POSITION-ID (VAX-IDX) TO WS-IW-POSITION-ID
028360             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
028370             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
028380         END-IF
028390*    PAT-DEATH-DATE NOT ZERO
028400         IF PAT-DEATH-DATE NOT = ZERO
028410             AND VAX-ADMIN-DATE (VAX-IDX) > PAT-DEATH-DATE
028420             MOVE "AdminDateIsAfterPatientDeathDate"
028430                                      TO WS-IW-ISSUE-CODE
028440             MOVE "I"                 TO WS-IW-ISSUE-TYPE
028450             MOVE "ADMIN-DATE"        TO WS-IW-FIELD-NAME
028460             MOVE VAX-POSITION-ID (VAX-IDX) TO WS-IW-POSITION-ID
028470             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
028480             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
028490         END-IF
028500*    PAT-BIRTH-DATE NOT ZERO
028510         IF PAT-BIRTH-DATE NOT = ZERO
028520             AND VAX-ADMIN-DATE (VAX-IDX) < PAT-BIRTH-DATE
028530*        ADMIN DATE IS BEFORE BIRTH
028540             MOVE "AdminDateIsBeforeBirth" TO WS-IW-ISSUE-CODE
028550             MOVE "I"                 TO WS-IW-ISSUE-TYPE
028560             MOVE "ADMIN-DATE"        TO WS-IW-FIELD-NAME
028570             MOVE VAX-POSITION-ID (VAX-IDX) TO WS-IW-POSITION-ID
028580             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
028590             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
028600         END-IF
028610*    VAX-SYSTEM-ENTRY-DATE (VAX-IDX) NOT ZERO
028620         IF VAX-SYSTEM-ENTRY-DATE (VAX-IDX) NOT = ZERO
028630             AND VAX-ADMIN-DATE (VAX-IDX) >
028640                 VAX-SYSTEM-ENTRY-DATE (VAX-IDX)
028650             MOVE "AdminDateIsAfterSystemEntryDate"
028660                                      TO WS-IW-ISSUE-CODE
028670             MOVE "I"                 TO WS-IW-ISSUE-TYPE
028680             MOVE "ADMIN-DATE"        TO WS-IW-FIELD-NAME
028690             MOVE VAX-POSITION-ID (VAX-IDX) TO WS-IW-POSITION-ID
028700             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
028710             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
028720         END-IF
028730     END-IF.
028740*        VAX-ADMIN-DATE-END (VAX-IDX) ZERO/UNSET
028750     IF VAX-ADMIN-DATE-END (VAX-IDX) = ZERO
028760*        ADMIN DATE END IS MISSING
028770         MOVE "AdminDateEndIsMissing" TO WS-IW-ISSUE-CODE
028780         MOVE "M"                     TO WS-IW-ISSUE-TYPE
028790         MOVE "ADMIN-DATE-END"        TO WS-IW-FIELD-NAME
028800         MOVE VAX-POSITION-ID (VAX-IDX) TO WS-IW-POSITION-ID
028810         MOVE SPACES                  TO WS-IW-RELATED-CODE-VALUE
028820         PERFORM 690-RAISE-ISSUE THRU 690-EXIT
028830     ELSE
028840*    VAX-ADMIN-DATE-END (VAX-IDX) NOT EQUAL TO VAX-ADMIN-DATE (VA
028850         IF VAX-ADMIN-DATE-END (VAX-IDX) NOT = VAX-ADMIN-DATE (VAX-IDX)
028860             MOVE "AdminDateEndIsDifferentFromStartDate"
028870                                      TO WS-IW-ISSUE-CODE
028880             MOVE "I"                 TO WS-IW-ISSUE-TYPE
028890             MOVE "ADMIN-DATE-END"    TO WS-IW-FIELD-NAME
028900             MOVE VAX-POSITION-ID (VAX-IDX) TO WS-IW-POSITION-ID
028910             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
028920             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
028930         END-IF
028940     END-IF.
028950 540-EXIT.
028960     EXIT.
028970*
028980 545-VAX-AMOUNT.
028990     MOVE "545-VAX-AMOUNT" TO PARA-NAME.
029000     SET VAX-AMOUNT-IS-VALUED (VAX-IDX) TO FALSE.
029010*        VAX-AMOUNT (VAX-IDX) ZERO/UNSET
029020     IF VAX-AMOUNT (VAX-IDX) = ZERO
029030         AND VAX-AMOUNT-VALUED-FLAG (VAX-IDX) = SPACES
029040         CONTINUE
029050     END-IF.
029060*    VAX-AMOUNT (VAX-IDX) EQUALS 999.0
029070     IF VAX-AMOUNT (VAX-IDX) = 999.0
029080*    VAX-IS-ADMINISTERED (VAX-IDX)
029090         IF VAX-IS-ADMINISTERED (VAX-IDX)
029100*        ADMINISTERED AMOUNT IS MISSING
029110             MOVE "AdministeredAmountIsMissing" TO WS-IW-ISSUE-CODE
029120             MOVE "M"                 TO WS-IW-ISSUE-TYPE
029130             MOVE "AMOUNT"            TO WS-IW-FIELD-NAME
029140             MOVE VAX-POSITION-ID (VAX-IDX) TO WS-IW-POSITION-ID
029150             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
029160             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
029170             MOVE "AdministeredAmountIsValuedAsUnknown"
029180                                      TO WS-IW-ISSUE-CODE
029190             MOVE "I"                 TO WS-IW-ISSUE-TYPE
029200             MOVE "AMOUNT"            TO WS-IW-FIELD-NAME
029210             MOVE VAX-POSITION-ID (VAX-IDX) TO WS-IW-POSITION-ID
029220             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
029230             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
029240         END-IF
029250         MOVE ZERO TO VAX-AMOUNT (VAX-IDX)
029260     ELSE
029270*    VAX-AMOUNT (VAX-IDX) ZERO/UNSET
029280         IF VAX-AMOUNT (VAX-IDX) = ZERO
029290*    VAX-IS-ADMINISTERED (VAX-IDX)
029300             IF VAX-IS-ADMINISTERED (VAX-IDX)
029310                 MOVE "AdministeredAmountIsValuedAsZero"
029320                                      TO WS-IW-ISSUE-CODE
029330                 MOVE "I"             TO WS-IW-ISSUE-TYPE
029340                 MOVE "AMOUNT"        TO WS-IW-FIELD-NAME
029350                 MOVE VAX-POSITION-ID (VAX-IDX) TO WS-IW-POSITION-ID
029360                 MOVE SPACES          TO WS-IW-RELATED-CODE-VALUE
029370                 PERFORM 690-RAISE-ISSUE THRU 690-EXIT
029380             END-IF
029390         ELSE
029400             SET VAX-AMOUNT-IS-VALUED (VAX-IDX) TO TRUE
029410         END-IF
029420     END-IF.
029430 545-EXIT.
029440     EXIT.
029450*
029460 550-VAX-AMOUNT-UNIT-ROUTE.
029470     MOVE "550-VAX-AMOUNT-UNIT-ROUTE" TO PARA-NAME.
029480*    AMOUNT-UNIT, SITE, AND ROUTE ARE ALL CODE-TABLE LOOKUPS THAT
029490*    ONLY APPLY TO AN ADMINISTERED DOSE WITH A NON-ZERO AMOUNT -
029500*    A HISTORICAL RECORD OR A ZERO-VALUED DOSE HAS NO UNIT/SITE/
029510*    ROUTE WORTH VALIDATING.
029520*    VAX-IS-ADMINISTERED (VAX-IDX) AND VAX-AMOUNT-IS-VALUED (VAX-
029530     IF VAX-IS-ADMINISTERED (VAX-IDX) AND VAX-AMOUNT-IS-VALUED (VAX-IDX)
029540         AND CODE-RECEIVED-VALUE OF VAX-AMOUNT-UNIT-CODE (VAX-IDX)
029550                NOT = SPACES
029560         MOVE CODE-RECEIVED-VALUE OF VAX-AMOUNT-UNIT-CODE (VAX-IDX)
029570                                      TO WS-CE-RECEIVED-VALUE
029580         MOVE CODE-STATUS OF VAX-AMOUNT-UNIT-CODE (VAX-IDX)
029590                                      TO WS-CE-STATUS
029600         MOVE CODE-NORMALIZED-VALUE OF VAX-AMOUNT-UNIT-CODE (VAX-IDX)
029610                                      TO WS-CE-NORMALIZED-VALUE
029620         MOVE "AMOUNT-UNIT"           TO WS-CLW-TABLE-TYPE
029630         MOVE SPACES                  TO WS-CLW-CONTEXT
029640         MOVE "Y"                     TO WS-CLW-NOT-SILENT-FLAG
029650*        CODE-TABLE LOOKUP - AMOUNT UNIT CODE IS INVALID
029660         MOVE "AmountUnitCodeIsInvalid" TO WS-CLW-ISSUE-CODE
029670         MOVE "AMOUNT-UNIT-CODE"      TO WS-CLW-FIELD-NAME
029680         MOVE VAX-POSITION-ID (VAX-IDX) TO WS-CLW-POSITION-ID
029690         PERFORM 610-HANDLE-CODE-RECEIVED THRU 610-EXIT
029700         MOVE WS-CE-STATUS
029710             TO CODE-STATUS OF VAX-AMOUNT-UNIT-CODE (VAX-IDX)
029720         MOVE WS-CE-NORMALIZED-VALUE
029730             TO CODE-NORMALIZED-VALUE OF VAX-AMOUNT-UNIT-CODE (VAX-IDX)
029740     END-IF.
029750*        WHEN VAX-IS-ADMINISTERED (VAX-IDX)
029760     IF VAX-IS-ADMINISTERED (VAX-IDX)
029770*    CODE-RECEIVED-VALUE OF VAX-BODY-ROUTE-CODE (VAX-IDX)
029780         IF CODE-RECEIVED-VALUE OF VAX-BODY-ROUTE-CODE (VAX-IDX)
029790                NOT = SPACES
029800             MOVE CODE-RECEIVED-VALUE OF VAX-BODY-ROUTE-CODE (VAX-IDX)
029810                                      TO WS-CE-RECEIVED-VALUE
029820             MOVE CODE-STATUS OF VAX-BODY-ROUTE-CODE (VAX-IDX)
029830                                      TO WS-CE-STATUS
029840             MOVE CODE-NORMALIZED-VALUE OF VAX-BODY-ROUTE-CODE (VAX-IDX)
029850                                      TO WS-CE-NORMALIZED-VALUE
029860             MOVE "BODY-ROUTE"        TO WS-CLW-TABLE-TYPE
029870             MOVE SPACES              TO WS-CLW-CONTEXT
029880             MOVE "Y"                 TO WS-CLW-NOT-SILENT-FLAG
029890*        CODE-TABLE LOOKUP - BODY ROUTE CODE IS INVALID
029900             MOVE "BodyRouteCodeIsInvalid" TO WS-CLW-ISSUE-CODE
029910             MOVE "BODY-ROUTE-CODE"   TO WS-CLW-FIELD-NAME
029920             MOVE VAX-POSITION-ID (VAX-IDX) TO WS-CLW-POSITION-ID
029930             PERFORM 610-HANDLE-CODE-RECEIVED THRU 610-EXIT
029940             MOVE WS-CE-STATUS
029950                 TO CODE-STATUS OF VAX-BODY-ROUTE-CODE (VAX-IDX)
029960             MOVE WS-CE-NORMALIZED-VALUE
029970                 TO CODE-NORMALIZED-VALUE OF VAX-BODY-ROUTE-CODE (VAX-IDX)
029980         END-IF
029990*    CODE-RECEIVED-VALUE OF VAX-BODY-SITE-CODE (VAX-IDX)
030000         IF CODE-RECEIVED-VALUE OF VAX-BODY-SITE-CODE (VAX-IDX)
030010                NOT = SPACES
030020             MOVE CODE-RECEIVED-VALUE OF VAX-BODY-SITE-CODE (VAX-IDX)
030030                                      TO WS-CE-RECEIVED-VALUE
030040             MOVE CODE-STATUS OF VAX-BODY-SITE-CODE (VAX-IDX)
030050                                      TO WS-CE-STATUS
030060             MOVE CODE-NORMALIZED-VALUE OF VAX-BODY-SITE-CODE (VAX-IDX)
030070                                      TO WS-CE-NORMALIZED-VALUE
030080             MOVE "BODY-SITE"         TO WS-CLW-TABLE-TYPE
030090             MOVE SPACES              TO WS-CLW-CONTEXT
030100             MOVE "Y"                 TO WS-CLW-NOT-SILENT-FLAG
030110*        CODE-TABLE LOOKUP - BODY SITE CODE IS INVALID
030120             MOVE "BodySiteCodeIsInvalid" TO WS-CLW-ISSUE-CODE
030130             MOVE "BODY-SITE-CODE"    TO WS-CLW-FIELD-NAME
030140             MOVE VAX-POSITION-ID (VAX-IDX) TO WS-CLW-POSITION-ID
030150             PERFORM 610-HANDLE-CODE-RECEIVED THRU 610-EXIT
030160             MOVE WS-CE-STATUS
030170                 TO CODE-STATUS OF VAX-BODY-SITE-CODE (VAX-IDX)
030180             MOVE WS-CE-NORMALIZED-VALUE
030190                 TO CODE-NORMALIZED-VALUE OF VAX-BODY-SITE-CODE (VAX-IDX)
030200         END-IF
030210     END-IF.
030220 550-EXIT.
030230     EXIT.
030240*
030250 555-VAX-CONFIDENTIALITY.
030260     MOVE "555-VAX-CONFIDENTIALITY" TO PARA-NAME.
030270*    CODE-RECEIVED-VALUE OF VAX-CONFIDENTIALITY-CODE (VAX-IDX)
030280     IF CODE-RECEIVED-VALUE OF VAX-CONFIDENTIALITY-CODE (VAX-IDX)
030290            NOT = SPACES
030300         MOVE CODE-RECEIVED-VALUE OF VAX-CONFIDENTIALITY-CODE (VAX-IDX)
030310                                      TO WS-CE-RECEIVED-VALUE
030320         MOVE CODE-STATUS OF VAX-CONFIDENTIALITY-CODE (VAX-IDX)
030330                                      TO WS-CE-STATUS
030340         MOVE CODE-NORMALIZED-VALUE OF VAX-CONFIDENTIALITY-CODE (VAX-IDX)
030350                                      TO WS-CE-NORMALIZED-VALUE
030360         MOVE "CONFIDENTIALITY"       TO WS-CLW-TABLE-TYPE
030370         MOVE SPACES                  TO WS-CLW-CONTEXT
030380         MOVE "Y"                     TO WS-CLW-NOT-SILENT-FLAG
030390*        CODE-TABLE LOOKUP - CONFIDENTIALITY CODE IS INVALID
030400         MOVE "ConfidentialityCodeIsInvalid" TO WS-CLW-ISSUE-CODE
030410         MOVE "CONFIDENTIALITY-CODE"  TO WS-CLW-FIELD-NAME
030420         MOVE VAX-POSITION-ID (VAX-IDX) TO WS-CLW-POSITION-ID
030430         PERFORM 610-HANDLE-CODE-RECEIVED THRU 610-EXIT
030440         MOVE WS-CE-STATUS
030450             TO CODE-STATUS OF VAX-CONFIDENTIALITY-CODE (VAX-IDX)
030460         MOVE WS-CE-NORMALIZED-VALUE
030470             TO CODE-NORMALIZED-VALUE OF VAX-CONFIDENTIALITY-CODE (VAX-IDX)
030480*    WS-CE-NORMALIZED-VALUE = "R" OR WS-CE-NORMALIZED-VALUE IS "V
030490         IF WS-CE-NORMALIZED-VALUE = "R" OR WS-CE-NORMALIZED-VALUE = "V"
030500             MOVE "ConfidentialityCodeIsValuedAsRestricted"
030510                                      TO WS-IW-ISSUE-CODE
030520             MOVE "G"                 TO WS-IW-ISSUE-TYPE
030530             MOVE "CONFIDENTIALITY-CODE" TO WS-IW-FIELD-NAME
030540             MOVE VAX-POSITION-ID (VAX-IDX) TO WS-IW-POSITION-ID
030550             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
030560             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
030570         END-IF
030580     END-IF.
030590 555-EXIT.
030600     EXIT.
030610*
030620******************************************************************
030630*    RULE 18, SIMPLIFIED - SEE 500-VALIDATE-VACCINATION BANNER:    *
030640*    NO CVX-GROUP CROSS-REFERENCE TABLE EXISTS ON CDETBL.CPY, SO   *
030650*    THE GROUP-MEMBERSHIP ALTERNATIVE CANNOT BE CHECKED - ONLY THE *
030660*    DIRECT CPT-MAPPED-CVX-EQUALS-RESOLVED-CVX TEST IS MADE.       *
030670******************************************************************
030680 560-VAX-CPT-CVX-CONSISTENT.
030690     MOVE "560-VAX-CPT-CVX-CONSISTENT" TO PARA-NAME.
030700*        WHEN WS-USE-CPT-INSTEAD
030710     IF WS-USE-CPT-INSTEAD
030720         AND WS-CVX-GIVEN-VALUE NOT = SPACES
030730         AND WS-EFFECTIVE-CVX-VALUE NOT = SPACES
030740         AND WS-CVX-GIVEN-VALUE NOT = WS-EFFECTIVE-CVX-VALUE
030750*        CVX CODE AND CPT CODE ARE INCONSISTENT
030760         MOVE "CvxCodeAndCptCodeAreInconsistent" TO WS-IW-ISSUE-CODE
030770         MOVE "I"                     TO WS-IW-ISSUE-TYPE
030780         MOVE "ADMIN-CVX-CODE"        TO WS-IW-FIELD-NAME
030790         MOVE VAX-POSITION-ID (VAX-IDX) TO WS-IW-POSITION-ID
030800         MOVE SPACES                  TO WS-IW-RELATED-CODE-VALUE
030810         PERFORM 690-RAISE-ISSUE THRU 690-EXIT
030820     END-IF.
030830 560-EXIT.
030840     EXIT.
030850*
030860******************************************************************
030870*    RULE 19 - GIVENBY PLUG-IN POINT.  A DISPATCH TABLE OF        *
030880*    PER-VACCINATION SECTION RULES WOULD BELONG HERE IF THIS SHOP *
030890*    EVER GREW MORE THAN THE ONE - FOR NOW GIVNBY IS CALLED       *
030900*    DIRECTLY SINCE IT IS THE ONLY ONE ON THE BOOKS.              *
030910******************************************************************
030920 570-VAX-GIVEN-BY.
030930     MOVE "570-VAX-GIVEN-BY" TO PARA-NAME.
030940     MOVE VAX-ADMINISTERED-FLAG (VAX-IDX) TO GB-ADMINISTERED-FLAG.
030950     MOVE VAX-GIVEN-BY-NUMBER (VAX-IDX)   TO GB-GIVEN-BY-NUMBER.
030960     MOVE VAX-GIVEN-BY-NAME-FIRST (VAX-IDX) TO GB-GIVEN-BY-NAME-FIRST.
030970     MOVE VAX-GIVEN-BY-NAME-LAST (VAX-IDX) TO GB-GIVEN-BY-NAME-LAST.
030980     MOVE SPACES TO GB-CODE-RECEIVED-VALUE.
030990     MOVE SPACES TO GB-CODE-RECEIVED-TEXT.
031000     MOVE SPACES TO GB-CODE-STATUS.
031010     MOVE SPACES TO GB-CODE-NORMALIZED-VALUE.
031020     MOVE SPACES TO GB-ORGANIZATION-NAME.
031030     MOVE ZERO   TO GB-RETURN-CODE.
031040     CALL "GIVNBY" USING GIVEN-BY-LINKAGE-REC.
031050*        WHEN GB-RETURN-OK IS FALSE
031060     IF NOT GB-RETURN-OK
031070*    WHEN GB-RETURN-NAME-DOCUMENTED
031080         IF GB-RETURN-NAME-DOCUMENTED
031090             MOVE "GivenByNameIsDocumentedButNumberIsMissing"
031100                                      TO WS-IW-ISSUE-CODE
031110             MOVE "G"                 TO WS-IW-ISSUE-TYPE
031120             MOVE "GIVEN-BY-NUMBER"   TO WS-IW-FIELD-NAME
031130             MOVE VAX-POSITION-ID (VAX-IDX) TO WS-IW-POSITION-ID
031140             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
031150             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
031160         END-IF
031170     END-IF.
031180 570-EXIT.
031190     EXIT.
031200*
031210 575-VAX-ORDERED-ENTERED-BY.
031220     MOVE "575-VAX-ORDERED-ENTERED-BY" TO PARA-NAME.
031230*        WHEN VAX-IS-ADMINISTERED (VAX-IDX)
031240     IF VAX-IS-ADMINISTERED (VAX-IDX)
031250         AND CODE-RECEIVED-VALUE OF VAX-ORDERED-BY-CODE (VAX-IDX)
031260                NOT = SPACES
031270         MOVE CODE-RECEIVED-VALUE OF VAX-ORDERED-BY-CODE (VAX-IDX)
031280                                      TO WS-CE-RECEIVED-VALUE
031290         MOVE CODE-STATUS OF VAX-ORDERED-BY-CODE (VAX-IDX)
031300                                      TO WS-CE-STATUS
031310         MOVE CODE-NORMALIZED-VALUE OF VAX-ORDERED-BY-CODE (VAX-IDX)
031320                                      TO WS-CE-NORMALIZED-VALUE
031330         MOVE "PHYSICIAN"             TO WS-CLW-TABLE-TYPE
031340         MOVE SPACES                  TO WS-CLW-CONTEXT
031350         MOVE "Y"                     TO WS-CLW-NOT-SILENT-FLAG
031360*        CODE-TABLE LOOKUP - ORDERED BY CODE IS INVALID
031370         MOVE "OrderedByCodeIsInvalid" TO WS-CLW-ISSUE-CODE
031380         MOVE "ORDERED-BY-CODE"       TO WS-CLW-FIELD-NAME
031390         MOVE VAX-POSITION-ID (VAX-IDX) TO WS-CLW-POSITION-ID
031400         PERFORM 610-HANDLE-CODE-RECEIVED THRU 610-EXIT
031410         MOVE WS-CE-STATUS TO CODE-STATUS OF VAX-ORDERED-BY-CODE (VAX-IDX)
031420         MOVE WS-CE-NORMALIZED-VALUE
031430             TO CODE-NORMALIZED-VALUE OF VAX-ORDERED-BY-CODE (VAX-IDX)
031440     END-IF.
031450*    CODE-RECEIVED-VALUE OF VAX-ENTERED-BY-CODE (VAX-IDX)
031460     IF CODE-RECEIVED-VALUE OF VAX-ENTERED-BY-CODE (VAX-IDX)
031470            NOT = SPACES
031480         MOVE CODE-RECEIVED-VALUE OF VAX-ENTERED-BY-CODE (VAX-IDX)
031490                                      TO WS-CE-RECEIVED-VALUE
031500         MOVE CODE-STATUS OF VAX-ENTERED-BY-CODE (VAX-IDX)
031510                                      TO WS-CE-STATUS
031520         MOVE CODE-NORMALIZED-VALUE OF VAX-ENTERED-BY-CODE (VAX-IDX)
031530                                      TO WS-CE-NORMALIZED-VALUE
031540         MOVE "PHYSICIAN"             TO WS-CLW-TABLE-TYPE
031550         MOVE SPACES                  TO WS-CLW-CONTEXT
031560         MOVE "Y"                     TO WS-CLW-NOT-SILENT-FLAG
031570*        CODE-TABLE LOOKUP - ENTERED BY CODE IS INVALID
031580         MOVE "EnteredByCodeIsInvalid" TO WS-CLW-ISSUE-CODE
031590         MOVE "ENTERED-BY-CODE"       TO WS-CLW-FIELD-NAME
031600         MOVE VAX-POSITION-ID (VAX-IDX) TO WS-CLW-POSITION-ID
031610         PERFORM 610-HANDLE-CODE-RECEIVED THRU 610-EXIT
031620         MOVE WS-CE-STATUS TO CODE-STATUS OF VAX-ENTERED-BY-CODE (VAX-IDX)
031630         MOVE WS-CE-NORMALIZED-VALUE
031640             TO CODE-NORMALIZED-VALUE OF VAX-ENTERED-BY-CODE (VAX-IDX)
031650     END-IF.
031660 575-EXIT.
031670     EXIT.
031680*
031690 580-VAX-ADMIN-REQUIRED.
031700     MOVE "580-VAX-ADMIN-REQUIRED" TO PARA-NAME.
031710*        WHEN VAX-IS-ADMINISTERED (VAX-IDX)
031720     IF VAX-IS-ADMINISTERED (VAX-IDX)
031730*    VAX-FACILITY-NAME (VAX-IDX) BLANK
031740         IF VAX-FACILITY-NAME (VAX-IDX) = SPACES
031750*        FACILITY NAME IS MISSING
031760             MOVE "FacilityNameIsMissing" TO WS-IW-ISSUE-CODE
031770             MOVE "M"                 TO WS-IW-ISSUE-TYPE
031780             MOVE "FACILITY-NAME"     TO WS-IW-FIELD-NAME
031790             MOVE VAX-POSITION-ID (VAX-IDX) TO WS-IW-POSITION-ID
031800             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
031810             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
031820         END-IF
031830*    VAX-EXPIRATION-DATE (VAX-IDX) ZERO/UNSET
031840         IF VAX-EXPIRATION-DATE (VAX-IDX) = ZERO
031850*        EXPIRATION DATE IS MISSING
031860             MOVE "ExpirationDateIsMissing" TO WS-IW-ISSUE-CODE
031870             MOVE "M"                 TO WS-IW-ISSUE-TYPE
031880             MOVE "EXPIRATION-DATE"   TO WS-IW-FIELD-NAME
031890             MOVE VAX-POSITION-ID (VAX-IDX) TO WS-IW-POSITION-ID
031900             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
031910             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
031920         END-IF
031930*    VAX-LOT-NUMBER (VAX-IDX) BLANK
031940         IF VAX-LOT-NUMBER (VAX-IDX) = SPACES
031950*        LOT NUMBER IS MISSING
031960             MOVE "LotNumberIsMissing" TO WS-IW-ISSUE-CODE
031970             MOVE "M"                 TO WS-IW-ISSUE-TYPE
031980             MOVE "LOT-NUMBER"        TO WS-IW-FIELD-NAME
031990             MOVE VAX-POSITION-ID (VAX-IDX) TO WS-IW-POSITION-ID
032000             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
032010             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
032020         ELSE
032030             MOVE SPACES TO WS-NAME-WORK
032040             MOVE VAX-LOT-NUMBER (VAX-IDX) TO WS-NAME-WORK (1:20)
032050             PERFORM 695-STRING-LENGTH THRU 695-EXIT
032060*    VAX-LOT-NUMBER (VAX-IDX) (1:3) IS "LOT"
032070             IF VAX-LOT-NUMBER (VAX-IDX) (1:3) = "LOT"
032080                 OR WS-STRING-LENGTH NOT > 4
032090*        LOT NUMBER IS INVALID
032100                 MOVE "LotNumberIsInvalid" TO WS-IW-ISSUE-CODE
032110                 MOVE "I"             TO WS-IW-ISSUE-TYPE
032120                 MOVE "LOT-NUMBER"    TO WS-IW-FIELD-NAME
032130                 MOVE VAX-POSITION-ID (VAX-IDX) TO WS-IW-POSITION-ID
032140                 MOVE SPACES          TO WS-IW-RELATED-CODE-VALUE
032150                 PERFORM 690-RAISE-ISSUE THRU 690-EXIT
032160             END-IF
032170         END-IF
032180     END-IF.
032190 580-EXIT.
032200     EXIT.
032210*
032220 583-VAX-REFUSAL.
032230     MOVE "583-VAX-REFUSAL" TO PARA-NAME.
032240*    CODE-RECEIVED-VALUE OF VAX-COMPLETION-CODE (VAX-IDX) IS "CP"
032250     IF CODE-RECEIVED-VALUE OF VAX-COMPLETION-CODE (VAX-IDX) = "CP"
032260         AND CODE-RECEIVED-VALUE OF VAX-REFUSAL-CODE (VAX-IDX)
032270                NOT = SPACES
032280         MOVE "RefusalReasonConflictsCompletionStatus"
032290                                      TO WS-IW-ISSUE-CODE
032300         MOVE "I"                     TO WS-IW-ISSUE-TYPE
032310         MOVE "REFUSAL-CODE"          TO WS-IW-FIELD-NAME
032320         MOVE VAX-POSITION-ID (VAX-IDX) TO WS-IW-POSITION-ID
032330         MOVE SPACES                  TO WS-IW-RELATED-CODE-VALUE
032340         PERFORM 690-RAISE-ISSUE THRU 690-EXIT
032350     END-IF.
032360*    CODE-RECEIVED-VALUE OF VAX-COMPLETION-CODE (VAX-IDX) IS "RE"
032370     IF CODE-RECEIVED-VALUE OF VAX-COMPLETION-CODE (VAX-IDX) = "RE"
032380         AND CODE-RECEIVED-VALUE OF VAX-REFUSAL-CODE (VAX-IDX) = SPACES
032390*        REFUSAL REASON IS MISSING
032400         MOVE "RefusalReasonIsMissing" TO WS-IW-ISSUE-CODE
032410         MOVE "M"                     TO WS-IW-ISSUE-TYPE
032420         MOVE "REFUSAL-CODE"          TO WS-IW-FIELD-NAME
032430         MOVE VAX-POSITION-ID (VAX-IDX) TO WS-IW-POSITION-ID
032440         MOVE SPACES                  TO WS-IW-RELATED-CODE-VALUE
032450         PERFORM 690-RAISE-ISSUE THRU 690-EXIT
032460     END-IF.
032470*    CODE-RECEIVED-VALUE OF VAX-COMPLETION-CODE (VAX-IDX) IS "RE"
032480     IF CODE-RECEIVED-VALUE OF VAX-COMPLETION-CODE (VAX-IDX) = "RE"
032490         AND CODE-RECEIVED-VALUE OF VAX-REFUSAL-CODE (VAX-IDX)
032500                NOT = SPACES
032510         MOVE CODE-RECEIVED-VALUE OF VAX-REFUSAL-CODE (VAX-IDX)
032520                                      TO WS-CE-RECEIVED-VALUE
032530         MOVE CODE-STATUS OF VAX-REFUSAL-CODE (VAX-IDX) TO WS-CE-STATUS
032540         MOVE CODE-NORMALIZED-VALUE OF VAX-REFUSAL-CODE (VAX-IDX)
032550                                      TO WS-CE-NORMALIZED-VALUE
032560         MOVE "REFUSAL"               TO WS-CLW-TABLE-TYPE
032570         MOVE SPACES                  TO WS-CLW-CONTEXT
032580         MOVE "Y"                     TO WS-CLW-NOT-SILENT-FLAG
032590*        CODE-TABLE LOOKUP - REFUSAL CODE IS INVALID
032600         MOVE "RefusalCodeIsInvalid"  TO WS-CLW-ISSUE-CODE
032610         MOVE "REFUSAL-CODE"          TO WS-CLW-FIELD-NAME
032620         MOVE VAX-POSITION-ID (VAX-IDX) TO WS-CLW-POSITION-ID
032630         PERFORM 610-HANDLE-CODE-RECEIVED THRU 610-EXIT
032640         MOVE WS-CE-STATUS TO CODE-STATUS OF VAX-REFUSAL-CODE (VAX-IDX)
032650         MOVE WS-CE-NORMALIZED-VALUE
032660             TO CODE-NORMALIZED-VALUE OF VAX-REFUSAL-CODE (VAX-IDX)
032670     END-IF.
032680 583-EXIT.
032690     EXIT.
032700*
032710 585-VAX-SYSTEM-ENTRY-DATE.
032720     MOVE "585-VAX-SYSTEM-ENTRY-DATE" TO PARA-NAME.
032730*        VAX-SYSTEM-ENTRY-DATE (VAX-IDX) ZERO/UNSET
032740     IF VAX-SYSTEM-ENTRY-DATE (VAX-IDX) = ZERO
032750*        SYSTEM ENTRY DATE IS MISSING
032760         MOVE "SystemEntryDateIsMissing" TO WS-IW-ISSUE-CODE
032770         MOVE "M"                     TO WS-IW-ISSUE-TYPE
032780         MOVE "SYSTEM-ENTRY-DATE"     TO WS-IW-FIELD-NAME
032790         MOVE VAX-POSITION-ID (VAX-IDX) TO WS-IW-POSITION-ID
032800         MOVE SPACES                  TO WS-IW-RELATED-CODE-VALUE
032810         PERFORM 690-RAISE-ISSUE THRU 690-EXIT
032820     ELSE
032830*    VXU-RECEIVED-DATE NOT ZERO
032840         IF VXU-RECEIVED-DATE NOT = ZERO
032850             AND VXU-RECEIVED-DATE < VAX-SYSTEM-ENTRY-DATE (VAX-IDX)
032860*        SYSTEM ENTRY TIME IS IN FUTURE
032870             MOVE "SystemEntryTimeIsInFuture" TO WS-IW-ISSUE-CODE
032880             MOVE "I"                 TO WS-IW-ISSUE-TYPE
032890             MOVE "SYSTEM-ENTRY-DATE" TO WS-IW-FIELD-NAME
032900             MOVE VAX-POSITION-ID (VAX-IDX) TO WS-IW-POSITION-ID
032910             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
032920             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
032930         END-IF
032940     END-IF.
032950 585-EXIT.
032960     EXIT.
032970*
032980******************************************************************
032990*    RULE 24 - OBSERVATION SCAN.  VAX-VACCINATION-VIS CARRIES NO   *
033000*    STORED SUB-ID FIELD OF ITS OWN (SEE VXUMSG.CPY), SO TRUE      *
033010*    SUB-ID CORRELATION ACROSS 30956-7/29769-7/29768-9 CANNOT BE   *
033020*    DONE.  30956-7 STARTS A NEW VIS ENTRY; 29769-7 AND 29768-9    *
033030*    ARE APPLIED TO THE MOST-RECENTLY-STARTED VIS ENTRY, WHICH IS  *
033040*    CORRECT FOR THE COMMON CASE WHERE A VIS GROUP'S OBSERVATIONS  *
033050*    ARE SENT TOGETHER IN MESSAGE ORDER.                           *
033060******************************************************************
033070 587-VAX-OBSERVATION-SCAN.
033080     MOVE "587-VAX-OBSERVATION-SCAN" TO PARA-NAME.
033090     MOVE "N" TO WS-FE-CODE-SET-FLAG.
033100     PERFORM 587A-SCAN-ONE-OBSERVATION THRU 587A-EXIT
033110         VARYING OBS-IDX FROM 1 BY 1
033120         UNTIL OBS-IDX > VAX-OBSERVATION-COUNT (VAX-IDX).
033130 587-EXIT.
033140     EXIT.
033150*
033160 587A-SCAN-ONE-OBSERVATION.
033170     MOVE "587A-SCAN-ONE-OBSERVATION" TO PARA-NAME.
033180     MOVE CODE-RECEIVED-VALUE OF OBS-VALUE-TYPE-CODE (VAX-IDX, OBS-IDX)
033190                                  TO WS-CE-RECEIVED-VALUE.
033200     MOVE CODE-STATUS OF OBS-VALUE-TYPE-CODE (VAX-IDX, OBS-IDX)
033210                                  TO WS-CE-STATUS.
033220     MOVE CODE-NORMALIZED-VALUE OF OBS-VALUE-TYPE-CODE (VAX-IDX, OBS-IDX)
033230                                  TO WS-CE-NORMALIZED-VALUE.
033240     MOVE "OBS-VALUE-TYPE"           TO WS-CLW-TABLE-TYPE.
033250     MOVE SPACES                     TO WS-CLW-CONTEXT.
033260     MOVE "Y"                        TO WS-CLW-NOT-SILENT-FLAG.
033270*        CODE-TABLE LOOKUP - OBSERVATION VALUE TYPE IS INVALID
033280     MOVE "ObservationValueTypeIsInvalid" TO WS-CLW-ISSUE-CODE.
033290     MOVE "OBS-VALUE-TYPE-CODE"      TO WS-CLW-FIELD-NAME.
033300     MOVE VAX-POSITION-ID (VAX-IDX)  TO WS-CLW-POSITION-ID.
033310     PERFORM 610-HANDLE-CODE-RECEIVED THRU 610-EXIT.
033320     MOVE WS-CE-STATUS
033330         TO CODE-STATUS OF OBS-VALUE-TYPE-CODE (VAX-IDX, OBS-IDX).
033340     MOVE WS-CE-NORMALIZED-VALUE
033350         TO CODE-NORMALIZED-VALUE OF OBS-VALUE-TYPE-CODE (VAX-IDX, OBS-IDX).
033360*    OBS-SKIPPED-FLAG (VAX-IDX, OBS-IDX) IS "Y"
033370     IF OBS-SKIPPED-FLAG (VAX-IDX, OBS-IDX) = "Y"
033380         GO TO 587A-EXIT
033390     END-IF.
033400*    EACH LOINC OBSERVATION-IDENTIFIER CODE THIS SHOP CARES ABOUT
033410*    FEEDS A DIFFERENT PIECE OF VAX-DETAIL OR PAT-DETAIL - ANY
033420*    IDENTIFIER NOT LISTED BELOW IS CAPTURED BUT OTHERWISE IGNORED
033430*    (WHEN OTHER / CONTINUE).
033440     EVALUATE OBS-IDENTIFIER-CODE (VAX-IDX, OBS-IDX)
033450*       VALUE "64994-7"
033460         WHEN "64994-7"
033470*            FINANCIAL ELIGIBILITY CATEGORY - FIRST ONE SEEN ON
033480*            THE VACCINATION WINS, SUBSEQUENT REPEATS ARE DROPPED.
033490             IF WS-FE-CODE-SET-FLAG NOT = "Y"
033500                 AND OBS-VALUE (VAX-IDX, OBS-IDX) NOT = SPACES
033510                 MOVE OBS-VALUE (VAX-IDX, OBS-IDX)
033520                     TO VAX-FINANCIAL-ELIGIBILITY-CODE (VAX-IDX)
033530                 MOVE "Y" TO WS-FE-CODE-SET-FLAG
033540             END-IF
033550*       VALUE "30956-7"
033560         WHEN "30956-7"
033570*            VACCINE INFORMATION STATEMENT (VIS) DOCUMENT TYPE -
033580*            OPENS A NEW VIS-DETAIL SLOT.  THE PRESENTED/PUBLISHED
033590*            DATE OBSERVATIONS BELOW ASSUME THIS ONE CAME FIRST.
033600             ADD 1 TO VAX-VIS-COUNT (VAX-IDX)
033610             MOVE VAX-VIS-COUNT (VAX-IDX) TO WS-VIS-POSITION-NEXT
033620             SET VIS-IDX TO WS-VIS-POSITION-NEXT
033630             MOVE WS-VIS-POSITION-NEXT
033640                 TO VIS-POSITION-ID (VAX-IDX, VIS-IDX)
033650             MOVE OBS-VALUE (VAX-IDX, OBS-IDX)
033660                 TO CODE-RECEIVED-VALUE OF VIS-CVX-CODE (VAX-IDX, VIS-IDX)
033670*       VALUE "29769-7"
033680         WHEN "29769-7"
033690*            DATE VIS WAS PRESENTED TO THE PATIENT/GUARDIAN -
033700*            ONLY MEANINGFUL IF A VIS-DOCUMENT-TYPE SLOT IS
033710*            ALREADY OPEN, SO A STRAY DATE WITH NO TYPE IS DROPPED.
033720             IF VAX-VIS-COUNT (VAX-IDX) NOT = ZERO
033730                 SET VIS-IDX TO VAX-VIS-COUNT (VAX-IDX)
033740                 MOVE SPACES              TO WS-DPF-INPUT
033750                 MOVE OBS-VALUE (VAX-IDX, OBS-IDX) (1:14)
033760                                          TO WS-DPF-INPUT
033770                 PERFORM 670-CREATE-DATE THRU 670-EXIT
033780*    WHEN WS-DPF-IS-VALID
033790                 IF WS-DPF-IS-VALID
033800                     MOVE WS-DPF-DATE-OUT
033810                         TO VIS-PRESENTED-DATE (VAX-IDX, VIS-IDX)
033820                 END-IF
033830             END-IF
033840*       VALUE "29768-9"
033850         WHEN "29768-9"
033860*            VIS PUBLICATION DATE - SAME OPEN-SLOT DEPENDENCY AS
033870*            THE PRESENTED-DATE OBSERVATION ABOVE.
033880             IF VAX-VIS-COUNT (VAX-IDX) NOT = ZERO
033890                 SET VIS-IDX TO VAX-VIS-COUNT (VAX-IDX)
033900                 MOVE SPACES              TO WS-DPF-INPUT
033910                 MOVE OBS-VALUE (VAX-IDX, OBS-IDX) (1:14)
033920                                          TO WS-DPF-INPUT
033930                 PERFORM 670-CREATE-DATE THRU 670-EXIT
033940*    WHEN WS-DPF-IS-VALID
033950                 IF WS-DPF-IS-VALID
033960                     MOVE WS-DPF-DATE-OUT
033970                         TO VIS-PUBLISHED-DATE (VAX-IDX, VIS-IDX)
033980                 END-IF
033990             END-IF
034000*       VALUE "59784-9"
034010         WHEN "59784-9"
034020*            DISEASE-WITH-PRESUMED-IMMUNITY CODE - UP TO FIVE PER
034030*            PATIENT, SAME TABLE-LOOKUP TREATMENT AS ANY OTHER
034040*            CODE-ENTRY ON THE MESSAGE.  A SIXTH OBSERVATION OF
034050*            THIS TYPE IS SILENTLY DROPPED - THE TABLE IS FULL.
034060             IF PAT-IMMUNITY-COUNT < 5
034070                 ADD 1 TO PAT-IMMUNITY-COUNT
034080                 SET IMTY-IDX TO PAT-IMMUNITY-COUNT
034090                 MOVE OBS-VALUE (VAX-IDX, OBS-IDX)
034100                     TO CODE-RECEIVED-VALUE OF IMTY-CODE (IMTY-IDX)
034110                 MOVE "IMMUNITY"          TO WS-CLW-TABLE-TYPE
034120                 MOVE SPACES              TO WS-CLW-CONTEXT
034130                 MOVE "Y"                 TO WS-CLW-NOT-SILENT-FLAG
034140*        CODE-TABLE LOOKUP - IMMUNITY CODE IS INVALID
034150                 MOVE "ImmunityCodeIsInvalid" TO WS-CLW-ISSUE-CODE
034160                 MOVE "IMMUNITY-CODE"     TO WS-CLW-FIELD-NAME
034170                 MOVE VAX-POSITION-ID (VAX-IDX) TO WS-CLW-POSITION-ID
034180                 MOVE CODE-RECEIVED-VALUE OF IMTY-CODE (IMTY-IDX)
034190                                          TO WS-CE-RECEIVED-VALUE
034200                 MOVE CODE-STATUS OF IMTY-CODE (IMTY-IDX) TO WS-CE-STATUS
034210                 MOVE CODE-NORMALIZED-VALUE OF IMTY-CODE (IMTY-IDX)
034220                                          TO WS-CE-NORMALIZED-VALUE
034230                 PERFORM 610-HANDLE-CODE-RECEIVED THRU 610-EXIT
034240                 MOVE WS-CE-STATUS TO CODE-STATUS OF IMTY-CODE (IMTY-IDX)
034250                 MOVE WS-CE-NORMALIZED-VALUE
034260                     TO CODE-NORMALIZED-VALUE OF IMTY-CODE (IMTY-IDX)
034270             END-IF
034280*       ANYTHING NOT HANDLED ABOVE
034290         WHEN OTHER
034300             CONTINUE
034310     END-EVALUATE.
034320 587A-EXIT.
034330     EXIT.
034340*
034350 588-VAX-VIS-COMPLETENESS.
034360     MOVE "588-VAX-VIS-COMPLETENESS" TO PARA-NAME.
034370*        VAX-VIS-COUNT (VAX-IDX) ZERO/UNSET
034380     IF VAX-VIS-COUNT (VAX-IDX) = ZERO
034390*    VAX-IS-ADMINISTERED (VAX-IDX)
034400         IF VAX-IS-ADMINISTERED (VAX-IDX)
034410*        VIS IS MISSING
034420             MOVE "VisIsMissing"      TO WS-IW-ISSUE-CODE
034430             MOVE "M"                 TO WS-IW-ISSUE-TYPE
034440             MOVE "VACCINATION-VIS"   TO WS-IW-FIELD-NAME
034450             MOVE VAX-POSITION-ID (VAX-IDX) TO WS-IW-POSITION-ID
034460             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
034470             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
034480         END-IF
034490     ELSE
034500         PERFORM 588A-CHECK-ONE-VIS THRU 588A-EXIT
034510             VARYING VIS-IDX FROM 1 BY 1
034520             UNTIL VIS-IDX > VAX-VIS-COUNT (VAX-IDX)
034530     END-IF.
034540 588-EXIT.
034550     EXIT.
034560*
034570 588A-CHECK-ONE-VIS.
034580     MOVE "588A-CHECK-ONE-VIS" TO PARA-NAME.
034590*    ONE PASS PER VIS-DETAIL SLOT BUILT BACK AT 587A FROM THE
034600*    30956-7/29769-7/29768-9 OBSERVATIONS.  A HISTORICAL DOSE HAS
034610*    NO VIS INFORMATION TO CHECK AT ALL, SO THE WHOLE BODY IS
034620*    GUARDED BY VAX-IS-ADMINISTERED - THE EXIT BELOW IS REACHED
034630*    DIRECTLY FOR A HISTORICAL DOSE.
034640*        WHEN VAX-IS-ADMINISTERED (VAX-IDX)
034650     IF VAX-IS-ADMINISTERED (VAX-IDX)
034660         MOVE CODE-RECEIVED-VALUE OF VIS-CVX-CODE (VAX-IDX, VIS-IDX)
034670                                  TO WS-CE-RECEIVED-VALUE
034680         MOVE CODE-STATUS OF VIS-CVX-CODE (VAX-IDX, VIS-IDX)
034690                                  TO WS-CE-STATUS
034700         MOVE CODE-NORMALIZED-VALUE OF VIS-CVX-CODE (VAX-IDX, VIS-IDX)
034710                                  TO WS-CE-NORMALIZED-VALUE
034720         MOVE "CVX"                   TO WS-CLW-TABLE-TYPE
034730         MOVE SPACES                  TO WS-CLW-CONTEXT
034740         MOVE "Y"                     TO WS-CLW-NOT-SILENT-FLAG
034750*        CODE-TABLE LOOKUP - VIS CVX CODE IS INVALID
034760         MOVE "VisCvxCodeIsInvalid"   TO WS-CLW-ISSUE-CODE
034770         MOVE "VIS-CVX-CODE"          TO WS-CLW-FIELD-NAME
034780         MOVE VIS-POSITION-ID (VAX-IDX, VIS-IDX) TO WS-CLW-POSITION-ID
034790         PERFORM 610-HANDLE-CODE-RECEIVED THRU 610-EXIT
034800         MOVE WS-CE-STATUS
034810             TO CODE-STATUS OF VIS-CVX-CODE (VAX-IDX, VIS-IDX)
034820         MOVE WS-CE-NORMALIZED-VALUE
034830             TO CODE-NORMALIZED-VALUE OF VIS-CVX-CODE (VAX-IDX, VIS-IDX)
034840     END-IF.
034850*        VIS-PUBLISHED-DATE (VAX-IDX, VIS-IDX) ZERO/UNSET
034860     IF VIS-PUBLISHED-DATE (VAX-IDX, VIS-IDX) = ZERO
034870*    VAX-IS-ADMINISTERED (VAX-IDX)
034880         IF VAX-IS-ADMINISTERED (VAX-IDX)
034890*        VIS PUBLISHED DATE IS MISSING
034900             MOVE "VisPublishedDateIsMissing" TO WS-IW-ISSUE-CODE
034910             MOVE "M"                 TO WS-IW-ISSUE-TYPE
034920             MOVE "VIS-PUBLISHED-DATE" TO WS-IW-FIELD-NAME
034930             MOVE VIS-POSITION-ID (VAX-IDX, VIS-IDX) TO WS-IW-POSITION-ID
034940             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
034950             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
034960         END-IF
034970     END-IF.
034980*        VIS-PRESENTED-DATE (VAX-IDX, VIS-IDX) ZERO/UNSET
034990     IF VIS-PRESENTED-DATE (VAX-IDX, VIS-IDX) = ZERO
035000*    VAX-IS-ADMINISTERED (VAX-IDX)
035010         IF VAX-IS-ADMINISTERED (VAX-IDX)
035020*        VIS PRESENTED DATE IS MISSING
035030             MOVE "VisPresentedDateIsMissing" TO WS-IW-ISSUE-CODE
035040             MOVE "M"                 TO WS-IW-ISSUE-TYPE
035050             MOVE "VIS-PRESENTED-DATE" TO WS-IW-FIELD-NAME
035060             MOVE VIS-POSITION-ID (VAX-IDX, VIS-IDX) TO WS-IW-POSITION-ID
035070             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
035080             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
035090         END-IF
035100     ELSE
035110*    VAX-ADMIN-DATE (VAX-IDX) NOT ZERO
035120         IF VAX-ADMIN-DATE (VAX-IDX) NOT = ZERO
035130*    VAX-ADMIN-DATE (VAX-IDX) >
035140             IF VAX-ADMIN-DATE (VAX-IDX) >
035150                 VIS-PRESENTED-DATE (VAX-IDX, VIS-IDX)
035160                 MOVE "VisPresentedDateIsAfterAdminDate"
035170                                      TO WS-IW-ISSUE-CODE
035180                 MOVE "I"             TO WS-IW-ISSUE-TYPE
035190                 MOVE "VIS-PRESENTED-DATE" TO WS-IW-FIELD-NAME
035200                 MOVE VIS-POSITION-ID (VAX-IDX, VIS-IDX)
035210                                      TO WS-IW-POSITION-ID
035220                 MOVE SPACES          TO WS-IW-RELATED-CODE-VALUE
035230                 PERFORM 690-RAISE-ISSUE THRU 690-EXIT
035240             ELSE
035250*    VAX-ADMIN-DATE (VAX-IDX) <
035260                 IF VAX-ADMIN-DATE (VAX-IDX) <
035270                     VIS-PRESENTED-DATE (VAX-IDX, VIS-IDX)
035280                     MOVE "VisPresentedDateIsNotAdminDate"
035290                                      TO WS-IW-ISSUE-CODE
035300                     MOVE "I"         TO WS-IW-ISSUE-TYPE
035310                     MOVE "VIS-PRESENTED-DATE" TO WS-IW-FIELD-NAME
035320                     MOVE VIS-POSITION-ID (VAX-IDX, VIS-IDX)
035330                                      TO WS-IW-POSITION-ID
035340                     MOVE SPACES      TO WS-IW-RELATED-CODE-VALUE
035350                     PERFORM 690-RAISE-ISSUE THRU 690-EXIT
035360                 END-IF
035370             END-IF
035380         END-IF
035390*    VIS-PUBLISHED-DATE (VAX-IDX, VIS-IDX) NOT ZERO
035400         IF VIS-PUBLISHED-DATE (VAX-IDX, VIS-IDX) NOT = ZERO
035410             AND VIS-PRESENTED-DATE (VAX-IDX, VIS-IDX) <
035420                 VIS-PUBLISHED-DATE (VAX-IDX, VIS-IDX)
035430             MOVE "VisPresentedDateIsBeforePublishedDate"
035440                                      TO WS-IW-ISSUE-CODE
035450             MOVE "I"                 TO WS-IW-ISSUE-TYPE
035460             MOVE "VIS-PRESENTED-DATE" TO WS-IW-FIELD-NAME
035470             MOVE VIS-POSITION-ID (VAX-IDX, VIS-IDX) TO WS-IW-POSITION-ID
035480             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
035490             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
035500         END-IF
035510     END-IF.
035520*        VIS-DOCUMENT-CODE (VAX-IDX, VIS-IDX) BLANK
035530     IF VIS-DOCUMENT-CODE (VAX-IDX, VIS-IDX) = SPACES
035540         AND (CODE-RECEIVED-VALUE OF VIS-CVX-CODE (VAX-IDX, VIS-IDX)
035550             = SPACES
035560             OR VIS-PUBLISHED-DATE (VAX-IDX, VIS-IDX) = ZERO)
035570*        VIS IS UNRECOGNIZED
035580         MOVE "VisIsUnrecognized"     TO WS-IW-ISSUE-CODE
035590         MOVE "I"                     TO WS-IW-ISSUE-TYPE
035600         MOVE "VIS-DOCUMENT-CODE"     TO WS-IW-FIELD-NAME
035610         MOVE VIS-POSITION-ID (VAX-IDX, VIS-IDX) TO WS-IW-POSITION-ID
035620         MOVE SPACES                  TO WS-IW-RELATED-CODE-VALUE
035630         PERFORM 690-RAISE-ISSUE THRU 690-EXIT
035640*    VIS-IDX EQUALS 1 AND VAX-IS-ADMINISTERED (VAX-IDX)
035650         IF VIS-IDX = 1 AND VAX-IS-ADMINISTERED (VAX-IDX)
035660*        VIS IS MISSING
035670             MOVE "VisIsMissing"      TO WS-IW-ISSUE-CODE
035680             MOVE "M"                 TO WS-IW-ISSUE-TYPE
035690             MOVE "VACCINATION-VIS"   TO WS-IW-FIELD-NAME
035700             MOVE VAX-POSITION-ID (VAX-IDX) TO WS-IW-POSITION-ID
035710             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
035720             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
035730         END-IF
035740     END-IF.
035750 588A-EXIT.
035760     EXIT.
035770*
035780 590-VAX-FIN-ELIG-AND-SCORE.
035790     MOVE "590-VAX-FIN-ELIG-AND-SCORE" TO PARA-NAME.
035800*        VAX-FINANCIAL-ELIGIBILITY-CODE (VAX-IDX) BLANK
035810     IF VAX-FINANCIAL-ELIGIBILITY-CODE (VAX-IDX) = SPACES
035820*    VAX-IS-ADMINISTERED (VAX-IDX)
035830         IF VAX-IS-ADMINISTERED (VAX-IDX)
035840             MOVE "FinancialEligibilityCodeIsMissing"
035850                                      TO WS-IW-ISSUE-CODE
035860             MOVE "M"                 TO WS-IW-ISSUE-TYPE
035870             MOVE "FINANCIAL-ELIGIBILITY-CODE" TO WS-IW-FIELD-NAME
035880             MOVE VAX-POSITION-ID (VAX-IDX) TO WS-IW-POSITION-ID
035890             MOVE SPACES              TO WS-IW-RELATED-CODE-VALUE
035900             PERFORM 690-RAISE-ISSUE THRU 690-EXIT
035910         END-IF
035920     ELSE
035930*    VAX-IS-ADMINISTERED (VAX-IDX)
035940         IF VAX-IS-ADMINISTERED (VAX-IDX)
035950             MOVE VAX-FINANCIAL-ELIGIBILITY-CODE (VAX-IDX)
035960                                      TO WS-CE-RECEIVED-VALUE
035970             MOVE CODE-STATUS OF VAX-FINANCIAL-ELIGIBILITY (VAX-IDX)
035980                                      TO WS-CE-STATUS
035990             MOVE CODE-NORMALIZED-VALUE OF VAX-FINANCIAL-ELIGIBILITY
036000                                      (VAX-IDX) TO WS-CE-NORMALIZED-VALUE
036010             MOVE "FIN-ELIG"          TO WS-CLW-TABLE-TYPE
036020             MOVE SPACES              TO WS-CLW-CONTEXT
036030             MOVE "Y"                 TO WS-CLW-NOT-SILENT-FLAG
036040             MOVE "FinancialEligibilityCodeIsInvalid"
036050                                      TO WS-CLW-ISSUE-CODE
036060             MOVE "FINANCIAL-ELIGIBILITY-CODE" TO WS-CLW-FIELD-NAME
036070             MOVE VAX-POSITION-ID (VAX-IDX) TO WS-CLW-POSITION-ID
036080             PERFORM 610-HANDLE-CODE-RECEIVED THRU 610-EXIT
036090             MOVE WS-CE-STATUS
036100                 TO CODE-STATUS OF VAX-FINANCIAL-ELIGIBILITY (VAX-IDX)
036110             MOVE WS-CE-NORMALIZED-VALUE TO
036120                 CODE-NORMALIZED-VALUE OF VAX-FINANCIAL-ELIGIBILITY
036130                                      (VAX-IDX)
036140         END-IF
036150     END-IF.
036160*    RULE 27 - ADMINISTERED/HISTORICAL PLAUSIBILITY SCORE.
036170     MOVE ZERO TO VAX-ADMINISTERED-SCORE (VAX-IDX).
036180*    VAX-ADMIN-DATE (VAX-IDX) NOT ZERO
036190     IF VAX-ADMIN-DATE (VAX-IDX) NOT = ZERO
036200*        TRUE ELAPSED-DAYS BETWEEN THE RECEIVED TIMESTAMP AND THE
036210*        ADMIN DATE, VIA THE DAY-SERIAL CONVERSION AT 685 - NOT A
036220*        CALENDAR-MONTH DIFFERENCE.  "ELAPSED < 31 DAYS" MEANS ANY
036230*        NEGATIVE GAP (ADMIN DATE BEFORE RECEIVED DATE, NO MATTER
036240*        HOW LONG BEFORE) STILL COUNTS - ONLY A GAP OF MORE THAN
036250*        31 DAYS WITH ADMIN DATE *AFTER* RECEIVED DATE FAILS.
036260*        REPLICATE THE ORIGINAL'S ABSOLUTE-ELAPSED-TIME QUIRK
036270*        LITERALLY - DO NOT "FIX" THIS TO A SIGNED BEFORE/AFTER
036280*        CHECK.
036290         MOVE VXU-RECEIVED-DATE TO WS-JDN-INPUT-DATE
036300         PERFORM 685-DATE-TO-JULIAN THRU 685-EXIT
036310         MOVE WS-JDN-RESULT TO WS-JDN-SAVED-RESULT
036320         MOVE VAX-ADMIN-DATE (VAX-IDX) TO WS-JDN-INPUT-DATE
036330         PERFORM 685-DATE-TO-JULIAN THRU 685-EXIT
036340         COMPUTE WS-ELAPSED-DAYS =
036350             WS-JDN-RESULT - WS-JDN-SAVED-RESULT
036360*    WS-ELAPSED-DAYS EARLIER THAN 31
036370         IF WS-ELAPSED-DAYS < 31
036380             ADD 5 TO VAX-ADMINISTERED-SCORE (VAX-IDX)
036390         END-IF
036400     END-IF.
036410*    VAX-LOT-NUMBER (VAX-IDX) PRESENT (NOT BLANK)
036420     IF VAX-LOT-NUMBER (VAX-IDX) NOT = SPACES
036430         ADD 2 TO VAX-ADMINISTERED-SCORE (VAX-IDX)
036440     END-IF.
036450*    VAX-EXPIRATION-DATE (VAX-IDX) NOT ZERO
036460     IF VAX-EXPIRATION-DATE (VAX-IDX) NOT = ZERO
036470         ADD 2 TO VAX-ADMINISTERED-SCORE (VAX-IDX)
036480     END-IF.
036490*    CODE-RECEIVED-VALUE OF VAX-MANUFACTURER-CODE (VAX-IDX)
036500     IF CODE-RECEIVED-VALUE OF VAX-MANUFACTURER-CODE (VAX-IDX)
036510            NOT = SPACES
036520         ADD 2 TO VAX-ADMINISTERED-SCORE (VAX-IDX)
036530     END-IF.
036540*    VAX-FINANCIAL-ELIGIBILITY-CODE (VAX-IDX) PRESENT (NOT BLANK)
036550     IF VAX-FINANCIAL-ELIGIBILITY-CODE (VAX-IDX) NOT = SPACES
036560         ADD 2 TO VAX-ADMINISTERED-SCORE (VAX-IDX)
036570     END-IF.
036580*    CODE-RECEIVED-VALUE OF VAX-BODY-ROUTE-CODE (VAX-IDX)
036590     IF CODE-RECEIVED-VALUE OF VAX-BODY-ROUTE-CODE (VAX-IDX)
036600            NOT = SPACES
036610         ADD 1 TO VAX-ADMINISTERED-SCORE (VAX-IDX)
036620     END-IF.
036630*    CODE-RECEIVED-VALUE OF VAX-BODY-SITE-CODE (VAX-IDX)
036640     IF CODE-RECEIVED-VALUE OF VAX-BODY-SITE-CODE (VAX-IDX)
036650            NOT = SPACES
036660         ADD 1 TO VAX-ADMINISTERED-SCORE (VAX-IDX)
036670     END-IF.
036680*        WHEN VAX-AMOUNT-IS-VALUED (VAX-IDX)
036690     IF VAX-AMOUNT-IS-VALUED (VAX-IDX)
036700         ADD 3 TO VAX-ADMINISTERED-SCORE (VAX-IDX)
036710     END-IF.
036720*    VAX-FACILITY-ID-NUMBER (VAX-IDX) PRESENT (NOT BLANK)
036730     IF VAX-FACILITY-ID-NUMBER (VAX-IDX) NOT = SPACES
036740         OR VAX-FACILITY-NAME (VAX-IDX) NOT = SPACES
036750         ADD 4 TO VAX-ADMINISTERED-SCORE (VAX-IDX)
036760     END-IF.
036770*    VAX-GIVEN-BY-NUMBER (VAX-IDX) PRESENT (NOT BLANK)
036780     IF VAX-GIVEN-BY-NUMBER (VAX-IDX) NOT = SPACES
036790         OR VAX-GIVEN-BY-NAME-FIRST (VAX-IDX) NOT = SPACES
036800         OR VAX-GIVEN-BY-NAME-LAST (VAX-IDX) NOT = SPACES
036810         ADD 4 TO VAX-ADMINISTERED-SCORE (VAX-IDX)
036820     END-IF.
036830*        WHEN VAX-IS-ADMINISTERED (VAX-IDX)
036840     IF VAX-IS-ADMINISTERED (VAX-IDX)
036850         AND VAX-ADMINISTERED-SCORE (VAX-IDX) < 10
036860         MOVE "InformationSourceIsAdministeredButAppearsToHistorical"
036870                                      TO WS-IW-ISSUE-CODE
036880         MOVE "G"                     TO WS-IW-ISSUE-TYPE
036890         MOVE "INFORMATION-SOURCE-CODE" TO WS-IW-FIELD-NAME
036900         MOVE VAX-POSITION-ID (VAX-IDX) TO WS-IW-POSITION-ID
036910         MOVE SPACES                  TO WS-IW-RELATED-CODE-VALUE
036920         PERFORM 690-RAISE-ISSUE THRU 690-EXIT
036930     END-IF.
036940*        WHEN VAX-IS-ADMINISTERED (VAX-IDX) IS FALSE
036950     IF NOT VAX-IS-ADMINISTERED (VAX-IDX)
036960         AND VAX-ADMINISTERED-SCORE (VAX-IDX) NOT < 10
036970         MOVE "InformationSourceIsHistoricalButAppearsToBeAdministered"
036980                                      TO WS-IW-ISSUE-CODE
036990         MOVE "G"                     TO WS-IW-ISSUE-TYPE
037000         MOVE "INFORMATION-SOURCE-CODE" TO WS-IW-FIELD-NAME
037010         MOVE VAX-POSITION-ID (VAX-IDX) TO WS-IW-POSITION-ID
037020         MOVE SPACES                  TO WS-IW-RELATED-CODE-VALUE
037030         PERFORM 690-RAISE-ISSUE THRU 690-EXIT
037040     END-IF.
037050 590-EXIT.
037060     EXIT.
037070*
037080******************************************************************
037090*    SHARED HELPER PARAGRAPHS - PERFORMED FROM EVERY SECTION      *
037100*    ABOVE.  610 IS THE WORKHORSE: EVERY CODE-ENTRY IN THE        *
037110*    MESSAGE IS RESOLVED AGAINST WS-CODE-TABLE THROUGH IT.        *
037120******************************************************************
037130 610-HANDLE-CODE-RECEIVED.
037140     MOVE "610-HANDLE-CODE-RECEIVED" TO PARA-NAME.
037150     MOVE "N" TO WS-CE-FOUND-FLAG.
037160     MOVE ZERO TO WS-CE-EFFECTIVE-DATE.
037170     MOVE ZERO TO WS-CE-EXPIRATION-DATE.
037180*        WS-CE-RECEIVED-VALUE BLANK
037190     IF WS-CE-RECEIVED-VALUE = SPACES
037200         MOVE "N" TO WS-CE-STATUS
037210         GO TO 610-EXIT
037220     END-IF.
037230     SET CT-IDX TO 1.
037240     SEARCH WS-CODE-ENTRY
037250         AT END
037260             MOVE "U" TO WS-CE-STATUS
037270             MOVE SPACES TO WS-CE-NORMALIZED-VALUE
037280             MOVE SPACES TO WS-CE-RECEIVED-TEXT
037290*       CT-TAB-TYPE (CT-IDX) = WS-CLW-TABLE-TYPE
037300         WHEN CT-TAB-TYPE (CT-IDX) = WS-CLW-TABLE-TYPE
037310             AND CT-TAB-VALUE (CT-IDX) = WS-CE-RECEIVED-VALUE
037320             SET WS-CE-WAS-FOUND TO TRUE
037330             MOVE CT-TAB-TEXT (CT-IDX)       TO WS-CE-RECEIVED-TEXT
037340             MOVE CT-TAB-NORMALIZED (CT-IDX) TO WS-CE-NORMALIZED-VALUE
037350             MOVE CT-TAB-EFFECTIVE-DATE (CT-IDX)
037360                                              TO WS-CE-EFFECTIVE-DATE
037370             MOVE CT-TAB-EXPIRATION-DATE (CT-IDX)
037380                                              TO WS-CE-EXPIRATION-DATE
037390*            ROW STATUS DRIVES THE RESOLVED CODE STATUS DIRECTLY -
037400*            V=VALID, D=DEPRECATED, I=INVALID, G=IGNORED - SO THE
037410*            ISSUE RAISED BELOW IS CODED FOR WHICHEVER ONE THE
037420*            TABLE ROW ACTUALLY CARRIES, NOT JUST FOUND-VS-NOT-
037430*            FOUND.
037440             EVALUATE TRUE
037450*               CT-TAB-ACTIVE (CT-IDX)
037460                 WHEN CT-TAB-ACTIVE (CT-IDX)
037470                     MOVE "V" TO WS-CE-STATUS
037480*               CT-TAB-INVALID (CT-IDX)
037490                 WHEN CT-TAB-INVALID (CT-IDX)
037500                     MOVE "I" TO WS-CE-STATUS
037510*               CT-TAB-IGNORED (CT-IDX)
037520                 WHEN CT-TAB-IGNORED (CT-IDX)
037530                     MOVE "G" TO WS-CE-STATUS
037540*               ANYTHING NOT HANDLED ABOVE
037550                 WHEN OTHER
037560                     MOVE "D" TO WS-CE-STATUS
037570             END-EVALUATE
037580     END-SEARCH.
037590*    WS-CE-STATUS NOT = "V" AND WS-CE-STATUS NOT "N"
037600     IF WS-CE-STATUS NOT = "V" AND WS-CE-STATUS NOT = "N"
037610         AND WS-CLW-NOT-SILENT
037620         MOVE WS-CLW-ISSUE-CODE      TO WS-IW-ISSUE-CODE
037630         MOVE WS-CE-STATUS           TO WS-IW-ISSUE-TYPE
037640         MOVE WS-CLW-FIELD-NAME      TO WS-IW-FIELD-NAME
037650         MOVE WS-CLW-POSITION-ID     TO WS-IW-POSITION-ID
037660         MOVE WS-CE-RECEIVED-VALUE   TO WS-IW-RELATED-CODE-VALUE
037670         PERFORM 690-RAISE-ISSUE THRU 690-EXIT
037680     END-IF.
037690 610-EXIT.
037700     EXIT.
037710*
037720******************************************************************
037730*    690-RAISE-ISSUE - APPEND ONE ROW TO THE IN-MESSAGE           *
037740*    ISSUES-FOUND TABLE.  BOUNDED AT VXU-MAX-ISSUES; ONCE THE     *
037750*    TABLE IS FULL WE STOP RECORDING RATHER THAN ABEND, SINCE A   *
037760*    MESSAGE THAT GENERATES OVER 100 FINDINGS IS ALREADY BEYOND   *
037770*    ANY OPERATOR'S ABILITY TO ACT ON THE DETAIL.        TKT9112  *
037780******************************************************************
037790 690-RAISE-ISSUE.
037800     MOVE "690-RAISE-ISSUE" TO PARA-NAME.
037810*    VXU-ISSUE-COUNT EARLIER THAN 100
037820     IF VXU-ISSUE-COUNT < 100
037830         ADD 1 TO VXU-ISSUE-COUNT
037840         SET ISS-IDX TO VXU-ISSUE-COUNT
037850         MOVE WS-IW-ISSUE-CODE          TO ISS-ISSUE-CODE (ISS-IDX)
037860         MOVE WS-IW-ISSUE-TYPE          TO ISS-ISSUE-TYPE (ISS-IDX)
037870         MOVE WS-IW-FIELD-NAME          TO ISS-FIELD-NAME (ISS-IDX)
037880         MOVE WS-IW-POSITION-ID         TO ISS-POSITION-ID (ISS-IDX)
037890         MOVE WS-IW-RELATED-CODE-VALUE  TO ISS-RELATED-CODE-VALUE
037900                                                    (ISS-IDX)
037910     END-IF.
037920 690-EXIT.
037930     EXIT.
037940*
037950******************************************************************
037960*    620-VALIDATE-ADDRESS - LINE 1 OF STREET MUST BE PRESENT AND  *
037970*    NOT CONSIST SOLELY OF PUNCTUATION/SPACES; CITY MUST BE       *
037980*    PRESENT.  WS-NAME-WORK HOLDS THE STREET, WS-NAME-WORK-2      *
037990*    HOLDS THE CITY, ON ENTRY.  WS-ADDR-RESULT-FLAG "Y" ON A      *
038000*    VALID ADDRESS.                                                *
038010******************************************************************
038020 620-VALIDATE-ADDRESS.
038030     MOVE "620-VALIDATE-ADDRESS" TO PARA-NAME.
038040     MOVE "N" TO WS-ADDR-RESULT-FLAG.
038050*    WS-NAME-WORK NOT = SPACES AND WS-NAME-WORK-2 PRESENT (NOT BL
038060     IF WS-NAME-WORK NOT = SPACES AND WS-NAME-WORK-2 NOT = SPACES
038070         MOVE "Y" TO WS-ADDR-RESULT-FLAG
038080     END-IF.
038090 620-EXIT.
038100     EXIT.
038110*
038120******************************************************************
038130*    630-VALIDATE-PHONE / 635-CHECK-NANP-PHONE - STRIPS PUNCT     *
038140*    FROM THE RECEIVED NUMBER INTO WS-PHONE-STRIPPED-LOCAL, THEN  *
038150*    635 CHECKS THE RESULT IS A 10-DIGIT NORTH AMERICAN NUMBERING *
038160*    PLAN NUMBER.  WS-NAME-WORK HOLDS THE RECEIVED NUMBER ON      *
038170*    ENTRY; WS-ADDR-RESULT-FLAG "Y" ON A VALID NUMBER.            *
038180******************************************************************
038190 630-VALIDATE-PHONE.
038200     MOVE "630-VALIDATE-PHONE" TO PARA-NAME.
038210     MOVE SPACES TO WS-PHONE-STRIPPED-LOCAL.
038220     MOVE ZERO TO WS-SUB-1.
038230     MOVE ZERO TO WS-SUB-2.
038240 630-STRIP-LOOP.
038250     ADD 1 TO WS-SUB-1.
038260*    WS-SUB-1 LATER THAN 50
038270     IF WS-SUB-1 > 50
038280         GO TO 630-STRIP-DONE
038290     END-IF.
038300*    WS-NAME-WORK (WS-SUB-1:1) EQUALS SPACE
038310     IF WS-NAME-WORK (WS-SUB-1:1) = SPACE
038320         GO TO 630-STRIP-DONE
038330     END-IF.
038340*    WS-NAME-WORK (WS-SUB-1:1) NUMERIC
038350     IF WS-NAME-WORK (WS-SUB-1:1) NUMERIC
038360         ADD 1 TO WS-SUB-2
038370*    WS-SUB-2 EARLIER THAN 21
038380         IF WS-SUB-2 < 21
038390             MOVE WS-NAME-WORK (WS-SUB-1:1)
038400                       TO WS-PHONE-STRIPPED-LOCAL (WS-SUB-2:1)
038410         END-IF
038420     END-IF.
038430     GO TO 630-STRIP-LOOP.
038440 630-STRIP-DONE.
038450     PERFORM 635-CHECK-NANP-PHONE THRU 635-EXIT.
038460 630-EXIT.
038470     EXIT.
038480 635-CHECK-NANP-PHONE.
038490     MOVE "635-CHECK-NANP-PHONE" TO PARA-NAME.
038500     MOVE "N" TO WS-ADDR-RESULT-FLAG.
038510*    WS-SUB-2 EQUALS 10
038520     IF WS-SUB-2 = 10
038530*    WS-PHONE-STRIPPED-LOCAL (1:1) NOT "0"
038540         IF WS-PHONE-STRIPPED-LOCAL (1:1) NOT = "0"
038550             AND WS-PHONE-STRIPPED-LOCAL (1:1) NOT = "1"
038560             MOVE "Y" TO WS-ADDR-RESULT-FLAG
038570         END-IF
038580     END-IF.
038590*    WS-SUB-2 = 11 AND WS-PHONE-STRIPPED-LOCAL (1:1) IS "1"
038600     IF WS-SUB-2 = 11 AND WS-PHONE-STRIPPED-LOCAL (1:1) = "1"
038610         MOVE "Y" TO WS-ADDR-RESULT-FLAG
038620     END-IF.
038630 635-EXIT.
038640     EXIT.
038650*
038660******************************************************************
038670*    640-VALIDATE-SSN - NINE DIGITS, NOT ALL THE SAME DIGIT, NOT  *
038680*    A KNOWN DUMMY SERIES (000, 666 OR 900-999 AREA).  WS-NAME-   *
038690*    WORK HOLDS THE RECEIVED SSN ON ENTRY.                        *
038700******************************************************************
038710 640-VALIDATE-SSN.
038720     MOVE "640-VALIDATE-SSN" TO PARA-NAME.
038730     MOVE "N" TO WS-ADDR-RESULT-FLAG.
038740*    WS-NAME-WORK (1:9) NOT NUMERIC
038750     IF WS-NAME-WORK (1:9) NOT NUMERIC
038760         GO TO 640-EXIT
038770     END-IF.
038780*    WS-NAME-WORK (1:3) EQUALS "000" OR "666"
038790     IF WS-NAME-WORK (1:3) = "000" OR "666"
038800         GO TO 640-EXIT
038810     END-IF.
038820*    WS-NAME-WORK (1:1) IS "9"
038830     IF WS-NAME-WORK (1:1) = "9"
038840         GO TO 640-EXIT
038850     END-IF.
038860     MOVE WS-NAME-WORK (1:1) TO WS-CONSEC-CHAR-PREV.
038870     MOVE ZERO TO WS-CONSEC-SUB.
038880     PERFORM 640-CHECK-ALL-SAME THRU 640-CHECK-ALL-SAME-EXIT
038890         VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 9.
038900*    WS-CONSEC-SUB EQUALS 9
038910     IF WS-CONSEC-SUB = 9
038920         GO TO 640-EXIT
038930     END-IF.
038940     MOVE "Y" TO WS-ADDR-RESULT-FLAG.
038950     GO TO 640-EXIT.
038960 640-CHECK-ALL-SAME.
038970*    WS-NAME-WORK (WS-SUB-1:1) EQUALS WS-CONSEC-CHAR-PREV
038980     IF WS-NAME-WORK (WS-SUB-1:1) = WS-CONSEC-CHAR-PREV
038990         ADD 1 TO WS-CONSEC-SUB
039000     END-IF.
039010 640-CHECK-ALL-SAME-EXIT.
039020     EXIT.
039030 640-EXIT.
039040     EXIT.
039050*
039060******************************************************************
039070*    650-VALIDATE-NUMBER - GENERIC ALL-NUMERIC/FIXED-LENGTH       *
039080*    CHECK USED FOR MEDICAID AND SIMILAR ID NUMBERS.  ON ENTRY    *
039090*    WS-NAME-WORK HOLDS THE VALUE, WS-NVR-REQUIRED-LENGTH HOLDS   *
039100*    THE EXPECTED DIGIT COUNT, WS-NVR-ISSUE-CODE AND               *
039110*    WS-IW-FIELD-NAME HOLD WHAT TO RAISE ON FAILURE.  RAISES THE  *
039120*    ISSUE ITSELF; CALLER JUST TESTS WS-ADDR-RESULT-FLAG.         *
039130******************************************************************
039140 650-VALIDATE-NUMBER.
039150     MOVE "650-VALIDATE-NUMBER" TO PARA-NAME.
039160     MOVE "Y" TO WS-ADDR-RESULT-FLAG.
039170*    WS-NAME-WORK (1:WS-NVR-REQUIRED-LENGTH) NOT NUMERIC
039180     IF WS-NAME-WORK (1:WS-NVR-REQUIRED-LENGTH) NOT NUMERIC
039190         MOVE "N" TO WS-ADDR-RESULT-FLAG
039200     END-IF.
039210*    WS-NVR-REQUIRED-LENGTH EARLIER THAN 20
039220     IF WS-NVR-REQUIRED-LENGTH < 20
039230*    WS-NAME-WORK (WS-NVR-REQUIRED-LENGTH + 1:
039240         IF WS-NAME-WORK (WS-NVR-REQUIRED-LENGTH + 1:
039250             20 - WS-NVR-REQUIRED-LENGTH) NOT = SPACES
039260             MOVE "N" TO WS-ADDR-RESULT-FLAG
039270         END-IF
039280     END-IF.
039290*    WS-ADDR-RESULT-FLAG NOT "Y"
039300     IF WS-ADDR-RESULT-FLAG NOT = "Y"
039310         MOVE WS-NVR-ISSUE-CODE     TO WS-IW-ISSUE-CODE
039320         MOVE "I"                   TO WS-IW-ISSUE-TYPE
039330         PERFORM 690-RAISE-ISSUE THRU 690-EXIT
039340     END-IF.
039350 650-EXIT.
039360     EXIT.
039370*
039380******************************************************************
039390*    660-CONSECUTIVE-CHAR-CHECK - LONGEST RUN OF ONE REPEATED     *
039400*    CHARACTER IN WS-NAME-WORK (FIRST WS-STRING-LENGTH BYTES).    *
039410*    RESULT IN WS-CONSEC-MAX-FOUND.  NOT CURRENTLY WIRED TO A     *
039420*    NUMBERED RULE - KEPT IN THE LOAD LIBRARY AS A SHOP UTILITY   *
039430*    FOR FUTURE NAME-QUALITY CHECKS UNTIL THE NEXT MAINTAINER     *
039440*    HAS A REASON TO WIRE IT UP.                                  *
039450******************************************************************
039460 660-CONSECUTIVE-CHAR-CHECK.
039470     MOVE "660-CONSECUTIVE-CHAR-CHECK" TO PARA-NAME.
039480     MOVE ZERO TO WS-CONSEC-MAX-FOUND.
039490     MOVE ZERO TO WS-CONSEC-RUN-LENGTH.
039500     MOVE SPACE TO WS-CONSEC-CHAR-PREV.
039510     PERFORM 660-SCAN-ONE-CHAR THRU 660-SCAN-ONE-CHAR-EXIT
039520         VARYING WS-CONSEC-SUB FROM 1 BY 1
039530         UNTIL WS-CONSEC-SUB > WS-STRING-LENGTH.
039540 660-EXIT.
039550     EXIT.
039560 660-SCAN-ONE-CHAR.
039570     MOVE WS-NAME-WORK (WS-CONSEC-SUB:1) TO WS-CONSEC-CHAR-CURR.
039580*    WS-CONSEC-CHAR-CURR EQUALS WS-CONSEC-CHAR-PREV
039590     IF WS-CONSEC-CHAR-CURR = WS-CONSEC-CHAR-PREV
039600         ADD 1 TO WS-CONSEC-RUN-LENGTH
039610     ELSE
039620         MOVE 1 TO WS-CONSEC-RUN-LENGTH
039630     END-IF.
039640*    WS-CONSEC-RUN-LENGTH LATER THAN WS-CONSEC-MAX-FOUND
039650     IF WS-CONSEC-RUN-LENGTH > WS-CONSEC-MAX-FOUND
039660         MOVE WS-CONSEC-RUN-LENGTH TO WS-CONSEC-MAX-FOUND
039670     END-IF.
039680     MOVE WS-CONSEC-CHAR-CURR TO WS-CONSEC-CHAR-PREV.
039690 660-SCAN-ONE-CHAR-EXIT.
039700     EXIT.
039710*
039720******************************************************************
039730*    665-CHECK-VALID-NAME-CHARS - NAME MUST BE ALL LETTERS,       *
039740*    SPACES, HYPHENS OR APOSTROPHES.  WS-NAME-WORK HOLDS THE      *
039750*    NAME ON ENTRY; WS-ADDR-RESULT-FLAG "Y" WHEN CLEAN.           *
039760******************************************************************
039770 665-CHECK-VALID-NAME-CHARS.
039780     MOVE "665-CHECK-VALID-NAME-CHARS" TO PARA-NAME.
039790     MOVE "Y" TO WS-ADDR-RESULT-FLAG.
039800     PERFORM 665-CHECK-ONE-CHAR THRU 665-CHECK-ONE-CHAR-EXIT
039810         VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 50.
039820 665-EXIT.
039830     EXIT.
039840 665-CHECK-ONE-CHAR.
039850*    WS-NAME-WORK (WS-SUB-1:1) NOT ALPHABETIC
039860     IF WS-NAME-WORK (WS-SUB-1:1) NOT ALPHABETIC
039870         AND WS-NAME-WORK (WS-SUB-1:1) NOT = SPACE
039880         AND WS-NAME-WORK (WS-SUB-1:1) NOT = "-"
039890         AND WS-NAME-WORK (WS-SUB-1:1) NOT = "'"
039900         MOVE "N" TO WS-ADDR-RESULT-FLAG
039910     END-IF.
039920 665-CHECK-ONE-CHAR-EXIT.
039930     EXIT.
039940*
039950******************************************************************
039960*    670-CREATE-DATE - PARSES AN HL7-STYLE CCYYMMDD[HHMM..]       *
039970*    TIMESTAMP OUT OF WS-DPF-INPUT (WS-DPF-LENGTH BYTES) INTO     *
039980*    WS-DPF-DATE-OUT, VALIDATING MONTH/DAY RANGES.  SETS          *
039990*    WS-DPF-VALID-FLAG.  WS-DPF-LENGTH IS DERIVED HERE VIA        *
040000*    695-STRING-LENGTH RATHER THAN REQUIRING THE CALLER TO SET    *
040010*    IT, SINCE EVERY CALL SITE PASSES A FRESHLY-MOVED FIELD.      *
040020******************************************************************
040030 670-CREATE-DATE.
040040     MOVE "670-CREATE-DATE" TO PARA-NAME.
040050     MOVE "N" TO WS-DPF-VALID-FLAG.
040060     MOVE ZERO TO WS-DPF-DATE-OUT.
040070*    WS-DPF-INPUT (1:8) NOT NUMERIC
040080     IF WS-DPF-INPUT (1:8) NOT NUMERIC
040090         GO TO 670-EXIT
040100     END-IF.
040110     MOVE WS-DPF-INPUT (1:8) TO WS-DPF-DATE-OUT.
040120*    WS-DPF-MM EARLIER THAN 1 OR WS-DPF-MM > 12
040130     IF WS-DPF-MM < 1 OR WS-DPF-MM > 12
040140         MOVE ZERO TO WS-DPF-DATE-OUT
040150         GO TO 670-EXIT
040160     END-IF.
040170     PERFORM 525A-COMPUTE-DAYS-IN-MONTH THRU 525A-EXIT.
040180*    WS-DPF-DD EARLIER THAN 1 OR WS-DPF-DD > WS-DAYS-IN-MONTH
040190     IF WS-DPF-DD < 1 OR WS-DPF-DD > WS-DAYS-IN-MONTH
040200         MOVE ZERO TO WS-DPF-DATE-OUT
040210         GO TO 670-EXIT
040220     END-IF.
040230     SET WS-DPF-IS-VALID TO TRUE.
040240 670-EXIT.
040250     EXIT.
040260*
040270******************************************************************
040280*    680-MONTHS-BETWEEN - WHOLE CALENDAR MONTHS FROM WS-MB-START- *
040290*    DATE TO WS-MB-END-DATE (CCYYMMDD EACH).  DAY-OF-MONTH IS     *
040300*    ENTIRELY IGNORED BY DESIGN - JAN 31 TO FEB 1 COMES OUT TO 1  *
040310*    MONTH, SAME AS JAN 1 TO FEB 28.  DO NOT ADD A DAY-OF-MONTH   *
040320*    "CORRECTION" HERE - THAT WOULD MAKE THE AGE-APPROPRIATENESS  *
040330*    AND UNDER-AGE CHECKS THAT CALL THIS DISAGREE WITH THE        *
040340*    ORIGINAL RATING ENGINE ON BOUNDARY DATES.  RESULT MAY BE     *
040350*    NEGATIVE WHEN END PRECEDES START.                            *
040360******************************************************************
040370 680-MONTHS-BETWEEN.
040380     MOVE "680-MONTHS-BETWEEN" TO PARA-NAME.
040390     COMPUTE WS-MB-RESULT =
040400         ((WS-MB-END-CCYY - WS-MB-START-CCYY) * 12)
040410          + (WS-MB-END-MM - WS-MB-START-MM).
040420 680-EXIT.
040430     EXIT.
040440*
040450******************************************************************
040460*    685-DATE-TO-JULIAN - CONVERTS WS-JDN-INPUT-DATE (CCYYMMDD)   *
040470*    TO AN ABSOLUTE DAY-SERIAL NUMBER IN WS-JDN-RESULT, USING THE *
040480*    STANDARD CIVIL-CALENDAR-TO-JULIAN-DAY-NUMBER FORMULA.        *
040490*    SUBTRACTING TWO RESULTS GIVES THE TRUE ELAPSED-DAYS COUNT    *
040500*    BETWEEN TWO DATES - USED BY RULE 27 (590) IN PLACE OF THE    *
040510*    CALENDAR-MONTH DIFFERENCE, SINCE THAT RULE NEEDS A REAL DAY  *
040520*    COUNT, NOT A WHOLE-MONTH ONE.  CALLER LOADS WS-JDN-INPUT-    *
040530*    DATE, PERFORMS THIS PARAGRAPH, AND SAVES WS-JDN-RESULT       *
040540*    BEFORE THE NEXT CALL OVERWRITES IT.                          *
040550******************************************************************
040560 685-DATE-TO-JULIAN.
040570     MOVE "685-DATE-TO-JULIAN" TO PARA-NAME.
040580     COMPUTE WS-JDN-A = (14 - WS-JDN-MM) / 12.
040590     COMPUTE WS-JDN-Y = WS-JDN-CCYY + 4800 - WS-JDN-A.
040600     COMPUTE WS-JDN-M = WS-JDN-MM + (12 * WS-JDN-A) - 3.
040610     COMPUTE WS-JDN-T1 = ((153 * WS-JDN-M) + 2) / 5.
040620     COMPUTE WS-JDN-T2 = WS-JDN-Y / 4.
040630     COMPUTE WS-JDN-T3 = WS-JDN-Y / 100.
040640     COMPUTE WS-JDN-T4 = WS-JDN-Y / 400.
040650     COMPUTE WS-JDN-RESULT =
040660         WS-JDN-DD + WS-JDN-T1 + (365 * WS-JDN-Y)
040670         + WS-JDN-T2 - WS-JDN-T3 + WS-JDN-T4 - 32045.
040680 685-EXIT.
040690     EXIT.
040700*
040710******************************************************************
040720*    695-STRING-LENGTH - POSITION OF THE LAST NON-SPACE BYTE IN   *
040730*    WS-NAME-WORK (0 IF ALL SPACES).  SAME CONTRACT AS THE        *
040740*    CALLED SUBPROGRAM STRLTH, REIMPLEMENTED IN-LINE HERE SINCE   *
040750*    IT IS PERFORMED SO HEAVILY THROUGH THE NAME-CLEANUP          *
040760*    PIPELINE THAT A CALL/LINKAGE HOP EACH TIME WOULD BE WASTEFUL.*
040770*    STRLTH ITSELF REMAINS IN THE LOAD LIBRARY FOR THE OLDER      *
040780*    JOBS THAT STILL CALL IT DIRECTLY.                            *
040790******************************************************************
040800 695-STRING-LENGTH.
040810     MOVE "695-STRING-LENGTH" TO PARA-NAME.
040820     MOVE ZERO TO WS-STRING-LENGTH.
040830     PERFORM 695-SCAN-BACKWARD THRU 695-SCAN-BACKWARD-EXIT
040840         VARYING WS-SUB-1 FROM 50 BY -1
040850         UNTIL WS-SUB-1 < 1 OR WS-STRING-LENGTH NOT = ZERO.
040860 695-EXIT.
040870     EXIT.
040880 695-SCAN-BACKWARD.
040890*    WS-NAME-WORK (WS-SUB-1:1) NOT EQUAL TO SPACE
040900     IF WS-NAME-WORK (WS-SUB-1:1) NOT = SPACE
040910         MOVE WS-SUB-1 TO WS-STRING-LENGTH
040920     END-IF.
040930 695-SCAN-BACKWARD-EXIT.
040940     EXIT.
040950*
040960******************************************************************
040970*    700-WRITE-OUTPUT - STEP 7.  THE EDITED MESSAGE GOES TO       *
040980*    VXU-OUT UNCHANGED (DOWNSTREAM LOAD STEPS STILL WANT THE      *
040990*    ORIGINAL RECEIVED IMAGE); EVERY POTENTIAL-ISSUE ACCUMULATED  *
041000*    IN VXU-ISSUES-FOUND IS FLATTENED OUT ONE ROW PER FINDING TO  *
041010*    ISSU-OUT, KEYED BY MESSAGE-CONTROL-ID/RECEIVED-DATE/TIME SO  *
041020*    DQARPT CAN TIE FINDINGS BACK TO THE MESSAGE THAT RAISED THEM.*
041030******************************************************************
041040 700-WRITE-OUTPUT.
041050     MOVE "700-WRITE-OUTPUT" TO PARA-NAME.
041060     WRITE VXU-OUT-REC FROM VXU-MESSAGE-RECEIVED.
041070     ADD 1 TO WS-VXUOUT-WRITE-COUNT.
041080*    VXU-ISSUE-COUNT LATER THAN ZERO
041090     IF VXU-ISSUE-COUNT > ZERO
041100         PERFORM 700-WRITE-ONE-ISSUE THRU 700-WRITE-ONE-ISSUE-EXIT
041110             VARYING ISS-IDX FROM 1 BY 1
041120             UNTIL ISS-IDX > VXU-ISSUE-COUNT
041130     END-IF.
041140 700-EXIT.
041150     EXIT.
041160 700-WRITE-ONE-ISSUE.
041170     MOVE VXU-MESSAGE-KEY            TO IO-MESSAGE-KEY.
041180     MOVE VXU-RECEIVED-DATE          TO IO-RECEIVED-DATE.
041190     MOVE VXU-RECEIVED-TIME          TO IO-RECEIVED-TIME.
041200     MOVE ISS-ISSUE-CODE (ISS-IDX)   TO IO-ISSUE-CODE.
041210     MOVE ISS-ISSUE-TYPE (ISS-IDX)   TO IO-ISSUE-TYPE.
041220     MOVE ISS-FIELD-NAME (ISS-IDX)   TO IO-FIELD-NAME.
041230     MOVE ISS-POSITION-ID (ISS-IDX)  TO IO-POSITION-ID.
041240     MOVE ISS-RELATED-CODE-VALUE (ISS-IDX)
041250                                     TO IO-RELATED-CODE-VALUE.
041260     WRITE ISSU-OUT-REC FROM ISSUES-OUT-REC.
041270     ADD 1 TO WS-ISSUOUT-WRITE-COUNT.
041280 700-WRITE-ONE-ISSUE-EXIT.
041290     EXIT.
