000010******************************************************************
000020* COPYBOOK        ISSUOUT                                       *
000030* DESCRIPTION      ONE FLATTENED ROW ON ISSUES-OUT FOR EVERY     *
000040*                  POTENTIAL-ISSUE RAISED AGAINST A MESSAGE.     *
000050*                  READ BACK BY DQARPT FOR THE ISSUE-COUNT-BY-   *
000060*                  TYPE CONTROL-BREAK SUMMARY.                   *
000070* MAINTENANCE HISTORY                                            *
000080*  05/14/99  RTC  ORIGINAL LAYOUT                                *
000090******************************************************************
000100 01  ISSUES-OUT-REC.
000110     05  IO-MESSAGE-KEY               PIC X(50).
000120     05  IO-RECEIVED-DATE             PIC 9(08).
000130     05  IO-RECEIVED-TIME             PIC 9(06).
000140     05  IO-ISSUE-CODE                PIC X(60).
000150     05  IO-ISSUE-TYPE                PIC X(01).
000160         88  IO-TYPE-MISSING          VALUE "M".
000170         88  IO-TYPE-INVALID          VALUE "I".
000180         88  IO-TYPE-UNRECOGNIZED     VALUE "U".
000190         88  IO-TYPE-DEPRECATED       VALUE "D".
000200         88  IO-TYPE-IGNORED          VALUE "G".
000210         88  IO-TYPE-INCOMPLETE       VALUE "C".
000220     05  IO-FIELD-NAME                PIC X(60).
000230     05  IO-POSITION-ID               PIC 9(04).
000240     05  IO-RELATED-CODE-VALUE        PIC X(50).
000250     05  FILLER                       PIC X(15).
