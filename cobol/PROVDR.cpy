000010******************************************************************
000020* COPYBOOK        PROVDR                                        *
000030* DESCRIPTION      LINKAGE-SECTION SHAPE PASSED TO GIVNBY ON     *
000040*                  EACH CALL: THE GIVEN-BY PROVIDER CODE-ENTRY   *
000050*                  FOR ONE VACCINATION, THE ADMINISTERED FLAG,   *
000060*                  AND THE INFORMATIONAL ORGANIZATION-NAME PAIR  *
000070*                  GIVNBY BUILDS FOR DISPLAY/REPORTING ONLY.     *
000080*                  GIVEN-BY-NUMBER IS RESOLVED AGAINST THE SAME  *
000090*                  CODE-TABLE-IN LOOKUP TABLE AS EVERY OTHER     *
000100*                  CODE-ENTRY (TABLE-TYPE "PROVIDER"), NOT A     *
000110*                  SEPARATE DATABASE TABLE.                      *
000120* MAINTENANCE HISTORY                                            *
000130*  01/01/08  JS   ORIGINAL LAYOUT, CARRIED OVER FROM CLCLBCST'S  *
000140*                 LINKAGE SHAPE FOR THE PER-DOSE PLUG-IN CALL    *
000150******************************************************************
000160 01  GIVEN-BY-LINKAGE-REC.
000170     05  GB-ADMINISTERED-FLAG          PIC X(01).
000180         88  GB-IS-ADMINISTERED        VALUE "Y".
000190     05  GB-GIVEN-BY-NUMBER            PIC X(20).
000200     05  GB-GIVEN-BY-NAME-FIRST        PIC X(50).
000210     05  GB-GIVEN-BY-NAME-LAST         PIC X(50).
000220     05  GB-CODE-RECEIVED-VALUE        PIC X(50).
000230     05  GB-CODE-RECEIVED-TEXT         PIC X(30).
000240     05  GB-CODE-STATUS                PIC X(01).
000250         88  GB-CODE-STAT-VALID        VALUE "V".
000260         88  GB-CODE-STAT-INVALID      VALUE "I".
000270         88  GB-CODE-STAT-UNRECOG      VALUE "U".
000280         88  GB-CODE-STAT-DEPRECATED   VALUE "D".
000290         88  GB-CODE-STAT-IGNORED      VALUE "G".
000300     05  GB-CODE-NORMALIZED-VALUE      PIC X(50).
000310     05  GB-ORGANIZATION-NAME.
000320         10  ORG-NAME                  PIC X(50).
000330         10  ORG-ID-NUMBER             PIC X(20).
000340     05  GB-RETURN-CODE                PIC 9(04) COMP.
000350         88  GB-RETURN-OK              VALUE ZERO.
000360         88  GB-RETURN-NAME-DOCUMENTED VALUE 4.
