000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    GIVNBY.
000030 AUTHOR.        JON SAYLES.
000040 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000050 DATE-WRITTEN.  01/01/08.
000060 DATE-COMPILED.
000070 SECURITY.      NON-CONFIDENTIAL.
000080*REMARKS.
000090*    GIVEN-BY PLUG-IN RULE FOR THE DQA VACCINATION VALIDATOR.
000100*    CALLED ONCE PER VACCINATION FROM DQAEDIT PARAGRAPH 570.
000110*    RESOLVES THE GIVEN-BY-NUMBER CODE-ENTRY AGAINST THE SAME
000120*    CODE-TABLE-IN LOOKUP TABLE EVERY OTHER CODE-ENTRY ON THE
000130*    MESSAGE IS RESOLVED AGAINST (TABLE-TYPE "PROVIDER"), AND
000140*    DOCUMENTS THE GIVEN-BY FIRST/LAST NAME PAIR FOR REPORTING.
000150*    THE NAME PAIR IS INFORMATIONAL ONLY - NOT VALIDATED.
000160*
000170*    THIS PROGRAM OPENS AND LOADS ITS OWN COPY OF CODE-TABL ON
000180*    THE FIRST CALL ONLY (SEE WS-TABLE-LOADED-SW BELOW).  DQAEDIT
000190*    HAS ITS OWN SEPARATE IN-MEMORY COPY FOR THE REST OF THE
000200*    MESSAGE'S CODE-ENTRIES - THE TWO ARE NOT SHARED VIA LINKAGE,
000210*    BY DESIGN, SO THIS PLUG-IN STAYS A SELF-CONTAINED CALLABLE
000220*    UNIT THE WAY CLCLBCST WAS BEFORE IT.
000230*
000240*    INPUT  FILES - CODE-TABL  CVX/CPT/MVX/PROVIDER/MISC TABLE
000250*                   (OPENED ONCE, ON THE FIRST CALL OF A RUN)
000260*
000270*    CHANGE LOG
000280*    ----------------------------------------------------------
000290*    01/01/08  JS   0063  ORIGINAL - BROKEN OUT OF DQAEDIT'S
000300*                         INLINE GIVEN-BY HANDLING INTO ITS OWN
000310*                         CALLED PROGRAM, CARRYING OVER CLCLBCST'S
000320*                         LINKAGE-SECTION PLUG-IN SHAPE.
000330*    02/09/08  JS   0002  Y2K REMEDIATION REVIEW - NO DATE MATH
000340*                         PERFORMED IN THIS PROGRAM, CODE TABLE
000350*                         DATES ARE CCYYMMDD ON THE SOURCE FILE,
000360*                         NOTHING TO REMEDIATE HERE.
000370*    03/17/09  KLW  0068  ADDED GB-RETURN-NAME-DOCUMENTED WHEN A
000380*                         GIVEN-BY NAME IS PRESENT BUT THE NUMBER
000390*                         IS MISSING - DQAEDIT RAISES THE ISSUE.
000400*    10/12/11  RTC  0071  TABLE-TYPE "PROVIDER" NOW CARRIES ONE
000410*                         VALID/EXPIRATION WINDOW PER ENTRY, SAME
000420*                         AS EVERY OTHER CODE-TABLE-IN ROW.  NO
000430*                         CHANGE NEEDED HERE - WE DO NOT LOOK AT
000440*                         THE DATE PAIR, JUST STATUS.  TKT6604.
000450*
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SOURCE-COMPUTER.  IBM-390.
000490 OBJECT-COMPUTER.  IBM-390.
000500 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530     SELECT CODE-TABL   ASSIGN TO UT-S-CDETBL
000540                        FILE STATUS IS CDETBL-STATUS.
000550*
000560 DATA DIVISION.
000570 FILE SECTION.
000580 FD  CODE-TABL
000590     LABEL RECORDS ARE STANDARD
000600     RECORDING MODE IS F.
000610 01  CODE-TABL-REC                    PIC X(187).
000620*
000630 WORKING-STORAGE SECTION.
000640 01  WS-FILE-STATUSES.
000650     05  CDETBL-STATUS                PIC X(02) VALUE SPACES.
000660         88  CDETBL-OK                VALUE "00".
000670         88  CDETBL-EOF                VALUE "10".
000680     05  FILLER                       PIC X(08).
000690*
000700 01  WS-SWITCHES.
000710     05  WS-TABLE-LOADED-SW           PIC X(01) VALUE "N".
000720         88  WS-TABLE-IS-LOADED       VALUE "Y".
000730     05  WS-EOF-SW                    PIC X(01) VALUE "N".
000740         88  WS-AT-END-OF-TABLE       VALUE "Y".
000750     05  FILLER                       PIC X(08).
000760*
000770******************************************************************
000780*    WS-SWITCHES-ALT - RAW-BYTE VIEW OF WS-SWITCHES, SAME ABEND-
000790*    DUMP-READABILITY HABIT USED ELSEWHERE IN THIS PROGRAM.  NOT
000800*    REFERENCED IN PROCEDURE.
000810******************************************************************
000820 01  WS-SWITCHES-ALT REDEFINES WS-SWITCHES.
000830     05  WS-SWITCHES-BYTES            PIC X(18).
000840*
000850 01  WS-COUNTERS.
000860     05  WS-ROWS-LOADED               PIC 9(05) COMP.
000870     05  WS-SUB-1                     PIC 9(05) COMP.
000880     05  FILLER                       PIC X(08).
000890*
000900******************************************************************
000910*    WS-COUNTERS-ALT - RAW-BYTE VIEW OF WS-COUNTERS, SAME ABEND-
000920*    DUMP-READABILITY HABIT USED ELSEWHERE IN THIS PROGRAM.  NOT
000930*    REFERENCED IN PROCEDURE.
000940******************************************************************
000950 01  WS-COUNTERS-ALT REDEFINES WS-COUNTERS.
000960     05  WS-COUNTERS-BYTES            PIC X(18).
000970*
000980     COPY CDETBL.
000990*
001000******************************************************************
001010*    WS-CODE-TABLE-ALT - RAW-BYTE VIEW OF THE SAME STORAGE AS
001020*    WS-CODE-TABLE, CARRIED SOLELY SO AN ABEND DUMP OF THIS
001030*    PROGRAM SHOWS THE TABLE ROWS AS FLAT BYTE STRINGS RATHER
001040*    THAN A NEST OF GROUP LEVELS - SAME HABIT AS DQAEDIT'S OWN
001050*    ALTERNATE VIEWS ELSEWHERE.  NOT REFERENCED IN PROCEDURE.
001060******************************************************************
001070 01  WS-CODE-TABLE-ALT REDEFINES WS-CODE-TABLE.
001080     05  WS-CT-ALT-COUNT              PIC 9(05) COMP.
001090     05  WS-CT-ALT-ROW OCCURS 500 TIMES.
001100         10  WS-CT-ALT-BYTES          PIC X(128).
001110*
001120 LINKAGE SECTION.
001130     COPY PROVDR.
001140*
001150 PROCEDURE DIVISION USING GIVEN-BY-LINKAGE-REC.
001160*
001170******************************************************************
001180*    000-HOUSEKEEPING - THE ONLY PARAGRAPH PERFORMED ON A CALL.
001190*    CLEARS THE RETURN FIELDS FIRST SO A CALLER THAT FORGOT TO
001200*    CHECK GB-RETURN-CODE DOES NOT PICK UP A STALE CODE-ENTRY FROM
001210*    THE LAST VACCINATION LINE PROCESSED.
001220******************************************************************
001230 000-HOUSEKEEPING.
001240     MOVE ZERO TO GB-RETURN-CODE.
001250     MOVE SPACES TO GB-CODE-RECEIVED-VALUE.
001260     MOVE SPACES TO GB-CODE-RECEIVED-TEXT.
001270     MOVE SPACES TO GB-CODE-STATUS.
001280     MOVE SPACES TO GB-CODE-NORMALIZED-VALUE.
001290*    TABLE IS LOADED ONCE PER RUN - THE SWITCH IS NEVER RESET, SO
001300*    EVERY CALL AFTER THE FIRST FALLS STRAIGHT THROUGH TO THE
001310*    ADMINISTERED-FLAG TEST BELOW.
001320     IF NOT WS-TABLE-IS-LOADED
001330         PERFORM 050-LOAD-CODE-TABLE THRU 050-EXIT
001340         SET WS-TABLE-IS-LOADED TO TRUE
001350     END-IF.
001360*    GIVEN-BY IS ONLY MEANINGFUL ON AN ADMINISTERED VACCINATION -
001370*    A HISTORICAL ENTRY HAS NO ADMINISTERING PROVIDER TO VALIDATE,
001380*    SO HISTORICAL LINES FALL THROUGH THIS WHOLE BLOCK UNTOUCHED.
001390     IF GB-IS-ADMINISTERED
001400*        NUMBER MISSING.  A NAME PAIR WITH NO NUMBER IS NOT AN
001410*        ERROR BY ITSELF - DQAEDIT RAISES THE ACTUAL ISSUE - THIS
001420*        PLUG-IN ONLY FLAGS WHETHER A NAME WAS THERE TO DOCUMENT.
001430         IF GB-GIVEN-BY-NUMBER = SPACES
001440             IF GB-GIVEN-BY-NAME-FIRST NOT = SPACES
001450                 OR GB-GIVEN-BY-NAME-LAST NOT = SPACES
001460                 SET GB-RETURN-NAME-DOCUMENTED TO TRUE
001470             END-IF
001480         ELSE
001490*            NUMBER PRESENT - RESOLVE IT AGAINST THE PROVIDER ROWS
001500*            LOADED AT 050 AND HAND BACK THE NORMALIZED VALUE AND
001510*            ACTIVE/DEPRECATED STATUS THE SAME WAY EVERY OTHER
001520*            CODE-ENTRY ON THE MESSAGE COMES BACK.
001530             PERFORM 100-LOOKUP-GIVEN-BY THRU 100-EXIT
001540         END-IF
001550     END-IF.
001560     GOBACK.
001570*
001580******************************************************************
001590*    050-LOAD-CODE-TABLE - OPENS CODE-TABL AND LOADS EVERY ROW
001600*    INTO WS-CODE-ENTRY, IN FILE ORDER, ON THE FIRST CALL ONLY.
001610******************************************************************
001620 050-LOAD-CODE-TABLE.
001630     MOVE ZERO TO WS-CODE-TABLE-COUNT.
001640     MOVE "N" TO WS-EOF-SW.
001650     OPEN INPUT CODE-TABL.
001660*    AN OPEN FAILURE HERE LEAVES THE TABLE EMPTY AND THE LOADED
001670*    SWITCH STILL GETS SET BY THE CALLER - EVERY GIVEN-BY-NUMBER
001680*    FOR THE REST OF THE RUN COMES BACK "U" (NOT FOUND) OUT OF
001690*    100 BELOW RATHER THAN RE-TRYING THE OPEN ON EVERY CALL.
001700     IF NOT CDETBL-OK
001710         GOBACK
001720     END-IF.
001730*    500-ROW CEILING MATCHES WS-CODE-ENTRY'S OCCURS CLAUSE IN
001740*    CDETBL - A TABLE THAT GREW PAST THAT WOULD SILENTLY STOP
001750*    LOADING HERE RATHER THAN ABEND.
001760     PERFORM 050-READ-ONE-ROW THRU 050-READ-ONE-ROW-EXIT
001770         UNTIL WS-AT-END-OF-TABLE
001780            OR WS-CODE-TABLE-COUNT = 500.
001790     CLOSE CODE-TABL.
001800 050-EXIT.
001810     EXIT.
001820*
001830 050-READ-ONE-ROW.
001840     READ CODE-TABL INTO CODE-TABLE-IN-REC
001850         AT END
001860             SET WS-AT-END-OF-TABLE TO TRUE
001870     END-READ.
001880*    UNLOADS THE FLAT INPUT RECORD INTO THE INDEXED WORKING-
001890*    STORAGE ROW FIELD BY FIELD - CT-TABLE-TYPE CARRIES "PROVIDER"
001900*    FOR THE ROWS THIS PROGRAM CARES ABOUT, ALONGSIDE THE SAME
001910*    CVX/CPT/MVX ROWS DQAEDIT'S OWN COPY OF THE TABLE USES.
001920     IF NOT WS-AT-END-OF-TABLE
001930         ADD 1 TO WS-CODE-TABLE-COUNT
001940         MOVE CT-TABLE-TYPE          OF CODE-TABLE-IN-REC
001950                     TO CT-TAB-TYPE (WS-CODE-TABLE-COUNT)
001960         MOVE CT-CODE-VALUE          OF CODE-TABLE-IN-REC
001970                     TO CT-TAB-VALUE (WS-CODE-TABLE-COUNT)
001980         MOVE CT-CODE-TEXT           OF CODE-TABLE-IN-REC
001990                     TO CT-TAB-TEXT (WS-CODE-TABLE-COUNT)
002000         MOVE CT-STATUS              OF CODE-TABLE-IN-REC
002010                     TO CT-TAB-STATUS (WS-CODE-TABLE-COUNT)
002020         MOVE CT-NORMALIZED-VALUE    OF CODE-TABLE-IN-REC
002030                     TO CT-TAB-NORMALIZED (WS-CODE-TABLE-COUNT)
002040         MOVE CT-EFFECTIVE-DATE      OF CODE-TABLE-IN-REC
002050                     TO CT-TAB-EFFECTIVE-DATE (WS-CODE-TABLE-COUNT)
002060         MOVE CT-EXPIRATION-DATE     OF CODE-TABLE-IN-REC
002070                     TO CT-TAB-EXPIRATION-DATE (WS-CODE-TABLE-COUNT)
002080     END-IF.
002090 050-READ-ONE-ROW-EXIT.
002100     EXIT.
002110*
002120******************************************************************
002130*    100-LOOKUP-GIVEN-BY - LINEAR SEARCH OF WS-CODE-ENTRY FOR
002140*    TABLE-TYPE "PROVIDER", SAME SEARCH SHAPE DQAEDIT'S OWN
002150*    610-HANDLE-CODE-RECEIVED USES - THE TABLE IS LOADED IN
002160*    FILE ORDER, NOT SORTED, SO SEARCH ALL WOULD BE WRONG HERE.
002170******************************************************************
002180 100-LOOKUP-GIVEN-BY.
002190*    SERIAL SEARCH (NOT SEARCH ALL) STARTING AT ROW 1, BECAUSE
002200*    050 LOADS THE TABLE IN WHATEVER ORDER CODE-TABL ARRIVED IN,
002210*    NOT SORTED ON TYPE+VALUE THE WAY THE ASCENDING KEY CLAUSE ON
002220*    WS-CODE-ENTRY WOULD NEED FOR A BINARY SEARCH TO BE SAFE.
002230     SET CT-IDX TO 1.
002240     SEARCH WS-CODE-ENTRY
002250         AT END
002260*            NO PROVIDER ROW CARRIES THIS NUMBER AT ALL - "U" FOR
002270*            UNRECOGNIZED, SAME STATUS LETTER 610-HANDLE-CODE-
002280*            RECEIVED OVER IN DQAEDIT USES FOR A TABLE MISS.
002290             MOVE "U" TO GB-CODE-STATUS
002300         WHEN CT-TAB-TYPE (CT-IDX) = "PROVIDER"
002310             AND CT-TAB-VALUE (CT-IDX) = GB-GIVEN-BY-NUMBER
002320*            ROW FOUND - HAND BACK THE RECEIVED VALUE AS GIVEN,
002330*            THE TABLE'S DESCRIPTIVE TEXT, AND THE NORMALIZED
002340*            FORM THE REST OF THE SYSTEM SHOULD REPORT.
002350             MOVE GB-GIVEN-BY-NUMBER TO GB-CODE-RECEIVED-VALUE
002360             MOVE CT-TAB-TEXT (CT-IDX) TO GB-CODE-RECEIVED-TEXT
002370             MOVE CT-TAB-NORMALIZED (CT-IDX)
002380                                  TO GB-CODE-NORMALIZED-VALUE
002390*            ONLY ACTIVE/DEPRECATED ARE POSSIBLE HERE - PROVIDER
002400*            ROWS ON THIS TABLE HAVE NEVER CARRIED THE INVALID OR
002410*            IGNORED STATUS LETTERS CDETBL ADDED FOR THE VACCINE
002420*            CODE SETS, SO THIS STAYS THE OLDER TWO-WAY TEST.
002430             IF CT-TAB-ACTIVE (CT-IDX)
002440                 MOVE "V" TO GB-CODE-STATUS
002450             ELSE
002460                 MOVE "D" TO GB-CODE-STATUS
002470             END-IF
002480     END-SEARCH.
002490 100-EXIT.
002500     EXIT.
