000010******************************************************************
000020* COPYBOOK        ABENDREC                                      *
000030* DESCRIPTION      SHOP-STANDARD ABEND / OUT-OF-BALANCE MESSAGE  *
000040*                  RECORD.  WRITTEN TO SYSOUT AND DISPLAYED BY   *
000050*                  1000-ABEND-RTN IN EVERY BATCH PROGRAM BEFORE  *
000060*                  THE JOB STEP IS FORCED OFF.  PARA-NAME IS SET *
000070*                  AT THE TOP OF EVERY PARAGRAPH SO THE ABEND    *
000080*                  DUMP SHOWS WHERE PROCESSING WAS WHEN IT DIED. *
000090* MAINTENANCE HISTORY                                            *
000100*  05/14/99  RTC  ORIGINAL LAYOUT, CARRIED OVER FROM THE         *
000110*                 HOSPITAL BILLING SUITE'S COPY ABENDREC         *
000120******************************************************************
000130 01  PARA-NAME                        PIC X(30).
000140 01  ABEND-REC.
000150     05  ABEND-PGM-ID                 PIC X(08).
000160     05  ABEND-PARA                   PIC X(30).
000170     05  ABEND-REASON                 PIC X(60).
000180     05  EXPECTED-VAL                 PIC 9(09).
000190     05  ACTUAL-VAL                   PIC 9(09).
000200     05  FILLER                       PIC X(14).
000210******************************************************************
000220*    THESE TWO FIELDS EXIST SOLELY TO FORCE A S0C7 ABEND (DIVIDE  *
000230*    BY ZERO) WHEN 1000-ABEND-RTN IS ENTERED, SO THE JOB STEP     *
000240*    CONDITION CODE COMES BACK NON-ZERO TO THE SCHEDULER.         *
000250******************************************************************
000260 01  ZERO-VAL                         PIC 9 VALUE ZERO.
000270 01  ONE-VAL                          PIC 9 VALUE 1.
