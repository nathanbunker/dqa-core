000010******************************************************************
000020* COPYBOOK        CDETBL                                        *
000030* DESCRIPTION      CODE-TABLE-IN INPUT RECORD, AND THE IN-MEMORY *
000040*                  LOOKUP TABLE BUILT FROM IT AT STARTUP.  CARRIES*
000050*                  THE CVX/CPT/MVX/VACCINE-PRODUCT AND MISC.     *
000060*                  GENERIC CODE SETS THE VALIDATOR RESOLVES      *
000070*                  RECEIVED CODES AGAINST.                       *
000080* MAINTENANCE HISTORY                                            *
000090*  05/14/99  RTC  ORIGINAL LAYOUT                                *
000100*  08/30/00  RTC  ADDED EFFECTIVE/EXPIRATION DATE PAIR  TKT3390  *
000110*  02/23/17  RTC  ADDED INVALID/IGNORED STATUS VALUES SO 610'S   *
000120*                 GENERIC LOOKUP CAN TELL THEM APART FROM A      *
000130*                 STRAIGHT DEPRECATED ROW.  TKT7130               *
000140******************************************************************
000150 01  CODE-TABLE-IN-REC.
000160     05  CT-TABLE-TYPE               PIC X(20).
000170         88  CT-TYPE-CVX             VALUE "CVX".
000180         88  CT-TYPE-CPT             VALUE "CPT".
000190         88  CT-TYPE-MVX             VALUE "MVX".
000200         88  CT-TYPE-VACCINE-PRODUCT VALUE "VACCINE-PRODUCT".
000210     05  CT-CODE-VALUE                PIC X(50).
000220     05  CT-CODE-TEXT                 PIC X(30).
000230     05  CT-STATUS                    PIC X(01).
000240         88  CT-STAT-ACTIVE           VALUE "A".
000250         88  CT-STAT-DEPRECATED       VALUE "D".
000260         88  CT-STAT-INVALID          VALUE "I".
000270         88  CT-STAT-IGNORED          VALUE "G".
000280     05  CT-NORMALIZED-VALUE          PIC X(50).
000290     05  CT-EFFECTIVE-DATE            PIC 9(08).
000300     05  CT-EXPIRATION-DATE           PIC 9(08).
000310     05  FILLER                       PIC X(20).
000320******************************************************************
000330*    WORKING STORAGE FORM OF THE TABLE, LOADED ONE ROW PER       *
000340*    CODE-TABLE-IN RECORD AT 050-LOAD-CODE-TABLE.  SEARCHED BY   *
000350*    610-HANDLE-CODE-RECEIVED FOR EVERY CODE-ENTRY IN THE        *
000360*    MESSAGE.                                                    *
000370******************************************************************
000380 01  WS-CODE-TABLE.
000390     05  WS-CODE-TABLE-COUNT          PIC 9(05) COMP.
000400     05  WS-CODE-ENTRY OCCURS 500 TIMES
000410                   ASCENDING KEY IS CT-TAB-TYPE CT-TAB-VALUE
000420                   INDEXED BY CT-IDX.
000430         10  CT-TAB-TYPE               PIC X(20).
000440         10  CT-TAB-VALUE              PIC X(50).
000450         10  CT-TAB-TEXT               PIC X(30).
000460         10  CT-TAB-STATUS             PIC X(01).
000470             88  CT-TAB-ACTIVE         VALUE "A".
000480             88  CT-TAB-DEPRECATED     VALUE "D".
000490             88  CT-TAB-INVALID        VALUE "I".
000500             88  CT-TAB-IGNORED        VALUE "G".
000510         10  CT-TAB-NORMALIZED         PIC X(50).
000520         10  CT-TAB-EFFECTIVE-DATE     PIC 9(08).
000530         10  CT-TAB-EFF-DATE-X REDEFINES CT-TAB-EFFECTIVE-DATE.
000540             15  CT-TAB-EFF-CCYY       PIC 9(04).
000550             15  CT-TAB-EFF-MM         PIC 9(02).
000560             15  CT-TAB-EFF-DD         PIC 9(02).
000570         10  CT-TAB-EXPIRATION-DATE    PIC 9(08).
